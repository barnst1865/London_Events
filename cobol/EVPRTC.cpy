000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVPRTC                                          *
000300*    PURPOSE :  COMMON PAGE/LINE CONTROL FOR THE THREE LONDON   *
000400*               EVENTS PRINT PROGRAMS (NEWSLETTER, ALERT,       *
000500*               ENTITLEMENT).  SAME ROLE AS THE OLD HACKER-NEWS *
000600*               PRINTCTL COPY, RETYPED FOR THIS SHOP.           *
000700*    MAINT   :  11/30/21 D.OSEI     CREATED WITH THE MASTER     *
000800*               CONVERSION.                                    *
000900*---------------------------------------------------------------*
001000 77  PAGE-COUNT                      PIC 9(03) COMP VALUE 0.
001100 77  LINE-COUNT                      PIC 9(03) COMP VALUE 99.
001200 77  LINES-ON-PAGE                   PIC 9(03) COMP VALUE 55.
001300 77  LINE-SPACEING                   PIC 9(01) COMP VALUE 1.
