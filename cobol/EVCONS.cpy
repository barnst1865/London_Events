000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVCONS                                          *
000300*    PURPOSE :  TUNABLE THRESHOLD CONSTANTS FOR THE LONDON      *
000400*               EVENTS BATCH SUITE -- ONE COPY SO THE SELLOUT   *
000500*               DETECTOR, THE ALERT SCAN AND THE ENTITLEMENT    *
000600*               PASS ALWAYS AGREE ON THE SAME NUMBERS.  CHANGE  *
000700*               THE VALUE CLAUSE HERE, NOT IN THE PROGRAMS.     *
000800*    MAINT   :  10/05/21 D.OSEI     CREATED WITH THE MASTER     *
000900*               CONVERSION.                                    *
001000*               07/22/25 M.PRICE    ADDED THE EN-DASH LITERAL   *
001100*               -- THE FEED'S DATE-RANGE TEXT COMES THROUGH     *
001200*               WITH A TYPESET EN-DASH, NOT A PLAIN HYPHEN.     *
001300*---------------------------------------------------------------*
001400 01  WS-EVENT-RULE-CONSTANTS.
001500     05  EC-SELLOUT-THRESHOLD        PIC 9(03)V99 VALUE 10.00.
001600     05  EC-LOW-AVAIL-THRESHOLD      PIC 9(06)    VALUE 000050.
001700     05  EC-MIN-SELLING-FAST         PIC 9(03)    VALUE 003.
001800     05  EC-MIN-SOLD-OUT             PIC 9(03)    VALUE 005.
001900     05  EC-FREE-EVENTS-LIMIT        PIC 9(03)    VALUE 005.
002000     05  EC-EN-DASH-LITERAL          PIC X(03)    VALUE X'E28093'.
002100     05  FILLER                      PIC X(05).
