000100*****************************************************************
000200* Program name:    EVNTDET
000300* Original author: D. OSEI
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 10/05/87 D. OSEI        Original sellout/status rules written
000900*                         for the ticketing desk's overnight run.
001000* 03/14/89 D. OSEI        Added the CANCELLED status check, split
001100*                         out from SOLD-OUT per the refund desk.
001200* 06/02/91 E.ACKERMAN     Restructured the per-status paragraphs,
001300*                         removed fall-through GO TO's in the
001400*                         1000 series.
001500* 11/19/93 E.ACKERMAN     Rate-of-sale check added (item 4 of
001600*                         status determination) after fast
001700*                         movers kept showing ON-SALE until they
001800*                         were already gone.
001900* 02/08/95 D. OSEI        Sellout probability score added for
002000*                         the weekly picks run.
002100* 07/23/98 R.OKONKWO     YEAR 2000 REVIEW -- CENTURY WINDOW ON
002200*                         THE LAST-CHECK TIMESTAMP CHECKED GOOD
002300*                         THROUGH 2079.  NO CHANGE REQUIRED.
002400* 01/11/99 R.OKONKWO     Y2K SIGN-OFF RETEST PER TICKET Y2K-0447.
002500* 05/19/03 M.PRICE       Urgency text wording matched to the new
002600*                         subscriber email templates.
002700* 09/02/06 M.PRICE       Added the PRS function (date-range text
002800*                         parse) so the scraper load step can
002900*                         call the same program instead of each
003000*                         feed rolling its own parser.
003100* 03/11/23 M.PRICE       Added the URG function.  The overnight
003200*                         alert scan already knows a history
003300*                         record's status from the availability
003400*                         file -- it only needed this program's
003500*                         wording paragraph, not a full rerun of
003600*                         the five-rule determination.
003700* 07/22/25 M.PRICE       Dash-scan widened to also catch the
003800*                         typeset en-dash the feed uses between
003900*                         the two dates of a range -- the plain-
004000*                         hyphen-only test was falling through
004100*                         on most incoming date-range text.
004200* 07/23/25 M.PRICE       1100-APPLY-RATE-RULE and 1200-COMPUTE-
004300*                         PROBABILITY are both PERFORMed THRU
004400*                         their own EXIT paragraph now -- the
004500*                         GO TO's inside them jump straight to
004600*                         -EXIT, and without THRU on the calling
004700*                         PERFORM that GO TO never returns to
004800*                         the caller, it falls through into
004900*                         whatever paragraph comes next.
005000*
005100*****************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.  EVNTDET.
005400 AUTHOR. D. OSEI.
005500 INSTALLATION. LONDON EVENTS DATA SERVICES.
005600 DATE-WRITTEN. 10/05/1987.
005700 DATE-COMPILED.
005800 SECURITY. NON-CONFIDENTIAL.
005900*****************************************************************
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-3081.
006400 OBJECT-COMPUTER. IBM-3081.
006500 SPECIAL-NAMES.
006600     CLASS DIGIT-CHAR     IS '0' THRU '9'.
006700*****************************************************************
006800* NO INPUT-OUTPUT SECTION -- EVNTDET OWNS NO FILES.  IT IS A
006900* CALLED SUBPROGRAM OF PURE RULES ONLY, SAME SHAPE AS THE OLD
007000* UNEMREAD HELPER BUT WITH NO VSAM FILE BEHIND IT.
007100*****************************************************************
007200*****************************************************************
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*---------------------------------------------------------------*
007600 01  WS-SWITCHES.
007700     05  WS-STATUS-SW                PIC X(01) VALUE 'N'.
007800         88  STATUS-NOT-YET-SET                VALUE 'N'.
007900         88  STATUS-IS-SET                      VALUE 'Y'.
008000     05  WS-RATE-FAST-SW              PIC X(01) VALUE 'N'.
008100         88  RATE-RULE-FIRES                    VALUE 'Y'.
008200         88  RATE-RULE-QUIET                     VALUE 'N'.
008300     05  FILLER                      PIC X(02).
008400*---------------------------------------------------------------*
008500* EVENT-RULE CONSTANTS -- SAME COPY THE ALERT SCAN AND THE
008600* ENTITLEMENT PASS USE, SO THE THRESHOLDS NEVER DRIFT APART.
008700*---------------------------------------------------------------*
008800 COPY EVCONS.
008900*---------------------------------------------------------------*
009000* AVAILABILITY/RATE WORK AREA.
009100*---------------------------------------------------------------*
009200 01  WS-RULE-WORK-AREA.
009300     05  WS-AVAIL-PCT                PIC 9(03)V99 COMP VALUE 0.
009400     05  WS-DAYS-SINCE-CHECK          PIC S9(05) COMP.
009500     05  WS-DAYS-UNTIL-EVENT          PIC S9(05) COMP.
009600     05  WS-TICKETS-SOLD              PIC S9(07) COMP.
009700     05  WS-TICKETS-PER-DAY           PIC S9(07)V99 COMP.
009800     05  WS-DAYS-TO-SELLOUT           PIC S9(07)V99 COMP.
009900     05  WS-HALF-DAYS-UNTIL-EVENT     PIC S9(07)V99 COMP.
010000     05  WS-PROB-BASE                 PIC S9(03)V99 COMP.
010100     05  WS-PROB-FACTOR               PIC S9(01)V99 COMP.
010200     05  WS-PROB-WORK                 PIC S9(03)V99 COMP.
010300     05  WS-HAVE-RATE-INPUTS-SW       PIC X(01) VALUE 'N'.
010400         88  HAVE-RATE-INPUTS                    VALUE 'Y'.
010500     05  FILLER                      PIC X(02).
010600*---------------------------------------------------------------*
010700* JULIAN-DAY-NUMBER WORK AREA -- USED TO TAKE THE DIFFERENCE OF
010800* TWO CCYYMMDD DATES IN DAYS WITHOUT CALLING AN INTRINSIC DATE
010900* FUNCTION.  FORMULA IS THE STANDARD PROLEPTIC-GREGORIAN ONE,
011000* INTEGER ARITHMETIC ONLY.
011100*---------------------------------------------------------------*
011200 01  WS-JDN-WORK-AREA.
011300     05  WS-DATE-A                   PIC 9(08).
011400     05  WS-DATE-A-R REDEFINES WS-DATE-A.
011500         10  WS-DATE-A-CCYY           PIC 9(04).
011600         10  WS-DATE-A-MM             PIC 9(02).
011700         10  WS-DATE-A-DD             PIC 9(02).
011800     05  WS-DATE-B                   PIC 9(08).
011900     05  WS-DATE-B-R REDEFINES WS-DATE-B.
012000         10  WS-DATE-B-CCYY           PIC 9(04).
012100         10  WS-DATE-B-MM             PIC 9(02).
012200         10  WS-DATE-B-DD             PIC 9(02).
012300     05  WS-JDN-A                    PIC S9(09) COMP.
012400     05  WS-JDN-B                    PIC S9(09) COMP.
012500     05  WS-JDN-A-TERM                PIC S9(03) COMP.
012600     05  WS-JDN-Y                    PIC S9(09) COMP.
012700     05  WS-JDN-M                    PIC S9(09) COMP.
012800     05  FILLER                      PIC X(02).
012900*---------------------------------------------------------------*
013000* DATE-RANGE TEXT PARSE WORK AREA.
013100*---------------------------------------------------------------*
013200 01  WS-PARSE-WORK-AREA.
013300     05  WS-LEFT-PART                PIC X(40).
013400     05  WS-RIGHT-PART                PIC X(40).
013500     05  WS-DASH-POS                  PIC S9(03) COMP VALUE 0.
013600     05  WS-DASH-WIDTH                PIC S9(03) COMP VALUE 1.
013700     05  WS-RIGHT-START               PIC S9(03) COMP.
013800     05  WS-SCAN-NDX                  PIC S9(03) COMP.
013900     05  WS-WORD-COUNT                PIC S9(03) COMP VALUE 0.
014000     05  WS-WI                       PIC S9(03) COMP.
014100     05  WS-DAY-NDX                   PIC S9(03) COMP VALUE 0.
014200     05  WS-MONTH-NDX-FOUND           PIC S9(03) COMP VALUE 0.
014300     05  WS-DAY-NUM                   PIC 9(02) COMP VALUE 0.
014400     05  WS-MONTH-NUM-OUT             PIC 9(02) COMP VALUE 0.
014500     05  WS-YEAR-NUM-OUT              PIC 9(04) COMP VALUE 0.
014600     05  WS-WORD-TAB OCCURS 8 TIMES INDEXED BY WS-WTAB-NDX.
014700         10  WS-WORD-ENTRY            PIC X(12).
014800         10  WS-WORD-ENTRY-R REDEFINES WS-WORD-ENTRY.
014900             15  WS-WE-FIRST-CHAR      PIC X(01).
015000             15  WS-WE-SECOND-CHAR     PIC X(01).
015100             15  FILLER               PIC X(10).
015200     05  WS-DATE-FOUND-SW             PIC X(01) VALUE 'N'.
015300         88  DATE-WAS-FOUND                       VALUE 'Y'.
015400         88  DATE-NOT-FOUND                       VALUE 'N'.
015500     05  FILLER                      PIC X(02).
015600*---------------------------------------------------------------*
015700* MONTH ABBREVIATION LOOKUP -- CLASSIC STATIC TABLE, SEARCHED
015800* LINEARLY.  NO INTRINSIC FUNCTIONS USED ANYWHERE IN THIS SHOP'S
015900* CODE TO GET A MONTH NUMBER.
016000*---------------------------------------------------------------*
016100 01  WS-MONTH-TABLE-DEFS.
016200     05  FILLER                      PIC X(05) VALUE 'JAN01'.
016300     05  FILLER                      PIC X(05) VALUE 'FEB02'.
016400     05  FILLER                      PIC X(05) VALUE 'MAR03'.
016500     05  FILLER                      PIC X(05) VALUE 'APR04'.
016600     05  FILLER                      PIC X(05) VALUE 'MAY05'.
016700     05  FILLER                      PIC X(05) VALUE 'JUN06'.
016800     05  FILLER                      PIC X(05) VALUE 'JUL07'.
016900     05  FILLER                      PIC X(05) VALUE 'AUG08'.
017000     05  FILLER                      PIC X(05) VALUE 'SEP09'.
017100     05  FILLER                      PIC X(05) VALUE 'OCT10'.
017200     05  FILLER                      PIC X(05) VALUE 'NOV11'.
017300     05  FILLER                      PIC X(05) VALUE 'DEC12'.
017400 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-DEFS.
017500     05  WS-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY WS-MONTH-NDX.
017600         10  WS-MONTH-ABBR            PIC X(03).
017700         10  WS-MONTH-NUM             PIC 9(02).
017800*---------------------------------------------------------------*
017900 77  WS-UPPERCASE-TEST-FIELD         PIC X(12).
018000*===============================================================*
018100 LINKAGE SECTION.
018200 COPY EVDETL.
018300*===============================================================*
018400 PROCEDURE DIVISION USING LK-FUNCTION, LK-DETECTOR-PARMS,
018500     LK-DATE-PARSE-PARMS.
018600*---------------------------------------------------------------*
018700 0000-MAIN-ROUTINE.
018800*---------------------------------------------------------------*
018900     EVALUATE TRUE
019000         WHEN LK-FN-DETECT
019100             PERFORM 1000-DETERMINE-STATUS
019200             PERFORM 1200-COMPUTE-PROBABILITY
019300                 THRU 1200-PROBABILITY-EXIT
019400             PERFORM 1300-BUILD-URGENCY-TEXT
019500             PERFORM 1400-SET-HIGHLIGHT-FLAG
019600         WHEN LK-FN-PARSE-DATE
019700             PERFORM 5000-PARSE-DATE-RANGE-TEXT
019800         WHEN LK-FN-URGENCY
019900             PERFORM 1300-BUILD-URGENCY-TEXT
020000         WHEN OTHER
020100             CONTINUE
020200     END-EVALUATE.
020300     GOBACK.
020400*---------------------------------------------------------------*
020500 1000-DETERMINE-STATUS.
020600*    EVALUATE THE FIVE RULES IN ORDER -- FIRST MATCH WINS, SAME
020700*    AS THE TICKETING DESK'S OWN WRITTEN PROCEDURE.
020800*---------------------------------------------------------------*
020900     MOVE SPACE                     TO LK-STATUS-OUT.
021000     SET STATUS-NOT-YET-SET         TO TRUE.
021100     PERFORM 1010-CHECK-SOLD-OUT.
021200     IF STATUS-NOT-YET-SET
021300         PERFORM 1020-CHECK-CANCELLED
021400     END-IF.
021500     IF STATUS-NOT-YET-SET
021600         PERFORM 1030-CHECK-AVAILABILITY-PCT
021700     END-IF.
021800     IF STATUS-NOT-YET-SET
021900         PERFORM 1040-CHECK-RATE-OF-SALE
022000     END-IF.
022100     IF STATUS-NOT-YET-SET
022200         PERFORM 1050-CHECK-ON-SALE-TEXT
022300     END-IF.
022400     IF STATUS-NOT-YET-SET
022500         MOVE 'U'                    TO LK-STATUS-OUT
022600     END-IF.
022700*---------------------------------------------------------------*
022800 1010-CHECK-SOLD-OUT.
022900*---------------------------------------------------------------*
023000     IF LK-TICKETS-AVAIL = ZERO
023100        OR LK-ON-SALE-STATUS = 'SOLDOUT'
023200        OR LK-ON-SALE-STATUS = 'SOLD_OUT'
023300        OR LK-ON-SALE-STATUS = 'SOLD-OUT'
023400         MOVE 'S'                    TO LK-STATUS-OUT
023500         SET STATUS-IS-SET           TO TRUE
023600     END-IF.
023700*---------------------------------------------------------------*
023800 1020-CHECK-CANCELLED.
023900*---------------------------------------------------------------*
024000     IF LK-ON-SALE-STATUS = 'CANCELLED'
024100        OR LK-ON-SALE-STATUS = 'CANCELED'
024200         MOVE 'C'                    TO LK-STATUS-OUT
024300         SET STATUS-IS-SET           TO TRUE
024400     END-IF.
024500*---------------------------------------------------------------*
024600 1030-CHECK-AVAILABILITY-PCT.
024700*---------------------------------------------------------------*
024800     IF LK-TICKETS-AVAIL NOT = 999999
024900        AND LK-TOTAL-TICKETS NOT = 999999
025000        AND LK-TOTAL-TICKETS > ZERO
025100         COMPUTE WS-AVAIL-PCT ROUNDED =
025200             (LK-TICKETS-AVAIL / LK-TOTAL-TICKETS) * 100
025300         MOVE WS-AVAIL-PCT           TO LK-AVAIL-PCT-OUT
025400         IF WS-AVAIL-PCT <= EC-SELLOUT-THRESHOLD
025500             MOVE 'F'                TO LK-STATUS-OUT
025600             SET STATUS-IS-SET       TO TRUE
025700         ELSE
025800             IF LK-TICKETS-AVAIL <= EC-LOW-AVAIL-THRESHOLD
025900                 MOVE 'F'            TO LK-STATUS-OUT
026000                 SET STATUS-IS-SET   TO TRUE
026100             END-IF
026200         END-IF
026300     END-IF.
026400*---------------------------------------------------------------*
026500 1040-CHECK-RATE-OF-SALE.
026600*---------------------------------------------------------------*
026700     SET WS-HAVE-RATE-INPUTS-SW TO 'N'.
026800     IF LK-PREV-AVAIL NOT = 999999
026900        AND LK-LAST-CHECK-TS NOT = 99999999999999
027000        AND LK-EVENT-DATE NOT = 99999999
027100         SET HAVE-RATE-INPUTS        TO TRUE
027200         PERFORM 1100-APPLY-RATE-RULE
027300             THRU 1100-RATE-RULE-EXIT
027400         IF RATE-RULE-FIRES
027500             MOVE 'F'                TO LK-STATUS-OUT
027600             SET STATUS-IS-SET       TO TRUE
027700         END-IF
027800     END-IF.
027900*---------------------------------------------------------------*
028000 1050-CHECK-ON-SALE-TEXT.
028100*---------------------------------------------------------------*
028200     IF LK-ON-SALE-STATUS = 'ONSALE'
028300        OR LK-ON-SALE-STATUS = 'ON_SALE'
028400        OR LK-ON-SALE-STATUS = 'PRESALE'
028500        OR LK-ON-SALE-STATUS = 'PRE_SALE'
028600         MOVE 'O'                    TO LK-STATUS-OUT
028700         SET STATUS-IS-SET           TO TRUE
028800     ELSE
028900         IF LK-ON-SALE-STATUS = 'OFFSALE'
029000            OR LK-ON-SALE-STATUS = 'OFF_SALE'
029100             MOVE 'U'                TO LK-STATUS-OUT
029200             SET STATUS-IS-SET       TO TRUE
029300         END-IF
029400     END-IF.
029500*---------------------------------------------------------------*
029600 1100-APPLY-RATE-RULE.
029700*    DAYS-SINCE-CHECK / DAYS-UNTIL-EVENT COME FROM THE JULIAN-
029800*    DAY-NUMBER HELPER SO WE NEVER RELY ON AN INTRINSIC DATE
029900*    FUNCTION TO GET A DAY COUNT.
030000*---------------------------------------------------------------*
030100     SET RATE-RULE-QUIET             TO TRUE.
030200     MOVE LK-LAST-CHECK-TS(1:8)      TO WS-DATE-A.
030300     MOVE LK-RUN-TS(1:8)             TO WS-DATE-B.
030400     PERFORM 1500-COMPUTE-JULIAN-DAY-NUMBERS.
030500     COMPUTE WS-DAYS-SINCE-CHECK = WS-JDN-B - WS-JDN-A.
030600     MOVE LK-RUN-TS(1:8)             TO WS-DATE-A.
030700     MOVE LK-EVENT-DATE              TO WS-DATE-B.
030800     PERFORM 1500-COMPUTE-JULIAN-DAY-NUMBERS.
030900     COMPUTE WS-DAYS-UNTIL-EVENT = WS-JDN-B - WS-JDN-A.
031000     IF WS-DAYS-SINCE-CHECK = ZERO OR WS-DAYS-UNTIL-EVENT <= ZERO
031100         GO TO 1100-RATE-RULE-EXIT
031200     END-IF.
031300     COMPUTE WS-TICKETS-SOLD = LK-PREV-AVAIL - LK-TICKETS-AVAIL.
031400     IF WS-TICKETS-SOLD NOT > ZERO
031500         GO TO 1100-RATE-RULE-EXIT
031600     END-IF.
031700     COMPUTE WS-TICKETS-PER-DAY ROUNDED =
031800         WS-TICKETS-SOLD / WS-DAYS-SINCE-CHECK.
031900     IF WS-TICKETS-PER-DAY > ZERO
032000         COMPUTE WS-DAYS-TO-SELLOUT ROUNDED =
032100             LK-TICKETS-AVAIL / WS-TICKETS-PER-DAY
032200         COMPUTE WS-HALF-DAYS-UNTIL-EVENT ROUNDED =
032300             WS-DAYS-UNTIL-EVENT * 0.5
032400         IF WS-DAYS-TO-SELLOUT <= 7
032500            OR WS-DAYS-TO-SELLOUT < WS-HALF-DAYS-UNTIL-EVENT
032600             SET RATE-RULE-FIRES     TO TRUE
032700         END-IF
032800     END-IF.
032900 1100-RATE-RULE-EXIT.
033000     EXIT.
033100*---------------------------------------------------------------*
033200 1200-COMPUTE-PROBABILITY.
033300*    SELLOUT PROBABILITY, 0.00 - 1.00, TWO DECIMALS, HALF-UP.
033400*---------------------------------------------------------------*
033500     MOVE ZERO                      TO LK-PROBABILITY-OUT.
033600     IF LK-TOTAL-TICKETS = ZERO OR LK-TOTAL-TICKETS = 999999
033700         GO TO 1200-PROBABILITY-EXIT
033800     END-IF.
033900     IF LK-TICKETS-AVAIL = 999999
034000         GO TO 1200-PROBABILITY-EXIT
034100     END-IF.
034200     COMPUTE WS-AVAIL-PCT ROUNDED =
034300         (LK-TICKETS-AVAIL / LK-TOTAL-TICKETS) * 100.
034400     COMPUTE WS-PROB-BASE ROUNDED = 1 - (WS-AVAIL-PCT / 100).
034500     IF LK-EVENT-DATE = 99999999 OR LK-RUN-TS = 99999999999999
034600         GO TO 1200-PROBABILITY-EXIT
034700     END-IF.
034800     MOVE LK-RUN-TS(1:8)             TO WS-DATE-A.
034900     MOVE LK-EVENT-DATE              TO WS-DATE-B.
035000     PERFORM 1500-COMPUTE-JULIAN-DAY-NUMBERS.
035100     COMPUTE WS-DAYS-UNTIL-EVENT = WS-JDN-B - WS-JDN-A.
035200     IF WS-DAYS-UNTIL-EVENT <= ZERO
035300         GO TO 1200-PROBABILITY-EXIT
035400     END-IF.
035500     EVALUATE TRUE
035600         WHEN WS-DAYS-UNTIL-EVENT <= 7
035700             MOVE 1.3                TO WS-PROB-FACTOR
035800         WHEN WS-DAYS-UNTIL-EVENT <= 30
035900             MOVE 1.1                TO WS-PROB-FACTOR
036000         WHEN OTHER
036100             MOVE 0.9                TO WS-PROB-FACTOR
036200     END-EVALUATE.
036300     COMPUTE WS-PROB-WORK ROUNDED = WS-PROB-BASE * WS-PROB-FACTOR.
036400     IF LK-PREV-AVAIL NOT = 999999
036500        AND LK-LAST-CHECK-TS NOT = 99999999999999
036600         MOVE LK-LAST-CHECK-TS(1:8)  TO WS-DATE-A
036700         MOVE LK-RUN-TS(1:8)         TO WS-DATE-B
036800         PERFORM 1500-COMPUTE-JULIAN-DAY-NUMBERS
036900         COMPUTE WS-DAYS-SINCE-CHECK = WS-JDN-B - WS-JDN-A
037000         IF WS-DAYS-SINCE-CHECK > ZERO
037100             COMPUTE WS-TICKETS-SOLD =
037200                 LK-PREV-AVAIL - LK-TICKETS-AVAIL
037300             IF WS-TICKETS-SOLD > ZERO
037400                 COMPUTE WS-TICKETS-PER-DAY ROUNDED =
037500                     WS-TICKETS-SOLD / WS-DAYS-SINCE-CHECK
037600                 IF WS-TICKETS-PER-DAY > ZERO
037700                     COMPUTE WS-DAYS-TO-SELLOUT ROUNDED =
037800                         LK-TICKETS-AVAIL / WS-TICKETS-PER-DAY
037900                     IF WS-DAYS-TO-SELLOUT < WS-DAYS-UNTIL-EVENT
038000                         COMPUTE WS-PROB-WORK ROUNDED =
038100                             WS-PROB-WORK * 1.2
038200                     ELSE
038300                         COMPUTE WS-PROB-WORK ROUNDED =
038400                             WS-PROB-WORK * 0.8
038500                     END-IF
038600                 END-IF
038700             END-IF
038800         END-IF
038900     END-IF.
039000     IF WS-PROB-WORK < ZERO
039100         MOVE ZERO                   TO WS-PROB-WORK
039200     END-IF.
039300     IF WS-PROB-WORK > 1
039400         MOVE 1                      TO WS-PROB-WORK
039500     END-IF.
039600     MOVE WS-PROB-WORK               TO LK-PROBABILITY-OUT.
039700 1200-PROBABILITY-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 1300-BUILD-URGENCY-TEXT.
040100*---------------------------------------------------------------*
040200     MOVE SPACES                    TO LK-URGENCY-OUT.
040300     EVALUATE LK-STATUS-OUT
040400         WHEN 'S'
040500             MOVE 'SOLD OUT'         TO LK-URGENCY-OUT
040600         WHEN 'F'
040700             PERFORM 1310-BUILD-SELLING-FAST-TEXT
040800         WHEN 'O'
040900             MOVE 'ON SALE NOW'      TO LK-URGENCY-OUT
041000         WHEN 'C'
041100             MOVE 'CANCELLED'        TO LK-URGENCY-OUT
041200         WHEN OTHER
041300             MOVE SPACES             TO LK-URGENCY-OUT
041400     END-EVALUATE.
041500*---------------------------------------------------------------*
041600 1310-BUILD-SELLING-FAST-TEXT.
041700*---------------------------------------------------------------*
041800     IF LK-TICKETS-AVAIL NOT = 999999
041900        AND LK-TICKETS-AVAIL > ZERO
042000        AND LK-TICKETS-AVAIL <= 10
042100         MOVE SPACES                 TO LK-URGENCY-OUT
042200         STRING 'ONLY ' DELIMITED BY SIZE
042300             LK-TICKETS-AVAIL        DELIMITED BY SIZE
042400             ' TICKETS LEFT!'        DELIMITED BY SIZE
042500             INTO LK-URGENCY-OUT
042600     ELSE
042700         IF LK-AVAIL-PCT-OUT NOT = 999.99
042800            AND LK-AVAIL-PCT-OUT <= 5
042900             MOVE 'LESS THAN 5% OF TICKETS REMAINING!'
043000                                     TO LK-URGENCY-OUT
043100         ELSE
043200             IF LK-AVAIL-PCT-OUT NOT = 999.99
043300                AND LK-AVAIL-PCT-OUT <= 10
043400                 MOVE 'SELLING FAST - LESS THAN 10% REMAINING!'
043500                                     TO LK-URGENCY-OUT
043600             ELSE
043700                 MOVE 'SELLING FAST - BOOK SOON!'
043800                                     TO LK-URGENCY-OUT
043900             END-IF
044000         END-IF
044100     END-IF.
044200*---------------------------------------------------------------*
044300 1400-SET-HIGHLIGHT-FLAG.
044400*---------------------------------------------------------------*
044500     IF LK-STATUS-OUT = 'F' OR LK-STATUS-OUT = 'O'
044600         MOVE 'Y'                    TO LK-HIGHLIGHT-OUT
044700     ELSE
044800         MOVE 'N'                    TO LK-HIGHLIGHT-OUT
044900     END-IF.
045000*---------------------------------------------------------------*
045100 1500-COMPUTE-JULIAN-DAY-NUMBERS.
045200*    CONVERTS WS-DATE-A AND WS-DATE-B (CCYYMMDD) TO JULIAN DAY
045300*    NUMBERS WS-JDN-A AND WS-JDN-B.  STANDARD INTEGER FORMULA --
045400*    NO INTRINSIC FUNCTION, JUST DIVIDE/COMPUTE, THE WAY THE
045500*    SHOP'S OWN DATE ROUTINES HAVE ALWAYS DONE IT.
045600*---------------------------------------------------------------*
045700     MOVE WS-DATE-A-CCYY             TO WS-JDN-Y.
045800     MOVE WS-DATE-A-MM               TO WS-JDN-M.
045900     COMPUTE WS-JDN-A-TERM = (14 - WS-JDN-M) / 12.
046000     COMPUTE WS-JDN-Y = WS-JDN-Y + 4800 - WS-JDN-A-TERM.
046100     COMPUTE WS-JDN-M = WS-JDN-M + (12 * WS-JDN-A-TERM) - 3.
046200     COMPUTE WS-JDN-A =
046300         WS-DATE-A-DD
046400         + ((153 * WS-JDN-M) + 2) / 5
046500         + (365 * WS-JDN-Y)
046600         + (WS-JDN-Y / 4)
046700         - (WS-JDN-Y / 100)
046800         + (WS-JDN-Y / 400)
046900         - 32045.
047000     MOVE WS-DATE-B-CCYY             TO WS-JDN-Y.
047100     MOVE WS-DATE-B-MM               TO WS-JDN-M.
047200     COMPUTE WS-JDN-A-TERM = (14 - WS-JDN-M) / 12.
047300     COMPUTE WS-JDN-Y = WS-JDN-Y + 4800 - WS-JDN-A-TERM.
047400     COMPUTE WS-JDN-M = WS-JDN-M + (12 * WS-JDN-A-TERM) - 3.
047500     COMPUTE WS-JDN-B =
047600         WS-DATE-B-DD
047700         + ((153 * WS-JDN-M) + 2) / 5
047800         + (365 * WS-JDN-Y)
047900         + (WS-JDN-Y / 4)
048000         - (WS-JDN-Y / 100)
048100         + (WS-JDN-Y / 400)
048200         - 32045.
048300*---------------------------------------------------------------*
048400 5000-PARSE-DATE-RANGE-TEXT.
048500*    SPLITS TEXT LIKE 'FRI 30 JAN - SUN 19 APR 2026' INTO A
048600*    START DATE.  THE SCRAPER FEED CANNOT BE TRUSTED TO SEND A
048700*    CLEAN CCYYMMDD SO THIS PARSES THE WORDS ITSELF.
048800*---------------------------------------------------------------*
048900     MOVE SPACES                    TO WS-LEFT-PART WS-RIGHT-PART.
049000     MOVE ZERO                      TO LK-PARSED-DATE-OUT.
049100     SET DATE-NOT-FOUND              TO TRUE.
049200     PERFORM 5100-SPLIT-ON-DASH.
049300     PERFORM 5200-TOKENIZE-LEFT-PART.
049400     PERFORM 5300-FIND-DAY-AND-MONTH-WORDS.
049500     IF WS-DAY-NDX > ZERO AND WS-MONTH-NDX-FOUND > ZERO
049600         PERFORM 5400-EXTRACT-DAY-NUMBER
049700         PERFORM 5500-DETERMINE-YEAR
049800         IF WS-DAY-NUM >= 1 AND WS-DAY-NUM <= 31
049900            AND WS-MONTH-NUM-OUT >= 1 AND WS-MONTH-NUM-OUT <= 12
050000             COMPUTE LK-PARSED-DATE-OUT =
050100                 (WS-YEAR-NUM-OUT * 10000)
050200                 + (WS-MONTH-NUM-OUT * 100)
050300                 + WS-DAY-NUM
050400             SET DATE-WAS-FOUND      TO TRUE
050500         END-IF
050600     END-IF.
050700     IF DATE-NOT-FOUND
050800         MOVE 99999999               TO LK-PARSED-DATE-OUT
050900     END-IF.
051000*---------------------------------------------------------------*
051100 5100-SPLIT-ON-DASH.
051200*---------------------------------------------------------------*
051300     MOVE ZERO                      TO WS-DASH-POS.
051400     MOVE 1                         TO WS-DASH-WIDTH.
051500     PERFORM 5110-SCAN-FOR-DASH-CHAR
051600         VARYING WS-SCAN-NDX FROM 1 BY 1
051700         UNTIL WS-SCAN-NDX > 40 OR WS-DASH-POS > ZERO.
051800     IF WS-DASH-POS > ZERO
051900         IF WS-DASH-POS > 1
052000             MOVE LK-DATE-TEXT(1:WS-DASH-POS - 1)
052100                                     TO WS-LEFT-PART
052200         END-IF
052300         COMPUTE WS-RIGHT-START = WS-DASH-POS + WS-DASH-WIDTH
052400         IF WS-RIGHT-START <= 40
052500             MOVE LK-DATE-TEXT(WS-RIGHT-START:
052600                 41 - WS-RIGHT-START)  TO WS-RIGHT-PART
052700         END-IF
052800     ELSE
052900         MOVE LK-DATE-TEXT           TO WS-LEFT-PART
053000     END-IF.
053100*---------------------------------------------------------------*
053200* THE FEED'S DATE-RANGE TEXT CAN CARRY EITHER A PLAIN HYPHEN OR
053300* A TYPESET EN-DASH (3-BYTE UTF-8 SEQUENCE) BETWEEN THE TWO
053400* DATES -- CHECK BOTH SO THE SPLIT DOESN'T SILENTLY FALL THROUGH
053500* TO TREATING THE WHOLE RANGE AS A SINGLE LEFT-HAND DATE.
053600*---------------------------------------------------------------*
053700 5110-SCAN-FOR-DASH-CHAR.
053800*---------------------------------------------------------------*
053900     IF LK-DATE-TEXT(WS-SCAN-NDX:1) = '-'
054000         MOVE WS-SCAN-NDX             TO WS-DASH-POS
054100         MOVE 1                      TO WS-DASH-WIDTH
054200     ELSE
054300         IF WS-SCAN-NDX <= 38
054400             IF LK-DATE-TEXT(WS-SCAN-NDX:3) = EC-EN-DASH-LITERAL
054500                 MOVE WS-SCAN-NDX         TO WS-DASH-POS
054600                 MOVE 3                  TO WS-DASH-WIDTH
054700             END-IF
054800         END-IF
054900     END-IF.
055000*---------------------------------------------------------------*
055100 5200-TOKENIZE-LEFT-PART.
055200*---------------------------------------------------------------*
055300     MOVE SPACES                    TO WS-WORD-TAB(1) WS-WORD-TAB(2)
055400         WS-WORD-TAB(3) WS-WORD-TAB(4) WS-WORD-TAB(5)
055500         WS-WORD-TAB(6) WS-WORD-TAB(7) WS-WORD-TAB(8).
055600     MOVE ZERO                      TO WS-WORD-COUNT.
055700     UNSTRING WS-LEFT-PART DELIMITED BY ALL SPACE
055800         INTO WS-WORD-TAB(1) WS-WORD-TAB(2) WS-WORD-TAB(3)
055900              WS-WORD-TAB(4) WS-WORD-TAB(5) WS-WORD-TAB(6)
056000         TALLYING IN WS-WORD-COUNT.
056100*---------------------------------------------------------------*
056200 5300-FIND-DAY-AND-MONTH-WORDS.
056300*---------------------------------------------------------------*
056400     MOVE ZERO                      TO WS-DAY-NDX WS-MONTH-NDX-FOUND.
056500     PERFORM 5320-TEST-WORD-FOR-DAY
056600         VARYING WS-WI FROM 1 BY 1
056700         UNTIL WS-WI > WS-WORD-COUNT OR WS-DAY-NDX > ZERO.
056800     IF WS-DAY-NDX > ZERO AND WS-DAY-NDX < WS-WORD-COUNT
056900         MOVE WS-DAY-NDX              TO WS-WI
057000         ADD 1                       TO WS-WI
057100         MOVE WS-WORD-TAB(WS-WI)      TO WS-UPPERCASE-TEST-FIELD
057200         PERFORM 5310-UPPERCASE-TEST-FIELD
057300         PERFORM 5330-TEST-MONTH-ENTRY
057400             VARYING WS-MONTH-NDX FROM 1 BY 1
057500             UNTIL WS-MONTH-NDX > 12
057600     END-IF.
057700*---------------------------------------------------------------*
057800 5310-UPPERCASE-TEST-FIELD.
057900*---------------------------------------------------------------*
058000     INSPECT WS-UPPERCASE-TEST-FIELD
058100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
058200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
058300*---------------------------------------------------------------*
058400 5320-TEST-WORD-FOR-DAY.
058500*---------------------------------------------------------------*
058600     IF WS-WORD-TAB(WS-WI)(1:1) IS DIGIT-CHAR
058700         MOVE WS-WI                   TO WS-DAY-NDX
058800     END-IF.
058900*---------------------------------------------------------------*
059000 5330-TEST-MONTH-ENTRY.
059100*---------------------------------------------------------------*
059200     IF WS-UPPERCASE-TEST-FIELD(1:3) = WS-MONTH-ABBR(WS-MONTH-NDX)
059300         MOVE WS-WI                   TO WS-MONTH-NDX-FOUND
059400         MOVE WS-MONTH-NUM(WS-MONTH-NDX) TO WS-MONTH-NUM-OUT
059500     END-IF.
059600*---------------------------------------------------------------*
059700 5400-EXTRACT-DAY-NUMBER.
059800*---------------------------------------------------------------*
059900     MOVE ZERO                      TO WS-DAY-NUM.
060000     MOVE WS-WORD-TAB(WS-DAY-NDX)    TO WS-WORD-ENTRY.
060100     IF WS-WE-SECOND-CHAR OF WS-WORD-ENTRY-R IS DIGIT-CHAR
060200         MOVE WS-WORD-ENTRY(1:2)     TO WS-DAY-NUM
060300     ELSE
060400         MOVE WS-WORD-ENTRY(1:1)     TO WS-DAY-NUM
060500     END-IF.
060600*---------------------------------------------------------------*
060700 5500-DETERMINE-YEAR.
060800*    YEAR IN THE LEFT PART WINS; ELSE A 4-DIGIT YEAR IN THE
060900*    RIGHT PART; ELSE THE CALLER'S DEFAULT (CURRENT) YEAR.
061000*---------------------------------------------------------------*
061100     MOVE ZERO                      TO WS-YEAR-NUM-OUT.
061200     IF WS-MONTH-NDX-FOUND < WS-WORD-COUNT
061300         MOVE WS-MONTH-NDX-FOUND      TO WS-WI
061400         ADD 1                       TO WS-WI
061500         IF WS-WORD-TAB(WS-WI)(1:1) IS DIGIT-CHAR
061600            AND WS-WORD-TAB(WS-WI)(4:1) IS DIGIT-CHAR
061700             MOVE WS-WORD-TAB(WS-WI)(1:4) TO WS-YEAR-NUM-OUT
061800         END-IF
061900     END-IF.
062000     IF WS-YEAR-NUM-OUT = ZERO
062100         PERFORM 5510-SCAN-RIGHT-PART-FOR-YEAR
062200     END-IF.
062300     IF WS-YEAR-NUM-OUT = ZERO
062400         MOVE LK-DEFAULT-CCYY         TO WS-YEAR-NUM-OUT
062500     END-IF.
062600*---------------------------------------------------------------*
062700 5510-SCAN-RIGHT-PART-FOR-YEAR.
062800*---------------------------------------------------------------*
062900     PERFORM 5520-TEST-RIGHT-PART-YEAR
063000         VARYING WS-SCAN-NDX FROM 1 BY 1
063100         UNTIL WS-SCAN-NDX > 37 OR WS-YEAR-NUM-OUT NOT = ZERO.
063200*---------------------------------------------------------------*
063300 5520-TEST-RIGHT-PART-YEAR.
063400*---------------------------------------------------------------*
063500     IF WS-RIGHT-PART(WS-SCAN-NDX:1) IS DIGIT-CHAR
063600        AND WS-RIGHT-PART(WS-SCAN-NDX + 1:1) IS DIGIT-CHAR
063700        AND WS-RIGHT-PART(WS-SCAN-NDX + 2:1) IS DIGIT-CHAR
063800        AND WS-RIGHT-PART(WS-SCAN-NDX + 3:1) IS DIGIT-CHAR
063900         MOVE WS-RIGHT-PART(WS-SCAN-NDX:4) TO WS-YEAR-NUM-OUT
064000     END-IF.
