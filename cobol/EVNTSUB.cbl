000100*****************************************************************
000200* Program name:    EVNTSUB
000300* Original author: D. QUINTERO
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 09/05/89 D. QUINTERO    Original claims-file read/rewrite
000900*                         program, built off the desk's ad hoc
001000*                         correction run.
001100* 02/02/91 D.OSEI        Added the file-status display the desk
001200*                         kept asking for whenever the overnight
001300*                         run came back short.
001400* 07/21/98 R.OKONKWO     YEAR 2000 REVIEW -- NO DATE FIELDS OF
001500*                         ITS OWN, NO CHANGE NEEDED.
001600* 01/11/99 R.OKONKWO     Y2K SIGN-OFF RETEST PER TICKET Y2K-0447.
001700* 12/20/21 D. OSEI        Retargeted at the SUBSCRIBER file for
001800*                         the London Events master conversion --
001900*                         this is now the entitlement pass that
002000*                         replaced the old claims correction run.
002100* 03/05/23 R.OKONKWO     EL-LIMIT-R REDEFINES ADDED TO EVENFMT SO
002200*                         THE -1 SENTINEL CAN PRINT AS THE WORD
002300*                         UNLIMITED -- CHANGED THIS PROGRAM'S
002400*                         DETAIL-LINE PARAGRAPH TO MATCH.
002500*
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  EVNTSUB.
002900 AUTHOR. D. QUINTERO.
003000 INSTALLATION. LONDON EVENTS DATA SERVICES.
003100 DATE-WRITTEN. 09/05/1989.
003200 DATE-COMPILED.
003300 SECURITY. NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*---------------------------------------------------------------*
004400 INPUT-OUTPUT SECTION.
004500*---------------------------------------------------------------*
004600 FILE-CONTROL.
004700     SELECT SUBSCRIBER-FILE
004800       ASSIGN TO EVSUDD
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS WS-SUBSCRIBER-FILE-STATUS.
005100     SELECT ENTITLEMENT-PRINT-FILE
005200       ASSIGN TO EVENDD.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  SUBSCRIBER-FILE
005900      DATA RECORD IS SUBSCRIBER-RECORD.
006000     COPY EVSUBR.
006100*---------------------------------------------------------------*
006200 FD  ENTITLEMENT-PRINT-FILE RECORDING MODE F.
006300 01  ENTITLEMENT-PRINT-RECORD.
006400     05  ENTITLEMENT-PRINT-LINE      PIC X(132).
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800* SHARED THRESHOLD CONSTANTS -- THE FREE-TIER EVENT LIMIT LIVES
006900* HERE SO THE WHOLE SUITE AGREES ON THE SAME NUMBER.
007000*---------------------------------------------------------------*
007100 COPY EVCONS.
007200*---------------------------------------------------------------*
007300* ENTITLEMENT PRINT-LINE LAYOUTS AND PAGE CONTROL.
007400*---------------------------------------------------------------*
007500 COPY EVENFMT.
007600 COPY EVPRTC.
007700*---------------------------------------------------------------*
007800 01  WS-FILE-STATUSES.
007900     05  WS-SUBSCRIBER-FILE-STATUS   PIC 99.
008000         88  WS-SUBSCRIBER-FILE-OK               VALUE 00.
008100         88  WS-SUBSCRIBER-EOF                   VALUE 10.
008200     05  FILLER                      PIC X(02).
008300*---------------------------------------------------------------*
008400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008500     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
008600         88  WS-AT-EOF                           VALUE 'Y'.
008700     05  WS-ACTIVE-SUB-SW            PIC X(01) VALUE 'N'.
008800         88  WS-SUB-IS-ACTIVE                     VALUE 'Y'.
008900     05  FILLER                      PIC X(02).
009000*---------------------------------------------------------------*
009100 01  WS-CONTROL-COUNTERS.
009200     05  WS-SUBSCRIBERS-READ         PIC S9(07) COMP VALUE 0.
009300     05  WS-UNLIMITED-COUNT          PIC S9(07) COMP VALUE 0.
009400     05  WS-LIMITED-COUNT            PIC S9(07) COMP VALUE 0.
009500     05  FILLER                      PIC X(02).
009600*---------------------------------------------------------------*
009700 01  WS-ENTITLEMENT-WORK-AREA.
009800     05  WS-ENT-LIMIT                PIC S9(05) COMP.
009900         88  WS-ENT-IS-UNLIMITED                 VALUE -1.
010000     05  FILLER                      PIC X(02).
010100*---------------------------------------------------------------*
010200* LAST USER ID PROCESSED, KEPT SPLIT OUT BY BATCH/SEQUENCE THE
010300* SAME WAY EVSUBR CARRIES THE FULL-FILE FIELD -- PRINTED IN THE
010400* CONTROL SUMMARY SO THE OPERATOR CAN TELL AT A GLANCE WHICH
010500* BATCH THE RUN ENDED IN.
010600*---------------------------------------------------------------*
010700 01  WS-LAST-USER-ID-AREA.
010800     05  WS-LAST-USER-ID             PIC 9(07).
010900     05  WS-LAST-USER-ID-R REDEFINES WS-LAST-USER-ID.
011000         10  WS-LAST-USER-ID-BATCH   PIC 9(03).
011100         10  WS-LAST-USER-ID-SEQ     PIC 9(04).
011200     05  FILLER                      PIC X(02).
011300*---------------------------------------------------------------*
011400* FIRST USER ID PROCESSED THIS RUN, SAME BATCH/SEQUENCE SPLIT --
011500* PAIRED WITH WS-LAST-USER-ID-AREA SO THE CONTROL SUMMARY CAN
011600* SHOW THE WHOLE BATCH SPAN THE RUN COVERED.
011700*---------------------------------------------------------------*
011800 01  WS-FIRST-USER-ID-AREA.
011900     05  WS-FIRST-USER-ID            PIC 9(07) VALUE 0.
012000     05  WS-FIRST-USER-ID-R REDEFINES WS-FIRST-USER-ID.
012100         10  WS-FIRST-USER-ID-BATCH  PIC 9(03).
012200         10  WS-FIRST-USER-ID-SEQ    PIC 9(04).
012300     05  FILLER                      PIC X(02).
012400*---------------------------------------------------------------*
012500* PERCENT OF THE RUN COMING BACK UNLIMITED -- SAME REDEFINES-AS-
012600* TEXT TRICK AS THE EL-LIMIT-R FIELD ABOVE SO AN EMPTY RUN PRINTS
012700* N/A INSTEAD OF A MISLEADING ZERO PERCENT.
012800*---------------------------------------------------------------*
012900 01  WS-PCT-UNLIMITED-AREA.
013000     05  WS-PCT-UNLIMITED            PIC S9(03)V99 VALUE 0.
013100     05  WS-PCT-UNLIMITED-R REDEFINES WS-PCT-UNLIMITED.
013200         10  WS-PCT-UNLIMITED-TEXT   PIC X(06).
013300     05  WS-PCT-UNLIMITED-EDIT       PIC ZZ9.99.
013400     05  WS-USERID-SPAN-TEXT         PIC X(09).
013500     05  FILLER                      PIC X(02).
013600*===============================================================*
013700 PROCEDURE DIVISION.
013800*---------------------------------------------------------------*
013900 0000-MAIN-ROUTINE.
014000*---------------------------------------------------------------*
014100     PERFORM 1000-INITIALIZATION.
014200     PERFORM 2000-PROCESS-ONE-SUBSCRIBER
014300         UNTIL WS-AT-EOF.
014400     PERFORM 9800-PRINT-CONTROL-SUMMARY.
014500     PERFORM 6000-CLOSE-FILES.
014600     GOBACK.
014700*---------------------------------------------------------------*
014800 1000-INITIALIZATION.
014900*---------------------------------------------------------------*
015000     OPEN INPUT  SUBSCRIBER-FILE.
015100     OPEN OUTPUT ENTITLEMENT-PRINT-FILE.
015200     IF NOT WS-SUBSCRIBER-FILE-OK
015300         DISPLAY 'EVNTSUB -- SUBSCRIBER FILE OPEN FAILED, '
015400                 'STATUS ' WS-SUBSCRIBER-FILE-STATUS
015500         SET WS-AT-EOF               TO TRUE
015600     ELSE
015700         PERFORM 9100-PRINT-HEADING-LINES
015800         PERFORM 2900-READ-NEXT-SUBSCRIBER
015900     END-IF.
016000*---------------------------------------------------------------*
016100 2000-PROCESS-ONE-SUBSCRIBER.
016200*---------------------------------------------------------------*
016300     ADD 1                           TO WS-SUBSCRIBERS-READ.
016400     IF WS-SUBSCRIBERS-READ = 1
016500         MOVE SB-USER-ID             TO WS-FIRST-USER-ID
016600     END-IF.
016700     MOVE SB-USER-ID                 TO WS-LAST-USER-ID.
016800     PERFORM 2100-DETERMINE-ENTITLEMENT.
016900     PERFORM 2200-BUILD-DETAIL-LINE.
017000     MOVE EL-DETAIL-LINE             TO ENTITLEMENT-PRINT-LINE.
017100     PERFORM 9000-PRINT-REPORT-LINE.
017200     PERFORM 2900-READ-NEXT-SUBSCRIBER.
017300*---------------------------------------------------------------*
017400* ACTIVE SUBSCRIBER <=> TIER IS M OR A AND SUB-STATUS = ACTIVE.
017500* ACTIVE GETS AN UNLIMITED (-1) LIMIT, EVERYONE ELSE GETS THE
017600* SHOP'S FREE-EVENTS-LIMIT CONSTANT.
017700*---------------------------------------------------------------*
017800 2100-DETERMINE-ENTITLEMENT.
017900*---------------------------------------------------------------*
018000     MOVE 'N'                        TO WS-ACTIVE-SUB-SW.
018100     IF (SB-TIER-MONTHLY OR SB-TIER-ANNUAL)
018200       AND SB-STATUS-ACTIVE
018300         MOVE 'Y'                    TO WS-ACTIVE-SUB-SW
018400     END-IF.
018500     IF WS-SUB-IS-ACTIVE
018600         MOVE -1                     TO WS-ENT-LIMIT
018700         ADD 1                       TO WS-UNLIMITED-COUNT
018800     ELSE
018900         MOVE EC-FREE-EVENTS-LIMIT   TO WS-ENT-LIMIT
019000         ADD 1                       TO WS-LIMITED-COUNT
019100     END-IF.
019200*---------------------------------------------------------------*
019300 2200-BUILD-DETAIL-LINE.
019400*---------------------------------------------------------------*
019500     MOVE SB-USER-ID                 TO EL-USER-ID.
019600     IF WS-SUB-IS-ACTIVE
019700         MOVE 'UNLIMITED'            TO EL-ENTITLED
019800     ELSE
019900         MOVE 'LIMITED'              TO EL-ENTITLED
020000     END-IF.
020100     IF WS-ENT-IS-UNLIMITED
020200         MOVE 'UNLIMITED'            TO EL-LIMIT-TEXT
020300     ELSE
020400         MOVE WS-ENT-LIMIT           TO EL-LIMIT-NUM
020500     END-IF.
020600*---------------------------------------------------------------*
020700 2900-READ-NEXT-SUBSCRIBER.
020800*---------------------------------------------------------------*
020900     READ SUBSCRIBER-FILE
021000         AT END
021100             SET WS-AT-EOF           TO TRUE
021200     END-READ.
021300*---------------------------------------------------------------*
021400 6000-CLOSE-FILES.
021500*---------------------------------------------------------------*
021600     CLOSE SUBSCRIBER-FILE.
021700     CLOSE ENTITLEMENT-PRINT-FILE.
021800*---------------------------------------------------------------*
021900* PAGE-BREAK-AWARE LINE WRITE, SAME SHAPE AS THE NEWSLETTER AND
022000* ALERT PRINT PROGRAMS -- THIS LIST CAN RUN TO SEVERAL PAGES ONCE
022100* THE SUBSCRIBER BASE GROWS.
022200*---------------------------------------------------------------*
022300 9000-PRINT-REPORT-LINE.
022400*---------------------------------------------------------------*
022500     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
022600         PERFORM 9100-PRINT-HEADING-LINES
022700     END-IF.
022800     PERFORM 9120-WRITE-PRINT-LINE.
022900*---------------------------------------------------------------*
023000 9100-PRINT-HEADING-LINES.
023100*---------------------------------------------------------------*
023200     MOVE EL-HEADING-1               TO ENTITLEMENT-PRINT-LINE.
023300     PERFORM 9110-WRITE-TOP-OF-PAGE.
023400*---------------------------------------------------------------*
023500 9110-WRITE-TOP-OF-PAGE.
023600*---------------------------------------------------------------*
023700     WRITE ENTITLEMENT-PRINT-RECORD
023800         AFTER ADVANCING PAGE.
023900     MOVE SPACE                      TO ENTITLEMENT-PRINT-LINE.
024000     ADD 1                           TO PAGE-COUNT.
024100     MOVE 3                          TO LINE-COUNT.
024200*---------------------------------------------------------------*
024300 9120-WRITE-PRINT-LINE.
024400*---------------------------------------------------------------*
024500     WRITE ENTITLEMENT-PRINT-RECORD
024600         AFTER ADVANCING LINE-SPACEING.
024700     MOVE SPACE                      TO ENTITLEMENT-PRINT-LINE.
024800     ADD 1                           TO LINE-COUNT.
024900*---------------------------------------------------------------*
025000* CONTROL SUMMARY -- PRINTED AS TRAILER LINES ON THE ENTITLEMENT
025100* REPORT ITSELF RATHER THAN JUST DISPLAYED.
025200*---------------------------------------------------------------*
025300 9800-PRINT-CONTROL-SUMMARY.
025400*---------------------------------------------------------------*
025500     MOVE SPACE                      TO ENTITLEMENT-PRINT-LINE.
025600     PERFORM 9000-PRINT-REPORT-LINE.
025700     MOVE 'SUBSCRIBERS READ         ' TO EL-CTL-LABEL.
025800     MOVE WS-SUBSCRIBERS-READ        TO EL-CTL-COUNT.
025900     MOVE SPACE                      TO EL-CTL-TEXT.
026000     MOVE EL-CONTROL-LINE            TO ENTITLEMENT-PRINT-LINE.
026100     PERFORM 9000-PRINT-REPORT-LINE.
026200     MOVE 'UNLIMITED ENTITLEMENTS   ' TO EL-CTL-LABEL.
026300     MOVE WS-UNLIMITED-COUNT         TO EL-CTL-COUNT.
026400     MOVE EL-CONTROL-LINE            TO ENTITLEMENT-PRINT-LINE.
026500     PERFORM 9000-PRINT-REPORT-LINE.
026600     MOVE 'LIMITED ENTITLEMENTS     ' TO EL-CTL-LABEL.
026700     MOVE WS-LIMITED-COUNT           TO EL-CTL-COUNT.
026800     MOVE EL-CONTROL-LINE            TO ENTITLEMENT-PRINT-LINE.
026900     PERFORM 9000-PRINT-REPORT-LINE.
027000     MOVE 'PERCENT UNLIMITED        ' TO EL-CTL-LABEL.
027100     MOVE ZERO                       TO EL-CTL-COUNT.
027200     IF WS-SUBSCRIBERS-READ > 0
027300         COMPUTE WS-PCT-UNLIMITED ROUNDED =
027400             (WS-UNLIMITED-COUNT / WS-SUBSCRIBERS-READ) * 100
027500         MOVE WS-PCT-UNLIMITED       TO WS-PCT-UNLIMITED-EDIT
027600         MOVE WS-PCT-UNLIMITED-EDIT  TO EL-CTL-TEXT
027700     ELSE
027800         MOVE 'N/A'                  TO EL-CTL-TEXT
027900     END-IF.
028000     MOVE EL-CONTROL-LINE            TO ENTITLEMENT-PRINT-LINE.
028100     PERFORM 9000-PRINT-REPORT-LINE.
028200     IF WS-SUBSCRIBERS-READ > 0
028300         MOVE 'FIRST BATCH/SEQ PROCESSED' TO EL-CTL-LABEL
028400         MOVE ZERO                   TO EL-CTL-COUNT
028500         STRING WS-FIRST-USER-ID-BATCH DELIMITED BY SIZE
028600                '/'                   DELIMITED BY SIZE
028700                WS-FIRST-USER-ID-SEQ  DELIMITED BY SIZE
028800             INTO WS-USERID-SPAN-TEXT
028900         MOVE WS-USERID-SPAN-TEXT    TO EL-CTL-TEXT
029000         MOVE EL-CONTROL-LINE        TO ENTITLEMENT-PRINT-LINE
029100         PERFORM 9000-PRINT-REPORT-LINE
029200         MOVE 'LAST BATCH/SEQ PROCESSED ' TO EL-CTL-LABEL
029300         STRING WS-LAST-USER-ID-BATCH DELIMITED BY SIZE
029400                '/'                   DELIMITED BY SIZE
029500                WS-LAST-USER-ID-SEQ   DELIMITED BY SIZE
029600             INTO WS-USERID-SPAN-TEXT
029700         MOVE WS-USERID-SPAN-TEXT    TO EL-CTL-TEXT
029800         MOVE EL-CONTROL-LINE        TO ENTITLEMENT-PRINT-LINE
029900         PERFORM 9000-PRINT-REPORT-LINE
030000     END-IF.
