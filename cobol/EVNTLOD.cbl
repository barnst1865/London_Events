000100*****************************************************************
000200* Program name:    EVNTLOD
000300* Original author: D. OSEI
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/02/88 D. OSEI        Original nightly load written for the
000900*                         nine-track feed off the ticketing desk.
001000* 10/19/90 D. OSEI        Added the duplicate scan against the
001100*                         master so the same show from two
001200*                         agents stopped doubling up.
001300* 05/07/93 E.ACKERMAN     Restructured per-record processing into
001400*                         its own paragraph range, removed the
001500*                         fall-through GO TO's from the 2000
001600*                         series.
001700* 07/21/98 R.OKONKWO     YEAR 2000 REVIEW -- CENTURY WINDOW MOVED
001800*                         TO EVDATW, SEE THAT COPY FOR THE NOTE.
001900* 01/11/99 R.OKONKWO     Y2K SIGN-OFF RETEST PER TICKET Y2K-0447.
002000* 09/14/21 D. OSEI        Retargeted at the EVENT-MASTER/INCOMING
002100*                         -EVENT layout for the London Events
002200*                         master conversion -- CALLs the new
002300*                         EVNTTBL table helper and EVNTDET
002400*                         sellout detector instead of doing the
002500*                         status logic inline.
002600* 11/02/21 D. OSEI        Added the AVAILABILITY-HISTORY append
002700*                         and SOURCE-TRACKING maintenance.
002800* 04/02/23 M.PRICE       Cross-source duplicate scan reworked to
002900*                         the bigram similarity test after the
003000*                         straight title-match kept missing the
003100*                         same show listed two different ways.
003200* 07/22/25 M.PRICE       Detector CALL was moving SPACE into the
003300*                         on-sale-status parm instead of the
003400*                         feed's own IN-ON-SALE-STATUS field --
003500*                         SOLDOUT/CANCELLED/ONSALE/PRESALE/OFFSALE
003600*                         text off the feed was never reaching
003700*                         EVNTDET.  FIXED.
003800* 07/24/25 M.PRICE       AVG-FETCH-SECS never clocked anything --
003900*                         it was a running average of the valid-
004000*                         record count per source, not elapsed
004100*                         time, and nothing in this load times the
004200*                         fetch.  Renamed to AVG-VALID-PER-RUN in
004300*                         this table, the save area and EVSRCT so
004400*                         the field says what it holds.
004500*
004600*****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.  EVNTLOD.
004900 AUTHOR. D. OSEI.
005000 INSTALLATION. LONDON EVENTS DATA SERVICES.
005100 DATE-WRITTEN. 03/02/1988.
005200 DATE-COMPILED.
005300 SECURITY. NON-CONFIDENTIAL.
005400*===============================================================*
005500 ENVIRONMENT DIVISION.
005600*---------------------------------------------------------------*
005700 CONFIGURATION SECTION.
005800*---------------------------------------------------------------*
005900 SOURCE-COMPUTER. IBM-3096.
006000 OBJECT-COMPUTER. IBM-3096.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*---------------------------------------------------------------*
006400 INPUT-OUTPUT SECTION.
006500*---------------------------------------------------------------*
006600 FILE-CONTROL.
006700     SELECT INCOMING-EVENT-FILE ASSIGN TO EVINDD
006800       ORGANIZATION IS SEQUENTIAL
006900       FILE STATUS  IS WS-IN-FILE-STATUS.
007000*
007100     SELECT AVAILABILITY-HISTORY-FILE ASSIGN TO EVHSDD
007200       ORGANIZATION IS SEQUENTIAL
007300       FILE STATUS  IS WS-HIST-FILE-STATUS.
007400*
007500     SELECT SOURCE-TRACKING-FILE ASSIGN TO EVSRDD
007600       ORGANIZATION IS SEQUENTIAL
007700       FILE STATUS  IS WS-SRC-FILE-STATUS.
007800*
007900     SELECT CONTROL-SUMMARY-FILE ASSIGN TO EVCTDD
008000       ORGANIZATION IS SEQUENTIAL
008100       FILE STATUS  IS WS-CTL-FILE-STATUS.
008200*===============================================================*
008300 DATA DIVISION.
008400*---------------------------------------------------------------*
008500 FILE SECTION.
008600*---------------------------------------------------------------*
008700 FD  INCOMING-EVENT-FILE
008800      DATA RECORD IS INCOMING-EVENT-RECORD.
008900      COPY EVINCM.
009000*---------------------------------------------------------------*
009100 FD  AVAILABILITY-HISTORY-FILE
009200      DATA RECORD IS AVAILABILITY-HISTORY-RECORD.
009300      COPY EVHIST.
009400*---------------------------------------------------------------*
009500 FD  SOURCE-TRACKING-FILE
009600      DATA RECORD IS SOURCE-TRACKING-RECORD.
009700      COPY EVSRCT.
009800*---------------------------------------------------------------*
009900 FD  CONTROL-SUMMARY-FILE
010000      DATA RECORD IS CONTROL-SUMMARY-LINE.
010100 01  CONTROL-SUMMARY-LINE.
010200     05  CS-TEXT                     PIC X(130).
010300     05  FILLER                      PIC X(02).
010400*---------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------*
010700     COPY EVDATW.
010800*---------------------------------------------------------------*
010900     COPY EVTABL.
011000*---------------------------------------------------------------*
011100     COPY EVDETL.
011200*---------------------------------------------------------------*
011300 01  WS-FILE-STATUSES.
011400     05  WS-IN-FILE-STATUS           PIC X(02).
011500         88  WS-IN-FILE-OK                     VALUE '00'.
011600     05  WS-HIST-FILE-STATUS         PIC X(02).
011700         88  WS-HIST-FILE-OK                   VALUE '00'.
011800     05  WS-SRC-FILE-STATUS          PIC X(02).
011900         88  WS-SRC-FILE-OK                     VALUE '00'.
012000     05  WS-CTL-FILE-STATUS          PIC X(02).
012100         88  WS-CTL-FILE-OK                     VALUE '00'.
012200     05  EOF-SWITCH                  PIC X(01).
012300         88  EOF                                VALUE 'Y'.
012400     05  FILLER                      PIC X(02).
012500*---------------------------------------------------------------*
012600 01  WS-CONTROL-COUNTERS.
012700     05  WS-RECS-READ                PIC S9(07) COMP VALUE 0.
012800     05  WS-RECS-SAVED               PIC S9(07) COMP VALUE 0.
012900     05  WS-RECS-DUPLICATE           PIC S9(07) COMP VALUE 0.
013000     05  WS-RECS-REJECTED            PIC S9(07) COMP VALUE 0.
013100     05  FILLER                      PIC X(02).
013200*---------------------------------------------------------------*
013300 01  WS-NEXT-EVENT-ID-AREA.
013400     05  WS-NEXT-EVENT-ID            PIC 9(07).
013500     05  WS-NEXT-EVENT-ID-R REDEFINES WS-NEXT-EVENT-ID.
013600         10  WS-NEXT-EVENT-ID-HIGH   PIC 9(04).
013700         10  WS-NEXT-EVENT-ID-LOW    PIC 9(03).
013800     05  FILLER                      PIC X(02).
013900*---------------------------------------------------------------*
014000* HIGHEST EVENT-ID ACTUALLY HANDED OUT THIS RUN -- CARRIED OVER
014100* SEPARATELY FROM WS-NEXT-EVENT-ID SO THE CONTROL SUMMARY CAN
014200* REPORT IT EVEN AFTER WS-NEXT-EVENT-ID HAS ALREADY BEEN BUMPED
014300* PAST IT.  SPLIT INTO BATCH/SEQUENCE THE SAME WAY AS ABOVE.
014400*---------------------------------------------------------------*
014500 01  WS-HIGH-ASSIGNED-ID-AREA.
014600     05  WS-HIGH-ASSIGNED-ID        PIC 9(07) VALUE 0.
014700     05  WS-HIGH-ASSIGNED-ID-R REDEFINES WS-HIGH-ASSIGNED-ID.
014800         10  WS-HIGH-ASSIGNED-HIGH  PIC 9(04).
014900         10  WS-HIGH-ASSIGNED-LOW   PIC 9(03).
015000     05  FILLER                     PIC X(02).
015100*---------------------------------------------------------------*
015200 01  WS-MATCH-WORK-AREA.
015300     05  WS-MATCH-NDX                PIC S9(05) COMP.
015400     05  WS-MATCH-FOUND-SW           PIC X(01).
015500         88  WS-SAME-SOURCE-MATCH-FOUND        VALUE 'Y'.
015600     05  WS-DUP-FOUND-SW             PIC X(01).
015700         88  WS-DUPLICATE-FOUND                VALUE 'Y'.
015800     05  WS-SCAN-NDX                 PIC S9(05) COMP.
015900     05  WS-CUR-NDX                  PIC S9(05) COMP.
016000     05  FILLER                      PIC X(02).
016100*---------------------------------------------------------------*
016200 01  WS-VALIDATE-WORK-AREA.
016300     05  WS-VALID-SW                 PIC X(01).
016400         88  WS-RECORD-IS-VALID                VALUE 'Y'.
016500     05  FILLER                      PIC X(02).
016600*---------------------------------------------------------------*
016700 01  WS-STATUS-TRANSITION-AREA.
016800     05  WS-OLD-STATUS               PIC X(01).
016900     05  WS-AVAIL-KNOWN-SW           PIC X(01).
017000         88  WS-AVAIL-IS-KNOWN                 VALUE 'Y'.
017100     05  WS-PREV-AVAIL               PIC 9(06).
017200     05  WS-PREV-CHECK-TS            PIC 9(14).
017300     05  WS-PREV-CHECK-TS-R REDEFINES WS-PREV-CHECK-TS.
017400         10  WS-PREV-CHECK-CCYY      PIC 9(04).
017500         10  WS-PREV-CHECK-MM        PIC 9(02).
017600         10  WS-PREV-CHECK-DD        PIC 9(02).
017700         10  WS-PREV-CHECK-HH        PIC 9(02).
017800         10  WS-PREV-CHECK-MN        PIC 9(02).
017900         10  WS-PREV-CHECK-SS        PIC 9(02).
018000     05  FILLER                      PIC X(02).
018100*---------------------------------------------------------------*
018200 01  WS-SOURCE-TRACKING-TABLE.
018300     05  WS-SRC-ENTRY OCCURS 20 TIMES INDEXED BY WS-SRC-NDX.
018400         10  WS-SRC-NAME             PIC X(16).
018500         10  WS-SRC-TYPE             PIC X(08).
018600         10  WS-SRC-ENABLED          PIC X(01).
018700         10  WS-SRC-LAST-ATTEMPT-TS  PIC 9(14).
018800         10  WS-SRC-LAST-SUCCESS-TS  PIC 9(14).
018900         10  WS-SRC-EVENTS-FETCHED   PIC 9(07).
019000         10  WS-SRC-AVG-VALID-PER-RUN   PIC 9(04)V99.
019100         10  WS-SRC-LAST-ERROR       PIC X(60).
019200         10  WS-SRC-RECS-THIS-RUN    PIC S9(05) COMP.
019300         10  WS-SRC-VALID-THIS-RUN   PIC S9(05) COMP.
019400     05  FILLER                      PIC X(02).
019500*---------------------------------------------------------------*
019600 01  WS-SRC-ENTRY-SAVE.
019700     05  WS-SS-NAME                  PIC X(16).
019800     05  WS-SS-TYPE                  PIC X(08).
019900     05  WS-SS-ENABLED               PIC X(01).
020000     05  WS-SS-LAST-ATTEMPT-TS       PIC 9(14).
020100     05  WS-SS-LAST-SUCCESS-TS       PIC 9(14).
020200     05  WS-SS-EVENTS-FETCHED        PIC 9(07).
020300     05  WS-SS-AVG-VALID-PER-RUN     PIC 9(04)V99.
020400     05  WS-SS-LAST-ERROR            PIC X(60).
020500     05  WS-SS-RECS-THIS-RUN         PIC S9(05) COMP.
020600     05  WS-SS-VALID-THIS-RUN        PIC S9(05) COMP.
020700     05  FILLER                      PIC X(02).
020800*---------------------------------------------------------------*
020900 01  WS-SRC-COUNT-AREA.
021000     05  WS-SRC-COUNT                PIC S9(03) COMP VALUE 0.
021100     05  WS-SRC-NDX-CURRENT          PIC S9(03) COMP.
021200     05  WS-SRC-FOUND-SW             PIC X(01).
021300         88  WS-SRC-WAS-FOUND                  VALUE 'Y'.
021400     05  WS-SORT-SWAPPED-SW          PIC X(01).
021500         88  WS-A-SWAP-WAS-MADE                VALUE 'Y'.
021600     05  FILLER                      PIC X(02).
021700*---------------------------------------------------------------*
021800 01  WS-SIMILARITY-WORK-AREA.
021900     05  WS-SIM-TEXT-A               PIC X(60).
022000     05  WS-SIM-TEXT-B               PIC X(60).
022100     05  WS-SIM-LEN-A                PIC S9(03) COMP.
022200     05  WS-SIM-LEN-B                PIC S9(03) COMP.
022300     05  WS-BIGRAM-COUNT-A           PIC S9(03) COMP.
022400     05  WS-BIGRAM-COUNT-B           PIC S9(03) COMP.
022500     05  WS-COMMON-BIGRAM-COUNT      PIC S9(03) COMP.
022600     05  WS-SIM-RESULT               PIC 9(01)V99 COMP.
022700     05  WS-TITLE-SIM-RESULT         PIC 9(01)V99 COMP.
022800     05  WS-VENUE-SIM-RESULT         PIC 9(01)V99 COMP.
022900     05  WS-BG-NDX-A                 PIC S9(03) COMP.
023000     05  WS-BG-NDX-B                 PIC S9(03) COMP.
023100     05  WS-INNER-MATCH-SW           PIC X(01).
023200         88  WS-INNER-MATCH-FOUND              VALUE 'Y'.
023300     05  WS-DATE-MATCH-SW            PIC X(01).
023400         88  WS-DATE-MATCHES                   VALUE 'Y'.
023500     05  WS-VENUE-BLANK-SW           PIC X(01).
023600         88  WS-VENUE-IS-BLANK                 VALUE 'Y'.
023700     05  FILLER                      PIC X(02).
023800 01  WS-BIGRAM-TABLE-A.
023900     05  WS-BG-A-ENTRY               PIC X(02) OCCURS 59 TIMES.
024000     05  FILLER                      PIC X(02).
024100 01  WS-BIGRAM-TABLE-B.
024200     05  WS-BG-B-ENTRY               PIC X(02) OCCURS 59 TIMES.
024300     05  FILLER                      PIC X(02).
024400 01  WS-BIGRAM-B-USED-TABLE.
024500     05  WS-BG-B-USED                PIC X(01) OCCURS 59 TIMES.
024600     05  FILLER                      PIC X(02).
024700*---------------------------------------------------------------*
024800 01  WS-HEADING-LINE-1.
024900     05  FILLER  PIC X(40) VALUE
025000         'LONDON EVENTS -- NIGHTLY INGEST CONTROL '.
025100     05  FILLER  PIC X(08) VALUE 'SUMMARY'.
025200     05  FILLER  PIC X(84) VALUE SPACE.
025300 01  WS-DETAIL-LINE-1.
025400     05  FILLER  PIC X(20) VALUE 'RECORDS READ . . . .'.
025500     05  DL1-COUNT          PIC ZZZ,ZZ9.
025600     05  FILLER  PIC X(105) VALUE SPACE.
025700 01  WS-DETAIL-LINE-2.
025800     05  FILLER  PIC X(20) VALUE 'RECORDS SAVED . . . .'.
025900     05  DL2-COUNT          PIC ZZZ,ZZ9.
026000     05  FILLER  PIC X(104) VALUE SPACE.
026100 01  WS-DETAIL-LINE-3.
026200     05  FILLER  PIC X(20) VALUE 'DUPLICATES SKIPPED ..'.
026300     05  DL3-COUNT          PIC ZZZ,ZZ9.
026400     05  FILLER  PIC X(104) VALUE SPACE.
026500 01  WS-DETAIL-LINE-4.
026600     05  FILLER  PIC X(20) VALUE 'RECORDS REJECTED . .'.
026700     05  DL4-COUNT          PIC ZZZ,ZZ9.
026800     05  FILLER  PIC X(105) VALUE SPACE.
026900 01  WS-DETAIL-LINE-5.
027000     05  FILLER  PIC X(20) VALUE 'HIGHEST ID ASSIGNED .'.
027100     05  DL5-COUNT          PIC ZZZ,ZZ9.
027200     05  FILLER  PIC X(105) VALUE SPACE.
027300 01  WS-SOURCE-LINE.
027400     05  SL-SOURCE-NAME     PIC X(16).
027500     05  FILLER  PIC X(04) VALUE SPACE.
027600     05  FILLER  PIC X(11) VALUE 'FETCHED . .'.
027700     05  SL-FETCHED         PIC ZZZ,ZZ9.
027800     05  FILLER  PIC X(85) VALUE SPACE.
027900*---------------------------------------------------------------*
028000 PROCEDURE DIVISION.
028100*---------------------------------------------------------------*
028200 0000-MAIN-ROUTINE.
028300*---------------------------------------------------------------*
028400     PERFORM 1000-INITIALIZATION.
028500     PERFORM 2000-PROCESS-INCOMING-FEED UNTIL EOF.
028600     PERFORM 5000-FINALIZE-AND-CLOSE.
028700     PERFORM 9800-PRINT-CONTROL-SUMMARY.
028800     GOBACK.
028900*---------------------------------------------------------------*
029000 1000-INITIALIZATION.
029100*---------------------------------------------------------------*
029200     PERFORM 1100-ESTABLISH-RUN-DATE-AND-TIME.
029300     PERFORM 1300-OPEN-RUN-FILES.
029400     PERFORM 1400-LOAD-EVENT-MASTER-TABLE.
029500     PERFORM 1500-DETERMINE-NEXT-EVENT-ID.
029600     PERFORM 1600-LOAD-SOURCE-TRACKING-TABLE.
029700*---------------------------------------------------------------*
029800 1100-ESTABLISH-RUN-DATE-AND-TIME.
029900*---------------------------------------------------------------*
030000     ACCEPT WS-RUN-DATE-6 FROM DATE.
030100     ACCEPT WS-RUN-TIME-6 FROM TIME.
030200     PERFORM 1200-APPLY-CENTURY-WINDOW.
030300     MOVE WS-RUN-CCYY-8              TO WS-RUN-CCYY.
030400     MOVE WS-RUN-MM-8                TO WS-RUN-MM.
030500     MOVE WS-RUN-DD-8                TO WS-RUN-DD.
030600     MOVE WS-RUN-TIME-6(1:2)         TO WS-RUN-HH.
030700     MOVE WS-RUN-TIME-6(3:2)         TO WS-RUN-MN.
030800     MOVE WS-RUN-TIME-6(5:2)         TO WS-RUN-SS.
030900*---------------------------------------------------------------*
031000 1200-APPLY-CENTURY-WINDOW.
031100*---------------------------------------------------------------*
031200     IF WS-RUN-YY < 50
031300         MOVE 20                     TO WS-RUN-CENTURY
031400     ELSE
031500         MOVE 19                     TO WS-RUN-CENTURY.
031600     COMPUTE WS-RUN-CCYY-8 = WS-RUN-CENTURY * 100 + WS-RUN-YY.
031700     MOVE WS-RUN-MM-6                TO WS-RUN-MM-8.
031800     MOVE WS-RUN-DD-6                TO WS-RUN-DD-8.
031900*---------------------------------------------------------------*
032000 1300-OPEN-RUN-FILES.
032100*---------------------------------------------------------------*
032200     OPEN INPUT  INCOMING-EVENT-FILE.
032300     OPEN EXTEND AVAILABILITY-HISTORY-FILE.
032400     OPEN OUTPUT CONTROL-SUMMARY-FILE.
032500*---------------------------------------------------------------*
032600 1400-LOAD-EVENT-MASTER-TABLE.
032700*---------------------------------------------------------------*
032800     MOVE 'LOD'                      TO PROGRAM-ACTION.
032900     CALL 'EVNTTBL' USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
033000         PROGRAM-ACTION, EVENT-MASTER-TABLE
033100     END-CALL.
033200*---------------------------------------------------------------*
033300 1500-DETERMINE-NEXT-EVENT-ID.
033400*---------------------------------------------------------------*
033500     MOVE 1                          TO WS-NEXT-EVENT-ID.
033600     IF EVENT-TABLE-SIZE > 0
033700         PERFORM 1510-TEST-ONE-EVENT-ID
033800             VARYING TBL-EVENT-NDX FROM 1 BY 1
033900             UNTIL TBL-EVENT-NDX > EVENT-TABLE-SIZE.
034000*---------------------------------------------------------------*
034100 1510-TEST-ONE-EVENT-ID.
034200*---------------------------------------------------------------*
034300     IF EVENT-ID OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
034400             >= WS-NEXT-EVENT-ID
034500         COMPUTE WS-NEXT-EVENT-ID =
034600             EVENT-ID OF TBL-EVENT-MASTER (TBL-EVENT-NDX) + 1.
034700*---------------------------------------------------------------*
034800 1600-LOAD-SOURCE-TRACKING-TABLE.
034900*---------------------------------------------------------------*
035000     OPEN INPUT SOURCE-TRACKING-FILE.
035100     IF WS-SRC-FILE-OK
035200         PERFORM 1610-READ-NEXT-SOURCE-RECORD UNTIL EOF
035300         CLOSE SOURCE-TRACKING-FILE.
035400     MOVE 'N'                         TO EOF-SWITCH.
035500*---------------------------------------------------------------*
035600 1610-READ-NEXT-SOURCE-RECORD.
035700*---------------------------------------------------------------*
035800     READ SOURCE-TRACKING-FILE
035900         AT END
036000             SET EOF TO TRUE
036100         NOT AT END
036200             ADD 1 TO WS-SRC-COUNT
036300             MOVE ST-SOURCE-NAME
036400                 TO WS-SRC-NAME (WS-SRC-COUNT)
036500             MOVE ST-SOURCE-TYPE
036600                 TO WS-SRC-TYPE (WS-SRC-COUNT)
036700             MOVE ST-ENABLED
036800                 TO WS-SRC-ENABLED (WS-SRC-COUNT)
036900             MOVE ST-LAST-ATTEMPT-TS
037000                 TO WS-SRC-LAST-ATTEMPT-TS (WS-SRC-COUNT)
037100             MOVE ST-LAST-SUCCESS-TS
037200                 TO WS-SRC-LAST-SUCCESS-TS (WS-SRC-COUNT)
037300             MOVE ST-EVENTS-FETCHED
037400                 TO WS-SRC-EVENTS-FETCHED (WS-SRC-COUNT)
037500             MOVE ST-AVG-VALID-PER-RUN
037600                 TO WS-SRC-AVG-VALID-PER-RUN (WS-SRC-COUNT)
037700             MOVE ST-LAST-ERROR
037800                 TO WS-SRC-LAST-ERROR (WS-SRC-COUNT)
037900             MOVE 0 TO WS-SRC-RECS-THIS-RUN (WS-SRC-COUNT)
038000             MOVE 0 TO WS-SRC-VALID-THIS-RUN (WS-SRC-COUNT).
038100*---------------------------------------------------------------*
038200 2000-PROCESS-INCOMING-FEED.
038300*---------------------------------------------------------------*
038400     PERFORM 2100-READ-NEXT-INCOMING-RECORD.
038500     IF NOT EOF
038600         PERFORM 2200-PROCESS-ONE-INCOMING-RECORD.
038700*---------------------------------------------------------------*
038800 2100-READ-NEXT-INCOMING-RECORD.
038900*---------------------------------------------------------------*
039000     READ INCOMING-EVENT-FILE
039100         AT END
039200             SET EOF TO TRUE
039300         NOT AT END
039400             ADD 1 TO WS-RECS-READ.
039500*---------------------------------------------------------------*
039600 2200-PROCESS-ONE-INCOMING-RECORD.
039700*---------------------------------------------------------------*
039800     PERFORM 2400-FIND-OR-ADD-SOURCE-ENTRY.
039900     ADD 1 TO WS-SRC-RECS-THIS-RUN (WS-SRC-NDX-CURRENT).
040000     PERFORM 2300-VALIDATE-INCOMING-RECORD.
040100     IF WS-RECORD-IS-VALID
040200         ADD 1 TO WS-SRC-VALID-THIS-RUN (WS-SRC-NDX-CURRENT)
040300         PERFORM 2500-FIND-SAME-SOURCE-MATCH
040400         IF WS-SAME-SOURCE-MATCH-FOUND
040500             PERFORM 2700-UPDATE-EXISTING-EVENT
040600             ADD 1 TO WS-RECS-SAVED
040700         ELSE
040800             PERFORM 2600-SCAN-FOR-CROSS-SOURCE-DUPLICATE
040900             IF WS-DUPLICATE-FOUND
041000                 ADD 1 TO WS-RECS-DUPLICATE
041100             ELSE
041200                 PERFORM 2800-CREATE-NEW-EVENT
041300                 ADD 1 TO WS-RECS-SAVED
041400     ELSE
041500         ADD 1 TO WS-RECS-REJECTED.
041600*---------------------------------------------------------------*
041700 2300-VALIDATE-INCOMING-RECORD.
041800*---------------------------------------------------------------*
041900     MOVE 'Y'                        TO WS-VALID-SW.
042000     IF IN-TITLE = SPACE
042100         MOVE 'N'                    TO WS-VALID-SW.
042200     IF IN-START-DATE = 0
042300         MOVE 'N'                    TO WS-VALID-SW.
042400     IF IN-SOURCE-NAME = SPACE
042500         MOVE 'N'                    TO WS-VALID-SW.
042600     IF IN-SOURCE-ID = SPACE
042700         MOVE 'N'                    TO WS-VALID-SW.
042800*---------------------------------------------------------------*
042900 2400-FIND-OR-ADD-SOURCE-ENTRY.
043000*---------------------------------------------------------------*
043100     MOVE 'N'                        TO WS-SRC-FOUND-SW.
043200     MOVE 0                          TO WS-SRC-NDX-CURRENT.
043300     IF WS-SRC-COUNT > 0
043400         PERFORM 2410-SCAN-FOR-SOURCE-ENTRY
043500             VARYING WS-SRC-NDX-CURRENT FROM 1 BY 1
043600             UNTIL WS-SRC-NDX-CURRENT > WS-SRC-COUNT
043700                OR WS-SRC-WAS-FOUND.
043800     IF NOT WS-SRC-WAS-FOUND
043900         ADD 1 TO WS-SRC-COUNT
044000         MOVE WS-SRC-COUNT            TO WS-SRC-NDX-CURRENT
044100         MOVE IN-SOURCE-NAME TO WS-SRC-NAME (WS-SRC-COUNT)
044200         MOVE SPACE          TO WS-SRC-TYPE (WS-SRC-COUNT)
044300         MOVE 'Y'            TO WS-SRC-ENABLED (WS-SRC-COUNT)
044400         MOVE 0              TO WS-SRC-LAST-ATTEMPT-TS
044500                                  (WS-SRC-COUNT)
044600         MOVE 0              TO WS-SRC-LAST-SUCCESS-TS
044700                                  (WS-SRC-COUNT)
044800         MOVE 0              TO WS-SRC-EVENTS-FETCHED
044900                                  (WS-SRC-COUNT)
045000         MOVE 0              TO WS-SRC-AVG-VALID-PER-RUN
045100                                  (WS-SRC-COUNT)
045200         MOVE SPACE          TO WS-SRC-LAST-ERROR (WS-SRC-COUNT)
045300         MOVE 0              TO WS-SRC-RECS-THIS-RUN
045400                                  (WS-SRC-COUNT)
045500         MOVE 0              TO WS-SRC-VALID-THIS-RUN
045600                                  (WS-SRC-COUNT).
045700*---------------------------------------------------------------*
045800 2410-SCAN-FOR-SOURCE-ENTRY.
045900*---------------------------------------------------------------*
046000     IF WS-SRC-NAME (WS-SRC-NDX-CURRENT) = IN-SOURCE-NAME
046100         MOVE 'Y'                    TO WS-SRC-FOUND-SW.
046200*---------------------------------------------------------------*
046300 2500-FIND-SAME-SOURCE-MATCH.
046400*---------------------------------------------------------------*
046500     MOVE 'N'                        TO WS-MATCH-FOUND-SW.
046600     IF EVENT-TABLE-SIZE > 0
046700         PERFORM 2510-TEST-MASTER-ENTRY-FOR-MATCH
046800             VARYING WS-SCAN-NDX FROM 1 BY 1
046900             UNTIL WS-SCAN-NDX > EVENT-TABLE-SIZE
047000                OR WS-SAME-SOURCE-MATCH-FOUND.
047100*---------------------------------------------------------------*
047200 2510-TEST-MASTER-ENTRY-FOR-MATCH.
047300*---------------------------------------------------------------*
047400     IF SOURCE-NAME OF TBL-EVENT-MASTER (WS-SCAN-NDX)
047500             = IN-SOURCE-NAME
047600       AND SOURCE-ID OF TBL-EVENT-MASTER (WS-SCAN-NDX)
047700             = IN-SOURCE-ID
047800         MOVE 'Y'                    TO WS-MATCH-FOUND-SW
047900         MOVE WS-SCAN-NDX            TO WS-MATCH-NDX.
048000*---------------------------------------------------------------*
048100 2600-SCAN-FOR-CROSS-SOURCE-DUPLICATE.
048200*---------------------------------------------------------------*
048300     MOVE 'N'                        TO WS-DUP-FOUND-SW.
048400     IF EVENT-TABLE-SIZE > 0
048500         PERFORM 2610-TEST-MASTER-ENTRY-FOR-DUPLICATE
048600             VARYING WS-SCAN-NDX FROM 1 BY 1
048700             UNTIL WS-SCAN-NDX > EVENT-TABLE-SIZE
048800                OR WS-DUPLICATE-FOUND.
048900*---------------------------------------------------------------*
049000 2610-TEST-MASTER-ENTRY-FOR-DUPLICATE.
049100*---------------------------------------------------------------*
049200     MOVE 'N'                          TO WS-DATE-MATCH-SW.
049300     IF START-DATE OF TBL-EVENT-MASTER (WS-SCAN-NDX)
049400             = IN-START-DATE
049500         MOVE 'Y'                      TO WS-DATE-MATCH-SW.
049600     IF WS-DATE-MATCHES
049700         MOVE TITLE OF TBL-EVENT-MASTER (WS-SCAN-NDX)
049800             TO WS-SIM-TEXT-A
049900         MOVE IN-TITLE                 TO WS-SIM-TEXT-B
050000         PERFORM 3000-COMPUTE-TEXT-SIMILARITY
050100         MOVE WS-SIM-RESULT            TO WS-TITLE-SIM-RESULT.
050200     MOVE 'N'                          TO WS-VENUE-BLANK-SW.
050300     IF WS-DATE-MATCHES
050400       AND (VENUE-NAME OF TBL-EVENT-MASTER (WS-SCAN-NDX) = SPACE
050500         OR IN-VENUE-NAME = SPACE)
050600         MOVE 'Y'                      TO WS-VENUE-BLANK-SW.
050700     IF WS-DATE-MATCHES AND WS-VENUE-IS-BLANK
050800         MOVE 1.00                     TO WS-VENUE-SIM-RESULT.
050900     IF WS-DATE-MATCHES AND NOT WS-VENUE-IS-BLANK
051000         MOVE VENUE-NAME OF TBL-EVENT-MASTER (WS-SCAN-NDX)
051100             TO WS-SIM-TEXT-A
051200         MOVE IN-VENUE-NAME             TO WS-SIM-TEXT-B
051300         PERFORM 3000-COMPUTE-TEXT-SIMILARITY
051400         MOVE WS-SIM-RESULT             TO WS-VENUE-SIM-RESULT.
051500     IF WS-DATE-MATCHES
051600       AND WS-TITLE-SIM-RESULT > 0.85
051700       AND WS-VENUE-SIM-RESULT > 0.75
051800         MOVE 'Y'                       TO WS-DUP-FOUND-SW.
051900*---------------------------------------------------------------*
052000 2700-UPDATE-EXISTING-EVENT.
052100*---------------------------------------------------------------*
052200     MOVE WS-MATCH-NDX                TO WS-CUR-NDX.
052300     MOVE STATUS OF TBL-EVENT-MASTER (WS-CUR-NDX)
052400                                       TO WS-OLD-STATUS.
052500     MOVE TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX)
052600                                       TO WS-PREV-AVAIL.
052700     MOVE LAST-CHECK-TS OF TBL-EVENT-MASTER (WS-CUR-NDX)
052800                                       TO WS-PREV-CHECK-TS.
052900     MOVE IN-TITLE TO TITLE OF TBL-EVENT-MASTER (WS-CUR-NDX).
053000     MOVE IN-START-DATE
053100            TO START-DATE OF TBL-EVENT-MASTER (WS-CUR-NDX).
053200     IF IN-VENUE-NAME NOT = SPACE
053300         MOVE IN-VENUE-NAME
053400            TO VENUE-NAME OF TBL-EVENT-MASTER (WS-CUR-NDX).
053500     IF IN-PRICE-MIN NOT = 99999.99
053600         MOVE IN-PRICE-MIN
053700            TO PRICE-MIN OF TBL-EVENT-MASTER (WS-CUR-NDX).
053800     IF IN-PRICE-MAX NOT = 99999.99
053900         MOVE IN-PRICE-MAX
054000            TO PRICE-MAX OF TBL-EVENT-MASTER (WS-CUR-NDX).
054100     IF IN-CATEGORY NOT = SPACE
054200         MOVE IN-CATEGORY
054300            TO CATEGORY OF TBL-EVENT-MASTER (WS-CUR-NDX).
054400     MOVE 'N'                          TO WS-AVAIL-KNOWN-SW.
054500     IF IN-TICKETS-AVAIL NOT = 999999
054600         MOVE 'Y'                      TO WS-AVAIL-KNOWN-SW.
054700     IF WS-AVAIL-IS-KNOWN
054800         MOVE IN-TICKETS-AVAIL
054900            TO TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX).
055000     IF WS-AVAIL-IS-KNOWN AND IN-TOTAL-TICKETS NOT = 999999
055100         MOVE IN-TOTAL-TICKETS
055200            TO TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-CUR-NDX).
055300     IF WS-AVAIL-IS-KNOWN
055400         PERFORM 2750-COMPUTE-AVAIL-PCT
055500         MOVE WS-RUN-TIMESTAMP-14
055600            TO LAST-CHECK-TS OF TBL-EVENT-MASTER (WS-CUR-NDX)
055700         PERFORM 4000-CALL-DETECTOR-FOR-STATUS.
055800     IF STATUS OF TBL-EVENT-MASTER (WS-CUR-NDX)
055900             NOT = WS-OLD-STATUS
056000         PERFORM 2900-WRITE-HISTORY-RECORD.
056100*---------------------------------------------------------------*
056200 2750-COMPUTE-AVAIL-PCT.
056300*---------------------------------------------------------------*
056400     IF TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX) = 999999
056500       OR TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-CUR-NDX) = 999999
056600       OR TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-CUR-NDX) = 0
056700         MOVE 999.99
056800            TO AVAIL-PCT OF TBL-EVENT-MASTER (WS-CUR-NDX)
056900     ELSE
057000         COMPUTE AVAIL-PCT OF TBL-EVENT-MASTER (WS-CUR-NDX)
057100             ROUNDED =
057200             TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX) /
057300             TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-CUR-NDX)
057400             * 100.
057500*---------------------------------------------------------------*
057600 2800-CREATE-NEW-EVENT.
057700*---------------------------------------------------------------*
057800     ADD 1 TO EVENT-TABLE-SIZE.
057900     MOVE EVENT-TABLE-SIZE            TO WS-CUR-NDX.
058000     MOVE WS-NEXT-EVENT-ID
058100         TO EVENT-ID OF TBL-EVENT-MASTER (WS-CUR-NDX).
058200     MOVE WS-NEXT-EVENT-ID        TO WS-HIGH-ASSIGNED-ID.
058300     ADD 1 TO WS-NEXT-EVENT-ID.
058400     MOVE IN-TITLE
058500         TO TITLE OF TBL-EVENT-MASTER (WS-CUR-NDX).
058600     MOVE IN-VENUE-NAME
058700         TO VENUE-NAME OF TBL-EVENT-MASTER (WS-CUR-NDX).
058800     MOVE IN-START-DATE
058900         TO START-DATE OF TBL-EVENT-MASTER (WS-CUR-NDX).
059000     MOVE IN-CATEGORY
059100         TO CATEGORY OF TBL-EVENT-MASTER (WS-CUR-NDX).
059200     MOVE IN-PRICE-MIN
059300         TO PRICE-MIN OF TBL-EVENT-MASTER (WS-CUR-NDX).
059400     MOVE IN-PRICE-MAX
059500         TO PRICE-MAX OF TBL-EVENT-MASTER (WS-CUR-NDX).
059600     MOVE IN-CURRENCY
059700         TO CURRENCY OF TBL-EVENT-MASTER (WS-CUR-NDX).
059800     MOVE IN-TICKETS-AVAIL
059900         TO TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX).
060000     MOVE IN-TOTAL-TICKETS
060100         TO TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-CUR-NDX).
060200     MOVE IN-SOURCE-NAME
060300         TO SOURCE-NAME OF TBL-EVENT-MASTER (WS-CUR-NDX).
060400     MOVE IN-SOURCE-ID
060500         TO SOURCE-ID OF TBL-EVENT-MASTER (WS-CUR-NDX).
060600     MOVE WS-RUN-DATE-8
060700         TO FIRST-SEEN-DATE OF TBL-EVENT-MASTER (WS-CUR-NDX).
060800     MOVE WS-RUN-TIMESTAMP-14
060900         TO LAST-CHECK-TS OF TBL-EVENT-MASTER (WS-CUR-NDX).
061000     MOVE 'N'
061100         TO IS-FEATURED OF TBL-EVENT-MASTER (WS-CUR-NDX).
061200     MOVE 0
061300         TO POPULARITY OF TBL-EVENT-MASTER (WS-CUR-NDX).
061400     PERFORM 2750-COMPUTE-AVAIL-PCT.
061500     MOVE SPACE                       TO WS-OLD-STATUS.
061600     MOVE 999999                      TO WS-PREV-AVAIL.
061700     MOVE 99999999999999              TO WS-PREV-CHECK-TS.
061800     PERFORM 4000-CALL-DETECTOR-FOR-STATUS.
061900     PERFORM 2900-WRITE-HISTORY-RECORD.
062000*---------------------------------------------------------------*
062100 2900-WRITE-HISTORY-RECORD.
062200*---------------------------------------------------------------*
062300     MOVE EVENT-ID OF TBL-EVENT-MASTER (WS-CUR-NDX)
062400         TO AH-EVENT-ID.
062500     MOVE WS-RUN-TIMESTAMP-14         TO AH-RECORDED-TS.
062600     MOVE WS-OLD-STATUS               TO AH-OLD-STATUS.
062700     MOVE STATUS OF TBL-EVENT-MASTER (WS-CUR-NDX)
062800         TO AH-NEW-STATUS.
062900     MOVE TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX)
063000         TO AH-TICKETS-AVAIL.
063100     WRITE AVAILABILITY-HISTORY-RECORD.
063200*---------------------------------------------------------------*
063300 3000-COMPUTE-TEXT-SIMILARITY.
063400*---------------------------------------------------------------*
063500     PERFORM 3110-UPPERCASE-TEXT-A.
063600     PERFORM 3120-UPPERCASE-TEXT-B.
063700     PERFORM 3130-FIND-LENGTH-A.
063800     PERFORM 3140-FIND-LENGTH-B.
063900     PERFORM 3150-BUILD-BIGRAMS-A.
064000     PERFORM 3160-BUILD-BIGRAMS-B.
064100     PERFORM 3200-COUNT-COMMON-BIGRAMS.
064200     PERFORM 3300-COMPUTE-DICE-RATIO.
064300*---------------------------------------------------------------*
064400 3110-UPPERCASE-TEXT-A.
064500*---------------------------------------------------------------*
064600     INSPECT WS-SIM-TEXT-A CONVERTING
064700         'abcdefghijklmnopqrstuvwxyz' TO
064800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064900*---------------------------------------------------------------*
065000 3120-UPPERCASE-TEXT-B.
065100*---------------------------------------------------------------*
065200     INSPECT WS-SIM-TEXT-B CONVERTING
065300         'abcdefghijklmnopqrstuvwxyz' TO
065400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
065500*---------------------------------------------------------------*
065600 3130-FIND-LENGTH-A.
065700*---------------------------------------------------------------*
065800     MOVE 0                           TO WS-SIM-LEN-A.
065900     PERFORM 3131-TEST-CHAR-A
066000         VARYING WS-BG-NDX-A FROM 60 BY -1
066100         UNTIL WS-BG-NDX-A < 1 OR WS-SIM-LEN-A > 0.
066200*---------------------------------------------------------------*
066300 3131-TEST-CHAR-A.
066400*---------------------------------------------------------------*
066500     IF WS-SIM-TEXT-A (WS-BG-NDX-A:1) NOT = SPACE
066600         MOVE WS-BG-NDX-A              TO WS-SIM-LEN-A.
066700*---------------------------------------------------------------*
066800 3140-FIND-LENGTH-B.
066900*---------------------------------------------------------------*
067000     MOVE 0                           TO WS-SIM-LEN-B.
067100     PERFORM 3141-TEST-CHAR-B
067200         VARYING WS-BG-NDX-B FROM 60 BY -1
067300         UNTIL WS-BG-NDX-B < 1 OR WS-SIM-LEN-B > 0.
067400*---------------------------------------------------------------*
067500 3141-TEST-CHAR-B.
067600*---------------------------------------------------------------*
067700     IF WS-SIM-TEXT-B (WS-BG-NDX-B:1) NOT = SPACE
067800         MOVE WS-BG-NDX-B              TO WS-SIM-LEN-B.
067900*---------------------------------------------------------------*
068000 3150-BUILD-BIGRAMS-A.
068100*---------------------------------------------------------------*
068200     IF WS-SIM-LEN-A < 2
068300         MOVE 0                        TO WS-BIGRAM-COUNT-A
068400     ELSE
068500         COMPUTE WS-BIGRAM-COUNT-A = WS-SIM-LEN-A - 1
068600         PERFORM 3151-STORE-BIGRAM-A
068700             VARYING WS-BG-NDX-A FROM 1 BY 1
068800             UNTIL WS-BG-NDX-A > WS-BIGRAM-COUNT-A.
068900*---------------------------------------------------------------*
069000 3151-STORE-BIGRAM-A.
069100*---------------------------------------------------------------*
069200     MOVE WS-SIM-TEXT-A (WS-BG-NDX-A:2)
069300         TO WS-BG-A-ENTRY (WS-BG-NDX-A).
069400*---------------------------------------------------------------*
069500 3160-BUILD-BIGRAMS-B.
069600*---------------------------------------------------------------*
069700     IF WS-SIM-LEN-B < 2
069800         MOVE 0                        TO WS-BIGRAM-COUNT-B
069900     ELSE
070000         COMPUTE WS-BIGRAM-COUNT-B = WS-SIM-LEN-B - 1
070100         PERFORM 3161-STORE-BIGRAM-B
070200             VARYING WS-BG-NDX-B FROM 1 BY 1
070300             UNTIL WS-BG-NDX-B > WS-BIGRAM-COUNT-B.
070400*---------------------------------------------------------------*
070500 3161-STORE-BIGRAM-B.
070600*---------------------------------------------------------------*
070700     MOVE WS-SIM-TEXT-B (WS-BG-NDX-B:2)
070800         TO WS-BG-B-ENTRY (WS-BG-NDX-B).
070900*---------------------------------------------------------------*
071000 3200-COUNT-COMMON-BIGRAMS.
071100*---------------------------------------------------------------*
071200     MOVE 0                           TO WS-COMMON-BIGRAM-COUNT.
071300     IF WS-BIGRAM-COUNT-A > 0 AND WS-BIGRAM-COUNT-B > 0
071400         PERFORM 3205-CLEAR-USED-FLAG
071500             VARYING WS-BG-NDX-B FROM 1 BY 1
071600             UNTIL WS-BG-NDX-B > WS-BIGRAM-COUNT-B
071700         PERFORM 3210-SCAN-B-FOR-MATCH
071800             VARYING WS-BG-NDX-A FROM 1 BY 1
071900             UNTIL WS-BG-NDX-A > WS-BIGRAM-COUNT-A.
072000*---------------------------------------------------------------*
072100 3205-CLEAR-USED-FLAG.
072200*---------------------------------------------------------------*
072300     MOVE 'N'                          TO WS-BG-B-USED
072400                                           (WS-BG-NDX-B).
072500*---------------------------------------------------------------*
072600 3210-SCAN-B-FOR-MATCH.
072700*---------------------------------------------------------------*
072800     MOVE 'N'                          TO WS-INNER-MATCH-SW.
072900     PERFORM 3220-TEST-ONE-B-BIGRAM
073000         VARYING WS-BG-NDX-B FROM 1 BY 1
073100         UNTIL WS-BG-NDX-B > WS-BIGRAM-COUNT-B
073200            OR WS-INNER-MATCH-FOUND.
073300*---------------------------------------------------------------*
073400 3220-TEST-ONE-B-BIGRAM.
073500*---------------------------------------------------------------*
073600     IF WS-BG-B-USED (WS-BG-NDX-B) NOT = 'Y'
073700       AND WS-BG-A-ENTRY (WS-BG-NDX-A) = WS-BG-B-ENTRY
073800           (WS-BG-NDX-B)
073900         MOVE 'Y'                      TO WS-BG-B-USED
074000                                           (WS-BG-NDX-B)
074100         MOVE 'Y'                      TO WS-INNER-MATCH-SW
074200         ADD 1 TO WS-COMMON-BIGRAM-COUNT.
074300*---------------------------------------------------------------*
074400 3300-COMPUTE-DICE-RATIO.
074500*---------------------------------------------------------------*
074600     IF WS-BIGRAM-COUNT-A + WS-BIGRAM-COUNT-B = 0
074700         MOVE 0                        TO WS-SIM-RESULT
074800     ELSE
074900         COMPUTE WS-SIM-RESULT ROUNDED =
075000             (2 * WS-COMMON-BIGRAM-COUNT) /
075100             (WS-BIGRAM-COUNT-A + WS-BIGRAM-COUNT-B).
075200*---------------------------------------------------------------*
075300 4000-CALL-DETECTOR-FOR-STATUS.
075400*---------------------------------------------------------------*
075500     MOVE 'DET'                        TO LK-FUNCTION.
075600     MOVE TICKETS-AVAIL OF TBL-EVENT-MASTER (WS-CUR-NDX)
075700         TO LK-TICKETS-AVAIL.
075800     MOVE TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-CUR-NDX)
075900         TO LK-TOTAL-TICKETS.
076000     MOVE IN-ON-SALE-STATUS            TO LK-ON-SALE-STATUS.
076100     MOVE WS-PREV-AVAIL                TO LK-PREV-AVAIL.
076200     MOVE WS-PREV-CHECK-TS             TO LK-LAST-CHECK-TS.
076300     MOVE START-DATE OF TBL-EVENT-MASTER (WS-CUR-NDX)
076400         TO LK-EVENT-DATE.
076500     MOVE WS-RUN-TIMESTAMP-14          TO LK-RUN-TS.
076600     CALL 'EVNTDET' USING LK-FUNCTION, LK-DETECTOR-PARMS,
076700         LK-DATE-PARSE-PARMS
076800     END-CALL.
076900     MOVE LK-STATUS-OUT
077000         TO STATUS OF TBL-EVENT-MASTER (WS-CUR-NDX).
077100*---------------------------------------------------------------*
077200 5000-FINALIZE-AND-CLOSE.
077300*---------------------------------------------------------------*
077400     PERFORM 5100-FINALIZE-SOURCE-STATS.
077500     PERFORM 5200-SORT-SOURCE-TABLE.
077600     PERFORM 5300-WRITE-SOURCE-TRACKING-FILE.
077700     PERFORM 5400-REWRITE-EVENT-MASTER.
077800     PERFORM 5500-CLOSE-FILES.
077900*---------------------------------------------------------------*
078000 5100-FINALIZE-SOURCE-STATS.
078100*---------------------------------------------------------------*
078200     IF WS-SRC-COUNT > 0
078300         PERFORM 5110-FINALIZE-ONE-SOURCE-ENTRY
078400             VARYING WS-SRC-NDX-CURRENT FROM 1 BY 1
078500             UNTIL WS-SRC-NDX-CURRENT > WS-SRC-COUNT.
078600*---------------------------------------------------------------*
078700 5110-FINALIZE-ONE-SOURCE-ENTRY.
078800*---------------------------------------------------------------*
078900     IF WS-SRC-RECS-THIS-RUN (WS-SRC-NDX-CURRENT) > 0
079000         MOVE WS-RUN-TIMESTAMP-14
079100             TO WS-SRC-LAST-ATTEMPT-TS (WS-SRC-NDX-CURRENT)
079200         IF WS-SRC-VALID-THIS-RUN (WS-SRC-NDX-CURRENT) > 0
079300             MOVE WS-RUN-TIMESTAMP-14
079400                 TO WS-SRC-LAST-SUCCESS-TS (WS-SRC-NDX-CURRENT)
079500             ADD WS-SRC-VALID-THIS-RUN (WS-SRC-NDX-CURRENT)
079600                 TO WS-SRC-EVENTS-FETCHED (WS-SRC-NDX-CURRENT)
079700             MOVE SPACE
079800                 TO WS-SRC-LAST-ERROR (WS-SRC-NDX-CURRENT)
079900             IF WS-SRC-AVG-VALID-PER-RUN (WS-SRC-NDX-CURRENT) = 0
080000                 MOVE WS-SRC-VALID-THIS-RUN (WS-SRC-NDX-CURRENT)
080100                     TO WS-SRC-AVG-VALID-PER-RUN (WS-SRC-NDX-CURRENT)
080200             ELSE
080300                 COMPUTE WS-SRC-AVG-VALID-PER-RUN
080400                         (WS-SRC-NDX-CURRENT) ROUNDED =
080500                     (WS-SRC-AVG-VALID-PER-RUN (WS-SRC-NDX-CURRENT)
080600                       + WS-SRC-VALID-THIS-RUN
080700                         (WS-SRC-NDX-CURRENT)) / 2
080800         ELSE
080900             MOVE 'NO VALID EVENTS RECEIVED THIS RUN'
081000                 TO WS-SRC-LAST-ERROR (WS-SRC-NDX-CURRENT).
081100*---------------------------------------------------------------*
081200 5200-SORT-SOURCE-TABLE.
081300*---------------------------------------------------------------*
081400     IF WS-SRC-COUNT > 1
081500         MOVE 'Y'                      TO WS-SORT-SWAPPED-SW
081600         PERFORM 5210-BUBBLE-PASS-SOURCES
081700             UNTIL WS-SORT-SWAPPED-SW NOT = 'Y'.
081800*---------------------------------------------------------------*
081900 5210-BUBBLE-PASS-SOURCES.
082000*---------------------------------------------------------------*
082100     MOVE 'N'                          TO WS-SORT-SWAPPED-SW.
082200     PERFORM 5220-COMPARE-AND-SWAP
082300         VARYING WS-SRC-NDX-CURRENT FROM 1 BY 1
082400         UNTIL WS-SRC-NDX-CURRENT > WS-SRC-COUNT - 1.
082500*---------------------------------------------------------------*
082600 5220-COMPARE-AND-SWAP.
082700*---------------------------------------------------------------*
082800     IF WS-SRC-NAME (WS-SRC-NDX-CURRENT) >
082900             WS-SRC-NAME (WS-SRC-NDX-CURRENT + 1)
083000         MOVE WS-SRC-ENTRY (WS-SRC-NDX-CURRENT)
083100             TO WS-SRC-ENTRY-SAVE
083200         MOVE WS-SRC-ENTRY (WS-SRC-NDX-CURRENT + 1)
083300             TO WS-SRC-ENTRY (WS-SRC-NDX-CURRENT)
083400         MOVE WS-SRC-ENTRY-SAVE
083500             TO WS-SRC-ENTRY (WS-SRC-NDX-CURRENT + 1)
083600         MOVE 'Y'                      TO WS-SORT-SWAPPED-SW.
083700*---------------------------------------------------------------*
083800 5300-WRITE-SOURCE-TRACKING-FILE.
083900*---------------------------------------------------------------*
084000     OPEN OUTPUT SOURCE-TRACKING-FILE.
084100     IF WS-SRC-COUNT > 0
084200         PERFORM 5310-WRITE-ONE-SOURCE-RECORD
084300             VARYING WS-SRC-NDX-CURRENT FROM 1 BY 1
084400             UNTIL WS-SRC-NDX-CURRENT > WS-SRC-COUNT.
084500     CLOSE SOURCE-TRACKING-FILE.
084600*---------------------------------------------------------------*
084700 5310-WRITE-ONE-SOURCE-RECORD.
084800*---------------------------------------------------------------*
084900     MOVE WS-SRC-NAME (WS-SRC-NDX-CURRENT) TO ST-SOURCE-NAME.
085000     MOVE WS-SRC-TYPE (WS-SRC-NDX-CURRENT) TO ST-SOURCE-TYPE.
085100     MOVE WS-SRC-ENABLED (WS-SRC-NDX-CURRENT) TO ST-ENABLED.
085200     MOVE WS-SRC-LAST-ATTEMPT-TS (WS-SRC-NDX-CURRENT)
085300         TO ST-LAST-ATTEMPT-TS.
085400     MOVE WS-SRC-LAST-SUCCESS-TS (WS-SRC-NDX-CURRENT)
085500         TO ST-LAST-SUCCESS-TS.
085600     MOVE WS-SRC-EVENTS-FETCHED (WS-SRC-NDX-CURRENT)
085700         TO ST-EVENTS-FETCHED.
085800     MOVE WS-SRC-AVG-VALID-PER-RUN (WS-SRC-NDX-CURRENT)
085900         TO ST-AVG-VALID-PER-RUN.
086000     MOVE WS-SRC-LAST-ERROR (WS-SRC-NDX-CURRENT) TO ST-LAST-ERROR.
086100     WRITE SOURCE-TRACKING-RECORD.
086200*---------------------------------------------------------------*
086300 5400-REWRITE-EVENT-MASTER.
086400*---------------------------------------------------------------*
086500     MOVE 'WRT'                        TO PROGRAM-ACTION.
086600     CALL 'EVNTTBL' USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
086700         PROGRAM-ACTION, EVENT-MASTER-TABLE
086800     END-CALL.
086900*---------------------------------------------------------------*
087000 5500-CLOSE-FILES.
087100*---------------------------------------------------------------*
087200     CLOSE INCOMING-EVENT-FILE, AVAILABILITY-HISTORY-FILE.
087300*---------------------------------------------------------------*
087400 9800-PRINT-CONTROL-SUMMARY.
087500*---------------------------------------------------------------*
087600     WRITE CONTROL-SUMMARY-LINE FROM WS-HEADING-LINE-1.
087700     MOVE WS-RECS-READ                 TO DL1-COUNT.
087800     WRITE CONTROL-SUMMARY-LINE FROM WS-DETAIL-LINE-1.
087900     MOVE WS-RECS-SAVED                TO DL2-COUNT.
088000     WRITE CONTROL-SUMMARY-LINE FROM WS-DETAIL-LINE-2.
088100     MOVE WS-RECS-DUPLICATE            TO DL3-COUNT.
088200     WRITE CONTROL-SUMMARY-LINE FROM WS-DETAIL-LINE-3.
088300     MOVE WS-RECS-REJECTED             TO DL4-COUNT.
088400     WRITE CONTROL-SUMMARY-LINE FROM WS-DETAIL-LINE-4.
088500     MOVE WS-HIGH-ASSIGNED-ID          TO DL5-COUNT.
088600     WRITE CONTROL-SUMMARY-LINE FROM WS-DETAIL-LINE-5.
088700     IF WS-SRC-COUNT > 0
088800         PERFORM 9810-PRINT-ONE-SOURCE-LINE
088900             VARYING WS-SRC-NDX-CURRENT FROM 1 BY 1
089000             UNTIL WS-SRC-NDX-CURRENT > WS-SRC-COUNT.
089100     CLOSE CONTROL-SUMMARY-FILE.
089200*---------------------------------------------------------------*
089300 9810-PRINT-ONE-SOURCE-LINE.
089400*---------------------------------------------------------------*
089500     MOVE WS-SRC-NAME (WS-SRC-NDX-CURRENT) TO SL-SOURCE-NAME.
089600     MOVE WS-SRC-EVENTS-FETCHED (WS-SRC-NDX-CURRENT)
089700         TO SL-FETCHED.
089800     WRITE CONTROL-SUMMARY-LINE FROM WS-SOURCE-LINE.
