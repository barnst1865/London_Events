000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVENFMT                                         *
000300*    PURPOSE :  PRINT-LINE LAYOUTS FOR THE SUBSCRIBER           *
000400*               ENTITLEMENT REPORT (EVNTSUB).                  *
000500*    MAINT   :  12/20/21 D.OSEI     CREATED WITH THE MASTER     *
000600*               CONVERSION.                                    *
000700*               03/05/23 R.OKONKWO  EL-LIMIT-R REDEFINES ADDED  *
000800*               SO -1 CAN PRINT AS THE WORD UNLIMITED.          *
000900*               07/22/25 M.PRICE    ADDED THE CONTROL-LINE      *
001000*               RECORD SO THE RUN TOTALS PRINT AS TRAILER LINES *
001100*               ON THE ENTITLEMENT REPORT INSTEAD OF JUST GOING *
001200*               TO THE CONSOLE.                                 *
001300*---------------------------------------------------------------*
001400 01  EL-HEADING-1.
001500     05  FILLER                      PIC X(38) VALUE
001600         'SUBSCRIBER EVENT-VIEWING ENTITLEMENT'.
001700     05  FILLER                      PIC X(94).
001800*---------------------------------------------------------------*
001900 01  EL-DETAIL-LINE.
002000     05  EL-USER-ID                  PIC 9(07).
002100     05  FILLER                      PIC X(02) VALUE SPACES.
002200     05  EL-ENTITLED                 PIC X(09).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  EL-LIMIT-NUM                PIC S9(09).
002500     05  EL-LIMIT-R REDEFINES EL-LIMIT-NUM.
002600         10  EL-LIMIT-TEXT           PIC X(09).
002700     05  FILLER                      PIC X(103).
002800*---------------------------------------------------------------*
002900 01  EL-CONTROL-LINE.
003000     05  EL-CTL-LABEL                PIC X(25).
003100     05  EL-CTL-COUNT                PIC ZZZ,ZZ9.
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  EL-CTL-TEXT                 PIC X(15).
003400     05  FILLER                      PIC X(85).
