000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVINCM                                          *
000300*    PURPOSE :  INCOMING-EVENT FEED RECORD -- ONE CANDIDATE     *
000400*               EVENT AS COLLECTED OVERNIGHT FROM A TICKETING   *
000500*               SOURCE.  FEED IS ONE CONSOLIDATED FILE, RECORDS *
000600*               GROUPED BY SOURCE-NAME IN ARRIVAL ORDER.        *
000700*    MAINT   :  09/14/21 D.OSEI     CREATED WITH THE MASTER     *
000800*               CONVERSION.                                    *
000900*               06/30/24 M.PRICE    ADDED START-DATE REDEFINES  *
001000*               SO THE VALIDATE STEP CAN RANGE-CHECK MM/DD.     *
001100*---------------------------------------------------------------*
001200 01  INCOMING-EVENT-RECORD.
001300     05  IN-TITLE                    PIC X(60).
001400     05  IN-VENUE-NAME                PIC X(40).
001500     05  IN-START-DATE               PIC 9(08).
001600     05  IN-START-DATE-R REDEFINES IN-START-DATE.
001700         10  IN-START-CCYY           PIC 9(04).
001800         10  IN-START-MM             PIC 9(02).
001900         10  IN-START-DD             PIC 9(02).
002000     05  IN-CATEGORY                 PIC X(12).
002100     05  IN-PRICE-MIN                PIC S9(05)V99.
002200     05  IN-PRICE-MAX                PIC S9(05)V99.
002300     05  IN-CURRENCY                 PIC X(03).
002400     05  IN-ON-SALE-STATUS           PIC X(10).
002500     05  IN-TICKETS-AVAIL            PIC 9(06).
002600     05  IN-TOTAL-TICKETS            PIC 9(06).
002700     05  IN-SOURCE-NAME              PIC X(16).
002800     05  IN-SOURCE-ID                PIC X(24).
002900     05  FILLER                      PIC X(01).
