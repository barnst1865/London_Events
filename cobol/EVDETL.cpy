000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVDETL                                          *
000300*    PURPOSE :  LINKAGE PARAMETERS FOR THE EVNTDET SUBPROGRAM   *
000400*               (SELLOUT DETECTOR / RATE RULE / PROBABILITY /   *
000500*               URGENCY TEXT / HIGHLIGHT FLAG / DATE-RANGE      *
000600*               TEXT PARSE).  LK-FUNCTION SELECTS WHICH SERVICE *
000700*               THE CALLER WANTS -- SAME ONE-SUBPROGRAM-MANY-   *
000800*               ACTIONS SHAPE AS THE OLD UNEMREAD CALL.         *
000900*    MAINT   :  10/05/21 D.OSEI     CREATED WITH THE MASTER     *
001000*               CONVERSION.                                    *
001100*               02/11/22 R.OKONKWO  ADDED THE PRS (PARSE DATE   *
001200*               RANGE TEXT) FUNCTION FOR THE SCRAPER FEED.      *
001300*               03/11/23 M.PRICE    ADDED THE URG FUNCTION SO   *
001400*               THE ALERT SCAN CAN REBUILD THE URGENCY LINE OFF *
001500*               A HISTORY RECORD WITHOUT RERUNNING THE WHOLE    *
001600*               STATUS DETERMINATION.                           *
001700*---------------------------------------------------------------*
001800 01  LK-FUNCTION                 PIC X(03).
001900     88  LK-FN-DETECT                       VALUE 'DET'.
002000     88  LK-FN-PARSE-DATE                   VALUE 'PRS'.
002100     88  LK-FN-URGENCY                       VALUE 'URG'.
002200*---------------------------------------------------------------*
002300 01  LK-DETECTOR-PARMS.
002400     05  LK-TICKETS-AVAIL         PIC 9(06).
002500     05  LK-TOTAL-TICKETS         PIC 9(06).
002600     05  LK-ON-SALE-STATUS        PIC X(10).
002700     05  LK-PREV-AVAIL            PIC 9(06).
002800     05  LK-LAST-CHECK-TS         PIC 9(14).
002900     05  LK-EVENT-DATE            PIC 9(08).
003000     05  LK-RUN-TS                PIC 9(14).
003100     05  LK-AVAIL-PCT-OUT         PIC 9(03)V99.
003200     05  LK-STATUS-OUT            PIC X(01).
003300     05  LK-URGENCY-OUT           PIC X(48).
003400     05  LK-HIGHLIGHT-OUT         PIC X(01).
003500     05  LK-PROBABILITY-OUT       PIC 9(01)V99.
003600*---------------------------------------------------------------*
003700 01  LK-DATE-PARSE-PARMS.
003800     05  LK-DATE-TEXT             PIC X(40).
003900     05  LK-DEFAULT-CCYY          PIC 9(04).
004000     05  LK-PARSED-DATE-OUT       PIC 9(08).
