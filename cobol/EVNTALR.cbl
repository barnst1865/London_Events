000100*****************************************************************
000200* Program name:    EVNTALR
000300* Original author: E.ACKERMAN
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 06/14/89 E.ACKERMAN     Original overnight "hot sheet" scan,
000900*                         written off the old status-change log
001000*                         to flag shows the desk needed to call
001100*                         ahead about before the box office
001200*                         opened.
001300* 02/02/91 D. OSEI        Added the sold-out bucket alongside the
001400*                         selling-fast one after the desk asked
001500*                         for both on one sheet.
001600* 07/21/98 R.OKONKWO     YEAR 2000 REVIEW -- CENTURY WINDOW MOVED
001700*                         TO EVDATW, SEE THAT COPY FOR THE NOTE.
001800* 01/11/99 R.OKONKWO     Y2K SIGN-OFF RETEST PER TICKET Y2K-0447.
001900* 11/09/21 D. OSEI        Retargeted at the AVAILABILITY-HISTORY
002000*                         file for the London Events master
002100*                         conversion -- the SORT/RELEASE/RETURN
002200*                         shape carries over unchanged from the
002300*                         old status-change scan.
002400* 03/11/23 M.PRICE       Urgency line now built by CALLing
002500*                         EVNTDET's new URG function instead of
002600*                         a copy of the wording kept in this
002700*                         program -- the two had drifted apart
002800*                         twice already.
002900*
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  EVNTALR.
003300 AUTHOR. E.ACKERMAN.
003400 INSTALLATION. LONDON EVENTS DATA SERVICES.
003500 DATE-WRITTEN. 06/14/1989.
003600 DATE-COMPILED.
003700 SECURITY. NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT AVAILABILITY-HISTORY-FILE ASSIGN TO EVHSDD
005200       ORGANIZATION IS SEQUENTIAL
005300       FILE STATUS  IS HIST-FILE-STATUS.
005400     SELECT SORT-FILE
005500       ASSIGN TO SRTWK01.
005600     SELECT ALERT-PRINT-FILE
005700       ASSIGN TO EVALDD.
005800*===============================================================*
005900 DATA DIVISION.
006000*---------------------------------------------------------------*
006100 FILE SECTION.
006200*---------------------------------------------------------------*
006300 FD  AVAILABILITY-HISTORY-FILE
006400      DATA RECORD IS AVAILABILITY-HISTORY-RECORD.
006500      COPY EVHIST.
006600*---------------------------------------------------------------*
006700 SD  SORT-FILE.
006800 01  SORT-RECORD.
006900     05  SR-EVENT-ID                 PIC 9(07).
007000     05  SR-RECORDED-TS              PIC 9(14).
007100     05  SR-NEW-STATUS               PIC X(01).
007200     05  SR-TICKETS-AVAIL            PIC 9(06).
007300     05  FILLER                      PIC X(04).
007400*---------------------------------------------------------------*
007500 FD  ALERT-PRINT-FILE RECORDING MODE F.
007600 01  ALERT-PRINT-RECORD.
007700     05  ALERT-PRINT-LINE            PIC X(132).
007800*---------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*---------------------------------------------------------------*
008100* SHOP-WIDE RUN-DATE WORK AREA, SHARED COPYBOOK.
008200*---------------------------------------------------------------*
008300 COPY EVDATW.
008400*---------------------------------------------------------------*
008500* MASTER TABLE AREA -- SAME SHAPE THE NIGHTLY LOAD CALLS WITH,
008600* LOADED HERE READ-ONLY SO THE ALERT SCAN CAN PULL TITLE, VENUE
008700* AND START-DATE FOR EACH FLAGGED EVENT-ID.
008800*---------------------------------------------------------------*
008900 COPY EVTABL.
009000*---------------------------------------------------------------*
009100* SHARED THRESHOLD CONSTANTS -- SAME COPY THE SELLOUT DETECTOR
009200* AND THE ENTITLEMENT PASS USE.
009300*---------------------------------------------------------------*
009400 COPY EVCONS.
009500*---------------------------------------------------------------*
009600* ALERT REPORT PRINT-LINE LAYOUTS AND PAGE CONTROL.
009700*---------------------------------------------------------------*
009800 COPY EVALFMT.
009900 COPY EVPRTC.
010000*---------------------------------------------------------------*
010100 01  WS-FILE-STATUSES.
010200     05  HIST-FILE-STATUS            PIC X(02).
010300         88  HIST-FILE-OK                      VALUE '00'.
010400         88  HIST-FILE-AT-EOF                  VALUE '10'.
010500     05  FILLER                      PIC X(02).
010600*---------------------------------------------------------------*
010700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010800     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
010900         88  EOF                                VALUE 'Y'.
011000     05  SORT-EOF-SWITCH             PIC X(01) VALUE 'N'.
011100         88  SORT-EOF                           VALUE 'Y'.
011200     05  WS-IN-WINDOW-SW             PIC X(01) VALUE 'N'.
011300         88  WS-RECORD-IN-WINDOW                VALUE 'Y'.
011400     05  WS-FOUND-MASTER-SW          PIC X(01) VALUE 'N'.
011500         88  WS-MASTER-WAS-FOUND                VALUE 'Y'.
011600     05  WS-EVENT-IS-PAST-SW         PIC X(01) VALUE 'N'.
011700         88  WS-EVENT-IS-PAST                   VALUE 'Y'.
011800     05  WS-BREAK-EVENT-ID           PIC 9(07) VALUE 0.
011900     05  WS-BREAK-EVENT-ID-R REDEFINES WS-BREAK-EVENT-ID.
012000         10  WS-BREAK-EVENT-ID-HIGH  PIC 9(04).
012100         10  WS-BREAK-EVENT-ID-LOW   PIC 9(03).
012200     05  WS-GENERATE-SW              PIC X(01) VALUE 'N'.
012300         88  WS-GENERATE-REPORT                 VALUE 'Y'.
012400     05  FILLER                      PIC X(02).
012500*---------------------------------------------------------------*
012600 01  WS-CONTROL-COUNTERS.
012700     05  WS-HIST-RECS-READ           PIC S9(05) COMP VALUE 0.
012800     05  WS-HIST-RECS-KEPT           PIC S9(05) COMP VALUE 0.
012900     05  WS-FAST-COUNT               PIC S9(05) COMP VALUE 0.
013000     05  WS-SOLD-COUNT                PIC S9(05) COMP VALUE 0.
013100     05  WS-RENDERED-COUNT           PIC S9(05) COMP VALUE 0.
013200     05  FILLER                      PIC X(02).
013300*---------------------------------------------------------------*
013400* JULIAN-DAY-NUMBER WORK AREA -- USED TO TAKE THE DIFFERENCE OF
013500* TWO CCYYMMDD DATES IN DAYS WITHOUT CALLING AN INTRINSIC DATE
013600* FUNCTION.  SAME STANDARD FORMULA AS EVNTDET'S OWN COPY OF IT;
013700* EACH PROGRAM IN THIS SHOP KEEPS ITS OWN RATHER THAN CALLING
013800* ANOTHER PROGRAM JUST FOR ARITHMETIC.
013900*---------------------------------------------------------------*
014000 01  WS-JDN-WORK-AREA.
014100     05  WS-DATE-A                   PIC 9(08).
014200     05  WS-DATE-A-R REDEFINES WS-DATE-A.
014300         10  WS-DATE-A-CCYY           PIC 9(04).
014400         10  WS-DATE-A-MM             PIC 9(02).
014500         10  WS-DATE-A-DD             PIC 9(02).
014600     05  WS-DATE-B                   PIC 9(08).
014700     05  WS-DATE-B-R REDEFINES WS-DATE-B.
014800         10  WS-DATE-B-CCYY           PIC 9(04).
014900         10  WS-DATE-B-MM             PIC 9(02).
015000         10  WS-DATE-B-DD             PIC 9(02).
015100     05  WS-JDN-A                    PIC S9(09) COMP.
015200     05  WS-JDN-B                    PIC S9(09) COMP.
015300     05  WS-JDN-A-TERM                PIC S9(03) COMP.
015400     05  WS-JDN-Y                    PIC S9(09) COMP.
015500     05  WS-JDN-M                    PIC S9(09) COMP.
015600     05  WS-DAYS-DIFF                 PIC S9(07) COMP.
015700     05  WS-WINDOW-MINUTES           PIC S9(07) COMP.
015800     05  FILLER                      PIC X(02).
015900*---------------------------------------------------------------*
016000* ONE ROW PER EVENT-ID SURVIVING THE SORT CONTROL BREAK -- THE
016100* LATEST TRANSITION SEEN FOR THAT EVENT WITHIN THE WINDOW.
016200*---------------------------------------------------------------*
016300 01  WS-CURRENT-EVENT-GROUP.
016400     05  WS-CE-EVENT-ID              PIC 9(07).
016500     05  WS-CE-NEW-STATUS            PIC X(01).
016600     05  WS-CE-TICKETS-AVAIL         PIC 9(06).
016700     05  FILLER                      PIC X(02).
016800*---------------------------------------------------------------*
016900 01  WS-MASTER-SCAN-AREA.
017000     05  WS-MS-NDX                   PIC S9(05) COMP.
017100     05  FILLER                      PIC X(02).
017200*---------------------------------------------------------------*
017300* SELLING-FAST CANDIDATE TABLE -- HELD UNTIL THE WHOLE HISTORY
017400* FILE HAS BEEN SCANNED, THEN SORTED BY AVAIL-PCT ASCENDING.
017500*---------------------------------------------------------------*
017600 01  WS-FAST-CANDIDATE-TABLE.
017700     05  WS-FAST-ENTRY OCCURS 500 TIMES INDEXED BY WS-FAST-NDX.
017800         10  WS-FC-EVENT-ID           PIC 9(07).
017900         10  WS-FC-TITLE              PIC X(60).
018000         10  WS-FC-VENUE              PIC X(40).
018100         10  WS-FC-AVAIL-PCT          PIC 9(03)V99.
018200         10  WS-FC-URGENCY            PIC X(42).
018300 01  WS-FAST-ENTRY-SAVE.
018400     05  WS-FS-EVENT-ID              PIC 9(07).
018500     05  WS-FS-TITLE                 PIC X(60).
018600     05  WS-FS-VENUE                 PIC X(40).
018700     05  WS-FS-AVAIL-PCT             PIC 9(03)V99.
018800     05  WS-FS-URGENCY               PIC X(42).
018900     05  FILLER                      PIC X(02).
019000*---------------------------------------------------------------*
019100* SOLD-OUT CANDIDATE TABLE -- SORTED BY START-DATE ASCENDING.
019200*---------------------------------------------------------------*
019300 01  WS-SOLD-CANDIDATE-TABLE.
019400     05  WS-SOLD-ENTRY OCCURS 500 TIMES INDEXED BY WS-SOLD-NDX.
019500         10  WS-SC-EVENT-ID           PIC 9(07).
019600         10  WS-SC-TITLE              PIC X(60).
019700         10  WS-SC-VENUE              PIC X(40).
019800         10  WS-SC-START-DATE         PIC 9(08).
019900         10  WS-SC-URGENCY            PIC X(42).
020000 01  WS-SOLD-ENTRY-SAVE.
020100     05  WS-SV-EVENT-ID              PIC 9(07).
020200     05  WS-SV-TITLE                 PIC X(60).
020300     05  WS-SV-VENUE                 PIC X(40).
020400     05  WS-SV-START-DATE            PIC 9(08).
020500     05  WS-SV-URGENCY               PIC X(42).
020600     05  FILLER                      PIC X(02).
020700*---------------------------------------------------------------*
020800 01  WS-SORT-WORK-AREA.
020900     05  WS-SWAPPED-SW               PIC X(01).
021000         88  WS-A-SWAP-HAPPENED                 VALUE 'Y'.
021100     05  WS-SORT-NDX                 PIC S9(05) COMP.
021200     05  WS-SORT-LIMIT                PIC S9(05) COMP.
021300     05  FILLER                      PIC X(02).
021400*---------------------------------------------------------------*
021500 01  WS-HEADING-DATE-WORK.
021600     05  WS-HD-MONTH-NAME            PIC X(09).
021700     05  FILLER                      PIC X(02).
021800*---------------------------------------------------------------*
021900 LINKAGE SECTION.
022000 COPY EVDETL.
022100*===============================================================*
022200 PROCEDURE DIVISION.
022300*---------------------------------------------------------------*
022400 0000-MAIN-ROUTINE.
022500*---------------------------------------------------------------*
022600     PERFORM 1000-INITIALIZATION.
022700     SORT SORT-FILE
022800          ON ASCENDING KEY SR-EVENT-ID
022900          ON DESCENDING KEY SR-RECORDED-TS
023000          INPUT PROCEDURE IS 2000-PROCESS-HISTORY-FILE
023100          OUTPUT PROCEDURE IS 3000-SCAN-SORTED-HISTORY.
023200     PERFORM 5000-EVALUATE-AND-RENDER.
023300     PERFORM 9800-PRINT-CONTROL-SUMMARY.
023400     PERFORM 6000-CLOSE-FILES.
023500     GOBACK.
023600*---------------------------------------------------------------*
023700 1000-INITIALIZATION.
023800*---------------------------------------------------------------*
023900     OPEN INPUT  AVAILABILITY-HISTORY-FILE.
024000     OPEN OUTPUT ALERT-PRINT-FILE.
024100     PERFORM 1100-ESTABLISH-RUN-DATE-AND-TIME.
024200     MOVE 'LOD'                      TO PROGRAM-ACTION.
024300     CALL 'EVNTTBL' USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
024400         PROGRAM-ACTION, EVENT-MASTER-TABLE
024500     END-CALL.
024600*---------------------------------------------------------------*
024700 1100-ESTABLISH-RUN-DATE-AND-TIME.
024800*---------------------------------------------------------------*
024900     ACCEPT WS-RUN-DATE-6 FROM DATE.
025000     ACCEPT WS-RUN-TIME-6 FROM TIME.
025100     PERFORM 1200-APPLY-CENTURY-WINDOW.
025200     MOVE WS-RUN-CCYY-8              TO WS-RUN-CCYY.
025300     MOVE WS-RUN-MM-8                TO WS-RUN-MM.
025400     MOVE WS-RUN-DD-8                TO WS-RUN-DD.
025500     MOVE WS-RUN-TIME-6(1:2)         TO WS-RUN-HH.
025600     MOVE WS-RUN-TIME-6(3:2)         TO WS-RUN-MN.
025700     MOVE WS-RUN-TIME-6(5:2)         TO WS-RUN-SS.
025800*---------------------------------------------------------------*
025900 1200-APPLY-CENTURY-WINDOW.
026000*---------------------------------------------------------------*
026100     IF WS-RUN-YY < 50
026200         MOVE 20                     TO WS-RUN-CENTURY
026300     ELSE
026400         MOVE 19                     TO WS-RUN-CENTURY
026500     END-IF.
026600     COMPUTE WS-RUN-CCYY-8 = WS-RUN-CENTURY * 100 + WS-RUN-YY.
026700     MOVE WS-RUN-MM-6                TO WS-RUN-MM-8.
026800     MOVE WS-RUN-DD-6                TO WS-RUN-DD-8.
026900*---------------------------------------------------------------*
027000* INPUT PROCEDURE -- READS THE WHOLE HISTORY FILE, KEEPS ONLY
027100* THE SELLING-FAST/SOLD-OUT TRANSITIONS WITHIN THE LAST 25
027200* HOURS, AND RELEASES THEM TO THE SORT WORK FILE.
027300*---------------------------------------------------------------*
027400 2000-PROCESS-HISTORY-FILE SECTION.
027500*---------------------------------------------------------------*
027600     PERFORM 2100-READ-NEXT-HISTORY-RECORD.
027700     PERFORM 2200-PROCESS-ONE-HISTORY-RECORD
027800         UNTIL EOF.
027900 2000-DUMMY SECTION.
028000*---------------------------------------------------------------*
028100 2100-READ-NEXT-HISTORY-RECORD.
028200*---------------------------------------------------------------*
028300     READ AVAILABILITY-HISTORY-FILE NEXT RECORD
028400         AT END
028500             MOVE 'Y'                 TO EOF-SWITCH
028600         NOT AT END
028700             ADD 1 TO WS-HIST-RECS-READ
028800     END-READ.
028900*---------------------------------------------------------------*
029000 2200-PROCESS-ONE-HISTORY-RECORD.
029100*---------------------------------------------------------------*
029200     PERFORM 2300-TEST-WINDOW.
029300     IF WS-RECORD-IN-WINDOW
029400       AND (AH-NEW-SELLING-FAST OR AH-NEW-SOLD-OUT)
029500         MOVE AH-EVENT-ID             TO SR-EVENT-ID
029600         MOVE AH-RECORDED-TS          TO SR-RECORDED-TS
029700         MOVE AH-NEW-STATUS           TO SR-NEW-STATUS
029800         MOVE AH-TICKETS-AVAIL        TO SR-TICKETS-AVAIL
029900         ADD 1 TO WS-HIST-RECS-KEPT
030000         RELEASE SORT-RECORD
030100     END-IF.
030200     PERFORM 2100-READ-NEXT-HISTORY-RECORD.
030300*---------------------------------------------------------------*
030400 2300-TEST-WINDOW.
030500*    WITHIN THE LAST 25 HOURS MEANS 0 TO 1500 MINUTES BEHIND THE
030600*    RUN TIMESTAMP.  A NEGATIVE DIFFERENCE (A RECORD STAMPED
030700*    AFTER THE RUN STARTED) IS TREATED AS OUT OF WINDOW.
030800*---------------------------------------------------------------*
030900     MOVE 'N'                        TO WS-IN-WINDOW-SW.
031000     MOVE AH-REC-CCYY                TO WS-DATE-A-CCYY.
031100     MOVE AH-REC-MM                  TO WS-DATE-A-MM.
031200     MOVE AH-REC-DD                  TO WS-DATE-A-DD.
031300     MOVE WS-RUN-CCYY                TO WS-DATE-B-CCYY.
031400     MOVE WS-RUN-MM                  TO WS-DATE-B-MM.
031500     MOVE WS-RUN-DD                  TO WS-DATE-B-DD.
031600     PERFORM 7000-COMPUTE-JULIAN-DAY-NUMBERS.
031700     COMPUTE WS-DAYS-DIFF = WS-JDN-B - WS-JDN-A.
031800     COMPUTE WS-WINDOW-MINUTES =
031900         (WS-DAYS-DIFF * 1440)
032000         + ((WS-RUN-HH * 60) + WS-RUN-MN)
032100         - ((AH-REC-HH * 60) + AH-REC-MN).
032200     IF WS-WINDOW-MINUTES >= 0 AND WS-WINDOW-MINUTES <= 1500
032300         MOVE 'Y'                    TO WS-IN-WINDOW-SW
032400     END-IF.
032500*---------------------------------------------------------------*
032600* OUTPUT PROCEDURE -- THE SORT LEFT EACH EVENT-ID'S TRANSITIONS
032700* GROUPED TOGETHER, NEWEST FIRST.  A SIMPLE CONTROL BREAK ON
032800* EVENT-ID KEEPS ONLY THE FIRST (LATEST) ONE SEEN PER EVENT.
032900*---------------------------------------------------------------*
033000 3000-SCAN-SORTED-HISTORY SECTION.
033100*---------------------------------------------------------------*
033200     MOVE 0                          TO WS-BREAK-EVENT-ID.
033300     PERFORM 3100-RETURN-NEXT-SORT-RECORD.
033400     PERFORM 3200-PROCESS-ONE-SORT-RECORD
033500         UNTIL SORT-EOF.
033600 3000-DUMMY SECTION.
033700*---------------------------------------------------------------*
033800 3100-RETURN-NEXT-SORT-RECORD.
033900*---------------------------------------------------------------*
034000     RETURN SORT-FILE
034100         AT END
034200             MOVE 'Y'                 TO SORT-EOF-SWITCH
034300     END-RETURN.
034400*---------------------------------------------------------------*
034500 3200-PROCESS-ONE-SORT-RECORD.
034600*---------------------------------------------------------------*
034700     IF SR-EVENT-ID NOT = WS-BREAK-EVENT-ID
034800         MOVE SR-EVENT-ID             TO WS-BREAK-EVENT-ID
034900         MOVE SR-EVENT-ID             TO WS-CE-EVENT-ID
035000         MOVE SR-NEW-STATUS           TO WS-CE-NEW-STATUS
035100         MOVE SR-TICKETS-AVAIL        TO WS-CE-TICKETS-AVAIL
035200         PERFORM 3300-FIND-MASTER-ENTRY
035300         IF WS-MASTER-WAS-FOUND
035400             PERFORM 3400-TEST-EVENT-NOT-PAST
035500             IF NOT WS-EVENT-IS-PAST
035600                 PERFORM 3500-FILE-CANDIDATE
035700             END-IF
035800         END-IF
035900     END-IF.
036000     PERFORM 3100-RETURN-NEXT-SORT-RECORD.
036100*---------------------------------------------------------------*
036200 3300-FIND-MASTER-ENTRY.
036300*---------------------------------------------------------------*
036400     MOVE 'N'                        TO WS-FOUND-MASTER-SW.
036500     PERFORM 3310-TEST-ONE-MASTER-ROW
036600         VARYING WS-MS-NDX FROM 1 BY 1
036700         UNTIL WS-MS-NDX > EVENT-TABLE-SIZE
036800         OR WS-MASTER-WAS-FOUND.
036900*---------------------------------------------------------------*
037000 3310-TEST-ONE-MASTER-ROW.
037100*---------------------------------------------------------------*
037200     IF EVENT-ID OF TBL-EVENT-MASTER (WS-MS-NDX) = WS-CE-EVENT-ID
037300         MOVE 'Y'                    TO WS-FOUND-MASTER-SW
037400     END-IF.
037500*---------------------------------------------------------------*
037600 3400-TEST-EVENT-NOT-PAST.
037700*---------------------------------------------------------------*
037800     MOVE 'N'                        TO WS-EVENT-IS-PAST-SW.
037900     IF START-DATE OF TBL-EVENT-MASTER (WS-MS-NDX) < WS-RUN-DATE-8
038000         MOVE 'Y'                    TO WS-EVENT-IS-PAST-SW
038100     END-IF.
038200*---------------------------------------------------------------*
038300 3500-FILE-CANDIDATE.
038400*    BUILDS THE URGENCY LINE THROUGH THE SHARED DETECTOR RATHER
038500*    THAN RE-WRITING THE WORDING RULES HERE.
038600*---------------------------------------------------------------*
038700     MOVE 'URG'                      TO LK-FUNCTION.
038800     MOVE WS-CE-NEW-STATUS           TO LK-STATUS-OUT.
038900     MOVE WS-CE-TICKETS-AVAIL        TO LK-TICKETS-AVAIL.
039000     MOVE 999.99                     TO LK-AVAIL-PCT-OUT.
039100     IF TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-MS-NDX) > ZERO
039200         COMPUTE LK-AVAIL-PCT-OUT ROUNDED =
039300             (WS-CE-TICKETS-AVAIL /
039400              TOTAL-TICKETS OF TBL-EVENT-MASTER (WS-MS-NDX)) * 100
039500     END-IF.
039600     CALL 'EVNTDET' USING LK-FUNCTION, LK-DETECTOR-PARMS,
039700         LK-DATE-PARSE-PARMS
039800     END-CALL.
039900     IF WS-CE-NEW-STATUS = 'F' AND WS-FAST-COUNT < 500
040000         ADD 1                       TO WS-FAST-COUNT
040100         MOVE EVENT-ID OF TBL-EVENT-MASTER (WS-MS-NDX)
040200                                      TO WS-FC-EVENT-ID (WS-FAST-COUNT)
040300         MOVE TITLE OF TBL-EVENT-MASTER (WS-MS-NDX)
040400                                      TO WS-FC-TITLE (WS-FAST-COUNT)
040500         MOVE VENUE-NAME OF TBL-EVENT-MASTER (WS-MS-NDX)
040600                                      TO WS-FC-VENUE (WS-FAST-COUNT)
040700         MOVE LK-AVAIL-PCT-OUT        TO WS-FC-AVAIL-PCT (WS-FAST-COUNT)
040800         MOVE LK-URGENCY-OUT          TO WS-FC-URGENCY (WS-FAST-COUNT)
040900     END-IF.
041000     IF WS-CE-NEW-STATUS = 'S' AND WS-SOLD-COUNT < 500
041100         ADD 1                       TO WS-SOLD-COUNT
041200         MOVE EVENT-ID OF TBL-EVENT-MASTER (WS-MS-NDX)
041300                                      TO WS-SC-EVENT-ID (WS-SOLD-COUNT)
041400         MOVE TITLE OF TBL-EVENT-MASTER (WS-MS-NDX)
041500                                      TO WS-SC-TITLE (WS-SOLD-COUNT)
041600         MOVE VENUE-NAME OF TBL-EVENT-MASTER (WS-MS-NDX)
041700                                      TO WS-SC-VENUE (WS-SOLD-COUNT)
041800         MOVE START-DATE OF TBL-EVENT-MASTER (WS-MS-NDX)
041900                                      TO WS-SC-START-DATE (WS-SOLD-COUNT)
042000         MOVE LK-URGENCY-OUT          TO WS-SC-URGENCY (WS-SOLD-COUNT)
042100     END-IF.
042200*---------------------------------------------------------------*
042300 5000-EVALUATE-AND-RENDER.
042400*---------------------------------------------------------------*
042500     MOVE 'N'                        TO WS-GENERATE-SW.
042600     IF WS-FAST-COUNT >= EC-MIN-SELLING-FAST
042700        OR WS-SOLD-COUNT >= EC-MIN-SOLD-OUT
042800         MOVE 'Y'                    TO WS-GENERATE-SW
042900     END-IF.
043000     IF WS-GENERATE-REPORT AND WS-FAST-COUNT > ZERO
043100         PERFORM 5100-SORT-FAST-TABLE
043200         PERFORM 5200-SORT-SOLD-TABLE
043300         PERFORM 5300-RENDER-ALERT-REPORT
043400     END-IF.
043500*---------------------------------------------------------------*
043600 5100-SORT-FAST-TABLE.
043700*    BUBBLE SORT ASCENDING ON AVAIL-PCT -- THE TABLE NEVER HOLDS
043800*    MORE THAN A FEW DOZEN ROWS ON A BUSY NIGHT SO A BUBBLE PASS
043900*    IS PLENTY, SAME AS THE SOURCE-TRACKING SORT IN THE NIGHTLY
044000*    LOAD PROGRAM.
044100*---------------------------------------------------------------*
044200     MOVE WS-FAST-COUNT              TO WS-SORT-LIMIT.
044300     MOVE 'Y'                        TO WS-SWAPPED-SW.
044400     PERFORM 5110-BUBBLE-PASS-FAST
044500         UNTIL NOT WS-A-SWAP-HAPPENED.
044600*---------------------------------------------------------------*
044700 5110-BUBBLE-PASS-FAST.
044800*---------------------------------------------------------------*
044900     MOVE 'N'                        TO WS-SWAPPED-SW.
045000     PERFORM 5120-COMPARE-AND-SWAP-FAST
045100         VARYING WS-SORT-NDX FROM 1 BY 1
045200         UNTIL WS-SORT-NDX >= WS-SORT-LIMIT.
045300*---------------------------------------------------------------*
045400 5120-COMPARE-AND-SWAP-FAST.
045500*---------------------------------------------------------------*
045600     IF WS-FC-AVAIL-PCT (WS-SORT-NDX) >
045700        WS-FC-AVAIL-PCT (WS-SORT-NDX + 1)
045800         MOVE WS-FAST-ENTRY (WS-SORT-NDX)     TO WS-FAST-ENTRY-SAVE
045900         MOVE WS-FAST-ENTRY (WS-SORT-NDX + 1) TO
046000             WS-FAST-ENTRY (WS-SORT-NDX)
046100         MOVE WS-FAST-ENTRY-SAVE               TO
046200             WS-FAST-ENTRY (WS-SORT-NDX + 1)
046300         MOVE 'Y'                    TO WS-SWAPPED-SW
046400     END-IF.
046500*---------------------------------------------------------------*
046600 5200-SORT-SOLD-TABLE.
046700*    BUBBLE SORT ASCENDING ON START-DATE.
046800*---------------------------------------------------------------*
046900     MOVE WS-SOLD-COUNT              TO WS-SORT-LIMIT.
047000     MOVE 'Y'                        TO WS-SWAPPED-SW.
047100     PERFORM 5210-BUBBLE-PASS-SOLD
047200         UNTIL NOT WS-A-SWAP-HAPPENED.
047300*---------------------------------------------------------------*
047400 5210-BUBBLE-PASS-SOLD.
047500*---------------------------------------------------------------*
047600     MOVE 'N'                        TO WS-SWAPPED-SW.
047700     PERFORM 5220-COMPARE-AND-SWAP-SOLD
047800         VARYING WS-SORT-NDX FROM 1 BY 1
047900         UNTIL WS-SORT-NDX >= WS-SORT-LIMIT.
048000*---------------------------------------------------------------*
048100 5220-COMPARE-AND-SWAP-SOLD.
048200*---------------------------------------------------------------*
048300     IF WS-SC-START-DATE (WS-SORT-NDX) >
048400        WS-SC-START-DATE (WS-SORT-NDX + 1)
048500         MOVE WS-SOLD-ENTRY (WS-SORT-NDX)     TO WS-SOLD-ENTRY-SAVE
048600         MOVE WS-SOLD-ENTRY (WS-SORT-NDX + 1) TO
048700             WS-SOLD-ENTRY (WS-SORT-NDX)
048800         MOVE WS-SOLD-ENTRY-SAVE               TO
048900             WS-SOLD-ENTRY (WS-SORT-NDX + 1)
049000         MOVE 'Y'                    TO WS-SWAPPED-SW
049100     END-IF.
049200*---------------------------------------------------------------*
049300 5300-RENDER-ALERT-REPORT.
049400*    SELLING-FAST CARDS FIRST, THEN SOLD-OUT, UP TO 8 LINES IN
049500*    ALL, THE ORDER RULE HANDED DOWN BY THE TICKETING DESK.
049600*---------------------------------------------------------------*
049700     PERFORM 5310-PRINT-HEADING-LINES.
049800     MOVE 0                          TO WS-RENDERED-COUNT.
049900     PERFORM 5320-PRINT-ONE-FAST-CARD
050000         VARYING WS-FAST-NDX FROM 1 BY 1
050100         UNTIL WS-FAST-NDX > WS-FAST-COUNT
050200         OR WS-RENDERED-COUNT >= 8.
050300     PERFORM 5330-PRINT-ONE-SOLD-CARD
050400         VARYING WS-SOLD-NDX FROM 1 BY 1
050500         UNTIL WS-SOLD-NDX > WS-SOLD-COUNT
050600         OR WS-RENDERED-COUNT >= 8.
050700     MOVE AL-CLOSING-LINE            TO ALERT-PRINT-LINE.
050800     PERFORM 5340-WRITE-ALERT-LINE.
050900*---------------------------------------------------------------*
051000 5310-PRINT-HEADING-LINES.
051100*---------------------------------------------------------------*
051200     PERFORM 5311-DETERMINE-MONTH-NAME.
051300     MOVE WS-RUN-DD                  TO AL-H1-DD.
051400     MOVE WS-HD-MONTH-NAME            TO AL-H1-MONTH.
051500     MOVE WS-RUN-CCYY                TO AL-H1-CCYY.
051600     MOVE AL-HEADING-1                TO ALERT-PRINT-LINE.
051700     PERFORM 5340-WRITE-ALERT-LINE.
051800     COMPUTE AL-LL-COUNT = WS-FAST-COUNT + WS-SOLD-COUNT.
051900     MOVE AL-LEADIN-LINE              TO ALERT-PRINT-LINE.
052000     PERFORM 5340-WRITE-ALERT-LINE.
052100*---------------------------------------------------------------*
052200 5311-DETERMINE-MONTH-NAME.
052300*---------------------------------------------------------------*
052400     EVALUATE WS-RUN-MM
052500         WHEN 01  MOVE 'JANUARY'     TO WS-HD-MONTH-NAME
052600         WHEN 02  MOVE 'FEBRUARY'    TO WS-HD-MONTH-NAME
052700         WHEN 03  MOVE 'MARCH'       TO WS-HD-MONTH-NAME
052800         WHEN 04  MOVE 'APRIL'       TO WS-HD-MONTH-NAME
052900         WHEN 05  MOVE 'MAY'         TO WS-HD-MONTH-NAME
053000         WHEN 06  MOVE 'JUNE'        TO WS-HD-MONTH-NAME
053100         WHEN 07  MOVE 'JULY'        TO WS-HD-MONTH-NAME
053200         WHEN 08  MOVE 'AUGUST'      TO WS-HD-MONTH-NAME
053300         WHEN 09  MOVE 'SEPTEMBER'   TO WS-HD-MONTH-NAME
053400         WHEN 10  MOVE 'OCTOBER'     TO WS-HD-MONTH-NAME
053500         WHEN 11  MOVE 'NOVEMBER'    TO WS-HD-MONTH-NAME
053600         WHEN 12  MOVE 'DECEMBER'    TO WS-HD-MONTH-NAME
053700         WHEN OTHER MOVE SPACES      TO WS-HD-MONTH-NAME
053800     END-EVALUATE.
053900*---------------------------------------------------------------*
054000 5320-PRINT-ONE-FAST-CARD.
054100*---------------------------------------------------------------*
054200     MOVE WS-FC-TITLE (WS-FAST-NDX)   TO AL-CL-TITLE.
054300     MOVE WS-FC-VENUE (WS-FAST-NDX)   TO AL-CL-VENUE.
054400     MOVE WS-FC-URGENCY (WS-FAST-NDX) TO AL-CL-URGENCY.
054500     MOVE AL-CARD-LINE                TO ALERT-PRINT-LINE.
054600     PERFORM 5340-WRITE-ALERT-LINE.
054700     ADD 1                           TO WS-RENDERED-COUNT.
054800*---------------------------------------------------------------*
054900 5330-PRINT-ONE-SOLD-CARD.
055000*---------------------------------------------------------------*
055100     MOVE WS-SC-TITLE (WS-SOLD-NDX)   TO AL-CL-TITLE.
055200     MOVE WS-SC-VENUE (WS-SOLD-NDX)   TO AL-CL-VENUE.
055300     MOVE WS-SC-URGENCY (WS-SOLD-NDX) TO AL-CL-URGENCY.
055400     MOVE AL-CARD-LINE                TO ALERT-PRINT-LINE.
055500     PERFORM 5340-WRITE-ALERT-LINE.
055600     ADD 1                           TO WS-RENDERED-COUNT.
055700*---------------------------------------------------------------*
055800 5340-WRITE-ALERT-LINE.
055900*---------------------------------------------------------------*
056000     WRITE ALERT-PRINT-RECORD
056100         AFTER ADVANCING LINE-SPACEING.
056200     MOVE SPACE                      TO ALERT-PRINT-LINE.
056300     ADD 1                           TO LINE-COUNT.
056400*---------------------------------------------------------------*
056500 6000-CLOSE-FILES.
056600*---------------------------------------------------------------*
056700     CLOSE AVAILABILITY-HISTORY-FILE.
056800     CLOSE ALERT-PRINT-FILE.
056900*---------------------------------------------------------------*
057000* JULIAN-DAY-NUMBER HELPER.  CONVERTS WS-DATE-A AND WS-DATE-B
057100* (CCYYMMDD) TO WS-JDN-A AND WS-JDN-B.
057200*---------------------------------------------------------------*
057300 7000-COMPUTE-JULIAN-DAY-NUMBERS.
057400*---------------------------------------------------------------*
057500     MOVE WS-DATE-A-CCYY             TO WS-JDN-Y.
057600     MOVE WS-DATE-A-MM               TO WS-JDN-M.
057700     COMPUTE WS-JDN-A-TERM = (14 - WS-JDN-M) / 12.
057800     COMPUTE WS-JDN-Y = WS-JDN-Y + 4800 - WS-JDN-A-TERM.
057900     COMPUTE WS-JDN-M = WS-JDN-M + (12 * WS-JDN-A-TERM) - 3.
058000     COMPUTE WS-JDN-A =
058100         WS-DATE-A-DD
058200         + ((153 * WS-JDN-M) + 2) / 5
058300         + (365 * WS-JDN-Y)
058400         + (WS-JDN-Y / 4)
058500         - (WS-JDN-Y / 100)
058600         + (WS-JDN-Y / 400)
058700         - 32045.
058800     MOVE WS-DATE-B-CCYY             TO WS-JDN-Y.
058900     MOVE WS-DATE-B-MM               TO WS-JDN-M.
059000     COMPUTE WS-JDN-A-TERM = (14 - WS-JDN-M) / 12.
059100     COMPUTE WS-JDN-Y = WS-JDN-Y + 4800 - WS-JDN-A-TERM.
059200     COMPUTE WS-JDN-M = WS-JDN-M + (12 * WS-JDN-A-TERM) - 3.
059300     COMPUTE WS-JDN-B =
059400         WS-DATE-B-DD
059500         + ((153 * WS-JDN-M) + 2) / 5
059600         + (365 * WS-JDN-Y)
059700         + (WS-JDN-Y / 4)
059800         - (WS-JDN-Y / 100)
059900         + (WS-JDN-Y / 400)
060000         - 32045.
060100*---------------------------------------------------------------*
060200* CONTROL SUMMARY -- PRINTED AS TRAILER LINES ON THE ALERT REPORT
060300* ITSELF RATHER THAN JUST DISPLAYED.
060400*---------------------------------------------------------------*
060500 9800-PRINT-CONTROL-SUMMARY.
060600*---------------------------------------------------------------*
060700     MOVE SPACE                      TO ALERT-PRINT-LINE.
060800     PERFORM 5340-WRITE-ALERT-LINE.
060900     MOVE 'HISTORY RECORDS READ     ' TO AL-CTL-LABEL.
061000     MOVE WS-HIST-RECS-READ          TO AL-CTL-COUNT.
061100     MOVE SPACE                      TO AL-CTL-TEXT.
061200     MOVE AL-CONTROL-LINE            TO ALERT-PRINT-LINE.
061300     PERFORM 5340-WRITE-ALERT-LINE.
061400     MOVE 'RECORDS IN WINDOW        ' TO AL-CTL-LABEL.
061500     MOVE WS-HIST-RECS-KEPT          TO AL-CTL-COUNT.
061600     MOVE AL-CONTROL-LINE            TO ALERT-PRINT-LINE.
061700     PERFORM 5340-WRITE-ALERT-LINE.
061800     MOVE 'SELLING-FAST EVENTS      ' TO AL-CTL-LABEL.
061900     MOVE WS-FAST-COUNT              TO AL-CTL-COUNT.
062000     MOVE AL-CONTROL-LINE            TO ALERT-PRINT-LINE.
062100     PERFORM 5340-WRITE-ALERT-LINE.
062200     MOVE 'SOLD-OUT EVENTS          ' TO AL-CTL-LABEL.
062300     MOVE WS-SOLD-COUNT              TO AL-CTL-COUNT.
062400     MOVE AL-CONTROL-LINE            TO ALERT-PRINT-LINE.
062500     PERFORM 5340-WRITE-ALERT-LINE.
062600     IF WS-GENERATE-REPORT AND WS-FAST-COUNT > ZERO
062700         MOVE 'ALERT REPORT             ' TO AL-CTL-LABEL
062800         MOVE ZERO                   TO AL-CTL-COUNT
062900         MOVE 'GENERATED'            TO AL-CTL-TEXT
063000         MOVE AL-CONTROL-LINE        TO ALERT-PRINT-LINE
063100         PERFORM 5340-WRITE-ALERT-LINE
063200         MOVE 'EVENT CARDS RENDERED     ' TO AL-CTL-LABEL
063300         MOVE WS-RENDERED-COUNT      TO AL-CTL-COUNT
063400         MOVE SPACE                  TO AL-CTL-TEXT
063500         MOVE AL-CONTROL-LINE        TO ALERT-PRINT-LINE
063600         PERFORM 5340-WRITE-ALERT-LINE
063700     ELSE
063800         MOVE 'ALERT REPORT             ' TO AL-CTL-LABEL
063900         MOVE ZERO                   TO AL-CTL-COUNT
064000         MOVE 'NOT GENERATED'        TO AL-CTL-TEXT
064100         MOVE AL-CONTROL-LINE        TO ALERT-PRINT-LINE
064200         PERFORM 5340-WRITE-ALERT-LINE
064300     END-IF.
