000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVEMST                                          *
000300*    PURPOSE :  EVENT MASTER RECORD -- ONE OCCURRENCE PER       *
000400*               CANDIDATE EVENT CARRIED BY THE NIGHTLY FEED.    *
000500*               USED AS THE FD RECORD OF THE EVENT-MASTER-FILE  *
000600*               AND AS THE WORKING COPY MOVED TO/FROM THE       *
000700*               IN-MEMORY EVENT TABLE (COPYBOOK EVTABL).        *
000800*    MAINT   :  09/14/21 D.OSEI     ADDED FIRST-SEEN-DATE AND   *
000900*               LAST-CHECK-TS REDEFINES FOR THE JUST-ANNOUNCED  *
001000*               WINDOW AND RATE-OF-SALE CALCULATIONS.           *
001100*               04/02/23 M.PRICE    AVAIL-PCT WIDENED TO COVER  *
001200*               999.99 UNKNOWN-VALUE CODING PER THE NEW FEED.   *
001300*---------------------------------------------------------------*
001400 01  EVENT-MASTER-RECORD.
001500     05  EVENT-ID                    PIC 9(07).
001600     05  TITLE                       PIC X(60).
001700     05  VENUE-NAME                  PIC X(40).
001800     05  START-DATE                  PIC 9(08).
001900     05  START-DATE-R REDEFINES START-DATE.
002000         10  START-CCYY              PIC 9(04).
002100         10  START-MM                PIC 9(02).
002200         10  START-DD                PIC 9(02).
002300     05  CATEGORY                    PIC X(12).
002400     05  PRICE-MIN                   PIC S9(05)V99.
002500     05  PRICE-MAX                   PIC S9(05)V99.
002600     05  CURRENCY                    PIC X(03).
002700     05  STATUS                      PIC X(01).
002800         88  STATUS-UPCOMING                    VALUE 'U'.
002900         88  STATUS-ON-SALE                     VALUE 'O'.
003000         88  STATUS-SELLING-FAST                VALUE 'F'.
003100         88  STATUS-SOLD-OUT                     VALUE 'S'.
003200         88  STATUS-CANCELLED                    VALUE 'C'.
003300     05  TICKETS-AVAIL               PIC 9(06).
003400     05  TOTAL-TICKETS               PIC 9(06).
003500     05  AVAIL-PCT                   PIC 9(03)V99.
003600     05  SOURCE-NAME                 PIC X(16).
003700     05  SOURCE-ID                   PIC X(24).
003800     05  FIRST-SEEN-DATE             PIC 9(08).
003900     05  FIRST-SEEN-DATE-R REDEFINES FIRST-SEEN-DATE.
004000         10  FSD-CCYY                PIC 9(04).
004100         10  FSD-MM                  PIC 9(02).
004200         10  FSD-DD                  PIC 9(02).
004300     05  LAST-CHECK-TS               PIC 9(14).
004400     05  LAST-CHECK-TS-R REDEFINES LAST-CHECK-TS.
004500         10  LCK-CCYY                PIC 9(04).
004600         10  LCK-MM                  PIC 9(02).
004700         10  LCK-DD                  PIC 9(02).
004800         10  LCK-HH                  PIC 9(02).
004900         10  LCK-MN                  PIC 9(02).
005000         10  LCK-SS                  PIC 9(02).
005100     05  IS-FEATURED                 PIC X(01).
005200         88  FEATURED-EVENT                     VALUE 'Y'.
005300     05  POPULARITY                  PIC 9(03)V99.
005400     05  FILLER                      PIC X(05).
