000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVDATW                                          *
000300*    PURPOSE :  COMMON RUN-DATE / RUN-TIME WORK AREA SHARED BY  *
000400*               ALL LONDON EVENTS BATCH PROGRAMS.  LOADED ONCE  *
000500*               AT PROGRAM START FROM THE SYSTEM CLOCK.         *
000600*    MAINT   :  02/11/22 R.OKONKWO  ADDED CENTURY WINDOW AFTER  *
000700*               THE SIX-DIGIT ACCEPT FROM DATE CAME BACK WITH   *
000800*               A Y2K CENTURY GUESS THAT BURNED THE XMAS RUN.   *
000900*---------------------------------------------------------------*
001000 01  WS-RUN-DATE-WORK.
001100     05  WS-RUN-DATE-6               PIC 9(06).
001200     05  WS-RUN-DATE-6-R REDEFINES WS-RUN-DATE-6.
001300         10  WS-RUN-YY               PIC 9(02).
001400         10  WS-RUN-MM-6             PIC 9(02).
001500         10  WS-RUN-DD-6             PIC 9(02).
001600     05  WS-RUN-TIME-6               PIC 9(06).
001700     05  WS-RUN-CENTURY              PIC 9(02) COMP VALUE 19.
001800     05  FILLER                      PIC X(04).
001900*---------------------------------------------------------------*
002000 01  WS-RUN-TIMESTAMP-14             PIC 9(14).
002100 01  WS-RUN-TS-GROUPS REDEFINES WS-RUN-TIMESTAMP-14.
002200     05  WS-RUN-CCYY                 PIC 9(04).
002300     05  WS-RUN-MM                   PIC 9(02).
002400     05  WS-RUN-DD                   PIC 9(02).
002500     05  WS-RUN-HH                   PIC 9(02).
002600     05  WS-RUN-MN                   PIC 9(02).
002700     05  WS-RUN-SS                   PIC 9(02).
002800*---------------------------------------------------------------*
002900 01  WS-RUN-DATE-8                   PIC 9(08).
003000 01  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
003100     05  WS-RUN-CCYY-8               PIC 9(04).
003200     05  WS-RUN-MM-8                 PIC 9(02).
003300     05  WS-RUN-DD-8                 PIC 9(02).
003400*---------------------------------------------------------------*
003500 01  WS-HORIZON-DATE-8               PIC 9(08).
003600 01  WS-LOOKBACK-DATE-8              PIC 9(08).
