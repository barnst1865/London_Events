000100*****************************************************************
000200* Program name:    EVNTTBL
000300* Original author: D. OSEI
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 08/11/88 D. OSEI        Original indexed read/rewrite helper
000900*                         written for the overnight claims table
001000*                         load.
001100* 04/22/90 D. OSEI        Added the single-record WRT path so
001200*                         callers can rewrite one row without
001300*                         reloading the whole table.
001400* 09/03/92 E.ACKERMAN     File-status display line moved to its
001500*                         own paragraph after three separate
001600*                         copies of it turned up in this program.
001700* 07/14/98 R.OKONKWO     YEAR 2000 REVIEW -- NO DATE FIELDS OWNED
001800*                         BY THIS PROGRAM.  NO CHANGE REQUIRED.
001900* 01/11/99 R.OKONKWO     Y2K SIGN-OFF RETEST PER TICKET Y2K-0447.
002000* 09/20/21 D. OSEI        Retargeted at the EVENT-MASTER-FILE for
002100*                         the London Events master conversion --
002200*                         same load/rewrite shape as always, new
002300*                         record layout.
002400* 04/02/23 M.PRICE       Table size raised to 20000 occurrences
002500*                         in EVTABL after the feed volume grew
002600*                         past the old 5000 limit twice in one
002700*                         quarter.
002800*
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  EVNTTBL.
003200 AUTHOR. D. OSEI.
003300 INSTALLATION. LONDON EVENTS DATA SERVICES.
003400 DATE-WRITTEN. 08/11/1988.
003500 DATE-COMPILED.
003600 SECURITY. NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*---------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800*---------------------------------------------------------------*
004900 FILE-CONTROL.
005000     SELECT EVENT-MASTER-FILE ASSIGN TO EVMSDD
005100       ORGANIZATION IS SEQUENTIAL
005200       FILE STATUS  IS EVENT-FILE-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  EVENT-MASTER-FILE
005900      DATA RECORD IS EVENT-MASTER-RECORD.
006000      COPY EVEMST.
006100*---------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400 01  WS-FILE-STATUS-AREA.
006500     05  EVENT-FILE-STATUS           PIC X(02).
006600         88  EVENT-FILE-OK                     VALUE '00'.
006700         88  EVENT-FILE-AT-EOF                 VALUE '10'.
006800     05  FILLER                      PIC X(02).
006900 01  WS-FILE-STATUS-DIGITS REDEFINES WS-FILE-STATUS-AREA.
007000     05  WS-FS-CATEGORY              PIC X(01).
007100     05  WS-FS-DETAIL                PIC X(01).
007200     05  FILLER                      PIC X(02).
007300*---------------------------------------------------------------*
007400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007500     05  EOF-SWITCH                  PIC X(01).
007600         88  EOF                                VALUE 'Y'.
007700     05  WS-RECS-LOADED              PIC S9(05) COMP VALUE 0.
007800     05  WS-RECS-REWRITTEN           PIC S9(05) COMP VALUE 0.
007900     05  FILLER                      PIC X(02).
008000*---------------------------------------------------------------*
008100 01  WS-KEY-WORK-AREA.
008200     05  WS-CURRENT-EVENT-ID         PIC 9(07).
008300     05  WS-CURRENT-EVENT-ID-R REDEFINES WS-CURRENT-EVENT-ID.
008400         10  WS-EVENT-ID-HIGH        PIC 9(04).
008500         10  WS-EVENT-ID-LOW         PIC 9(03).
008600     05  FILLER                      PIC X(02).
008700*---------------------------------------------------------------*
008800 01  ERROR-DISPLAY-LINE.
008900     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
009000     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
009100     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
009200     05  DL-FILE-STATUS              PIC X(02).
009300     05  FILLER  PIC X(05) VALUE ' *** '.
009400 01  ERROR-DISPLAY-LINE-R REDEFINES ERROR-DISPLAY-LINE
009500                                 PIC X(55).
009600*---------------------------------------------------------------*
009700 LINKAGE SECTION.
009800 COPY EVTABL.
009900*===============================================================*
010000 PROCEDURE DIVISION USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
010100     PROGRAM-ACTION, EVENT-MASTER-TABLE.
010200*---------------------------------------------------------------*
010300 0000-MAIN-ROUTINE.
010400*---------------------------------------------------------------*
010500     PERFORM 1000-INITIALIZATION.
010600     IF EVENT-FILE-OK
010700         IF LOAD-TABLE
010800             PERFORM 2000-LOAD-EVENT-TABLE
010900         ELSE
011000             PERFORM 3000-REWRITE-EVENT-TABLE.
011100     PERFORM 4000-CLOSE-FILES.
011200     GOBACK.
011300*---------------------------------------------------------------*
011400 1000-INITIALIZATION.
011500*---------------------------------------------------------------*
011600     MOVE 0 TO WS-RECS-LOADED.
011700     MOVE 0 TO WS-RECS-REWRITTEN.
011800     IF LOAD-TABLE
011900         MOVE 0 TO EVENT-TABLE-SIZE
012000         OPEN INPUT EVENT-MASTER-FILE
012100     ELSE
012200         OPEN OUTPUT EVENT-MASTER-FILE.
012300     IF NOT EVENT-FILE-OK
012400         MOVE 'OPEN'                 TO DL-ERROR-REASON
012500         PERFORM 9900-INVALID-FILE-STATUS.
012600*---------------------------------------------------------------*
012700 2000-LOAD-EVENT-TABLE.
012800*---------------------------------------------------------------*
012900     PERFORM 2100-READ-NEXT-MASTER-RECORD UNTIL EOF.
013000*---------------------------------------------------------------*
013100 2100-READ-NEXT-MASTER-RECORD.
013200*---------------------------------------------------------------*
013300     READ EVENT-MASTER-FILE NEXT RECORD
013400         AT END
013500             SET EOF TO TRUE
013600         NOT AT END
013700             ADD 1 TO EVENT-TABLE-SIZE
013800             ADD 1 TO WS-RECS-LOADED
013900             MOVE EVENT-MASTER-RECORD TO
014000                 TBL-EVENT-MASTER (EVENT-TABLE-SIZE).
014100*---------------------------------------------------------------*
014200 3000-REWRITE-EVENT-TABLE.
014300*---------------------------------------------------------------*
014400     PERFORM 3100-WRITE-ONE-TABLE-ROW
014500         VARYING EVENT-TABLE-INDEX FROM 1 BY 1
014600         UNTIL EVENT-TABLE-INDEX > EVENT-TABLE-SIZE.
014700*---------------------------------------------------------------*
014800 3100-WRITE-ONE-TABLE-ROW.
014900*---------------------------------------------------------------*
015000     MOVE TBL-EVENT-MASTER (EVENT-TABLE-INDEX)
015100                                 TO EVENT-MASTER-RECORD.
015200     MOVE EVENT-ID OF EVENT-MASTER-RECORD
015300                                 TO WS-CURRENT-EVENT-ID.
015400     WRITE EVENT-MASTER-RECORD.
015500     IF EVENT-FILE-OK
015600         ADD 1 TO WS-RECS-REWRITTEN
015700     ELSE
015800         MOVE 'WRITE'                TO DL-ERROR-REASON
015900         PERFORM 9900-INVALID-FILE-STATUS.
016000*---------------------------------------------------------------*
016100 4000-CLOSE-FILES.
016200*---------------------------------------------------------------*
016300     CLOSE EVENT-MASTER-FILE.
016400*---------------------------------------------------------------*
016500 9900-INVALID-FILE-STATUS.
016600*---------------------------------------------------------------*
016700     MOVE EVENT-FILE-STATUS      TO DL-FILE-STATUS.
016800     DISPLAY ERROR-DISPLAY-LINE.
