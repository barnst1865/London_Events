000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVSUBR                                          *
000300*    PURPOSE :  SUBSCRIBER RECORD -- ONE NEWSLETTER READER AND  *
000400*               THEIR BILLING TIER/STATUS, USED BY THE          *
000500*               ENTITLEMENT PASS TO DETERMINE VIEWING LIMITS.   *
000600*    MAINT   :  11/09/21 D.OSEI     CREATED WITH THE MASTER     *
000700*               CONVERSION.                                    *
000800*               03/05/23 R.OKONKWO  USER-ID-R REDEFINES ADDED   *
000900*               SO BATCH-OF-10000 REPORTING COULD SPLICE THE    *
001000*               ID WITHOUT A SEPARATE DIVIDE.                   *
001100*---------------------------------------------------------------*
001200 01  SUBSCRIBER-RECORD.
001300     05  SB-USER-ID                  PIC 9(07).
001400     05  SB-USER-ID-R REDEFINES SB-USER-ID.
001500         10  SB-USER-ID-BATCH        PIC 9(03).
001600         10  SB-USER-ID-SEQ          PIC 9(04).
001700     05  SB-EMAIL                    PIC X(50).
001800     05  SB-TIER                     PIC X(01).
001900         88  SB-TIER-FREE                       VALUE 'F'.
002000         88  SB-TIER-MONTHLY                     VALUE 'M'.
002100         88  SB-TIER-ANNUAL                      VALUE 'A'.
002200     05  SB-SUB-STATUS               PIC X(10).
002300         88  SB-STATUS-ACTIVE                    VALUE 'ACTIVE'.
002400     05  FILLER                      PIC X(02).
