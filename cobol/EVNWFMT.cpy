000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVNWFMT                                         *
000300*    PURPOSE :  PRINT-LINE LAYOUTS FOR THE WEEKLY NEWSLETTER    *
000400*               REPORT (EVNTNWS).  SAME COPYBOOK HABIT AS THE   *
000500*               OLD UNEMFORM PRINT-FORMAT COPY.                 *
000600*    MAINT   :  12/02/21 D.OSEI     CREATED WITH THE MASTER     *
000700*               CONVERSION.                                    *
000800*               08/11/23 M.PRICE    ADDED THE PRICE-TIER AND    *
000900*               CATEGORY SECTION HEADINGS FOR THE Q3 REDESIGN.  *
001000*               02/15/24 M.PRICE    ADDED THE INTRO-LINE RECORD *
001100*               -- THE LEAD SENTENCE WAS BEING BUILT IN WORKING *
001200*               STORAGE WITH NO PRINT COPYBOOK SLOT OF ITS OWN. *
001300*               07/22/25 M.PRICE    ADDED THE CONTROL-LINE      *
001400*               RECORD SO THE RUN TOTALS PRINT AS TRAILER LINES *
001500*               ON THE NEWSLETTER ITSELF INSTEAD OF JUST GOING  *
001600*               TO THE CONSOLE.                                 *
001700*---------------------------------------------------------------*
001800 01  NW-HEADING-1.
001900     05  FILLER                      PIC X(16) VALUE
002000         'LONDON EVENTS --'.
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  FILLER                      PIC X(08) VALUE 'WEEK OF '.
002300     05  NW-H1-DD                    PIC Z9.
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  NW-H1-MONTH                 PIC X(09).
002600     05  FILLER                      PIC X(01) VALUE SPACE.
002700     05  NW-H1-CCYY                  PIC 9(04).
002800     05  FILLER                      PIC X(80).
002900*---------------------------------------------------------------*
003000 01  NW-HEADING-2.
003100     05  NW-H2-COUNT                 PIC ZZZ9.
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  FILLER                      PIC X(48) VALUE
003400         'EVENTS ACROSS LONDON THIS WEEK AND BEYOND.'.
003500     05  FILLER                      PIC X(79).
003600*---------------------------------------------------------------*
003700 01  NW-INTRO-LINE.
003800     05  NW-INTRO-TEXT               PIC X(132).
003900*---------------------------------------------------------------*
004000 01  NW-SECTION-LINE.
004100     05  NW-SECTION-TITLE            PIC X(40).
004200     05  FILLER                      PIC X(92).
004300*---------------------------------------------------------------*
004400 01  NW-CARD-TITLE-LINE.
004500     05  NW-CT-TITLE                 PIC X(60).
004600     05  FILLER                      PIC X(72).
004700*---------------------------------------------------------------*
004800 01  NW-CARD-DETAIL-LINE.
004900     05  NW-CD-VENUE                 PIC X(40).
005000     05  FILLER                      PIC X(03) VALUE ' - '.
005100     05  NW-CD-DOW                   PIC X(03).
005200     05  FILLER                      PIC X(01) VALUE SPACE.
005300     05  NW-CD-DD                    PIC Z9.
005400     05  FILLER                      PIC X(01) VALUE SPACE.
005500     05  NW-CD-MONTH                 PIC X(09).
005600     05  FILLER                      PIC X(03) VALUE ' - '.
005700     05  NW-CD-PRICE                 PIC X(20).
005800     05  FILLER                      PIC X(32).
005900*---------------------------------------------------------------*
006000 01  NW-URGENCY-LINE.
006100     05  FILLER                      PIC X(04) VALUE SPACES.
006200     05  NW-UL-TEXT                  PIC X(48).
006300     05  FILLER                      PIC X(80).
006400*---------------------------------------------------------------*
006500 01  NW-PAYWALL-LINE.
006600     05  FILLER                      PIC X(12) VALUE '<<PAYWALL>>'.
006700     05  FILLER                      PIC X(120).
006800*---------------------------------------------------------------*
006900 01  NW-FOOTER-LINE-1.
007000     05  FILLER                      PIC X(60) VALUE ALL '-'.
007100     05  FILLER                      PIC X(72).
007200*---------------------------------------------------------------*
007300 01  NW-FOOTER-LINE-2.
007400     05  FILLER                      PIC X(24) VALUE
007500         'LONDON EVENTS REPORT -- '.
007600     05  NW-FL2-CCYY                 PIC 9(04).
007700     05  FILLER                      PIC X(01) VALUE '-'.
007800     05  NW-FL2-MM                   PIC 9(02).
007900     05  FILLER                      PIC X(01) VALUE '-'.
008000     05  NW-FL2-DD                   PIC 9(02).
008100     05  FILLER                      PIC X(100).
008200*---------------------------------------------------------------*
008300 01  NW-FOOTER-LINE-3.
008400     05  FILLER                      PIC X(62) VALUE
008500         'DATA SOURCED NIGHTLY FROM PARTICIPATING LONDON TICKETING '.
008600     05  FILLER                      PIC X(09) VALUE 'OUTLETS.'.
008700     05  FILLER                      PIC X(61).
008800*---------------------------------------------------------------*
008900 01  NW-CONTROL-LINE.
009000     05  NW-CTL-LABEL                PIC X(25).
009100     05  NW-CTL-COUNT                PIC ZZZ,ZZ9.
009200     05  FILLER                      PIC X(01) VALUE SPACE.
009300     05  NW-CTL-TEXT                 PIC X(15).
009400     05  FILLER                      PIC X(85).
