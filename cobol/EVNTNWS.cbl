000100*****************************************************************
000200* Program name:    EVNTNWS
000300* Original author: D. QUINTERO
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 09/05/89 D. QUINTERO    Original weekly claims-queue print,
000900*                         built off the old UNEMQUE listing
001000*                         program the desk ran every Friday.
001100* 04/18/92 E.ACKERMAN     Added the page-break heading repeat so
001200*                         the Friday run stopped losing column
001300*                         headings halfway down the pack.
001400* 07/21/98 R.OKONKWO     YEAR 2000 REVIEW -- CENTURY WINDOW MOVED
001500*                         TO EVDATW, SEE THAT COPY FOR THE NOTE.
001600* 01/11/99 R.OKONKWO     Y2K SIGN-OFF RETEST PER TICKET Y2K-0447.
001700* 12/02/21 D. OSEI        Retargeted at the EVENT-MASTER file for
001800*                         the London Events master conversion --
001900*                         this is now the weekly newsletter that
002000*                         replaced the old claims queue listing.
002100* 08/11/23 M.PRICE       Added the category and price-tier
002200*                         sections plus the editor's-picks score
002300*                         for the Q3 redesign the content desk
002400*                         asked for.
002500* 02/15/24 M.PRICE       Urgency line on Editor's Picks and
002600*                         Selling Fast cards now built by CALLing
002700*                         EVNTDET's URG function, same change
002800*                         made to the alert scan last spring.
002900*
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  EVNTNWS.
003300 AUTHOR. D. QUINTERO.
003400 INSTALLATION. LONDON EVENTS DATA SERVICES.
003500 DATE-WRITTEN. 09/05/1989.
003600 DATE-COMPILED.
003700 SECURITY. NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*---------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT NEWSLETTER-PRINT-FILE
005200       ASSIGN TO EVNWDD.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  NEWSLETTER-PRINT-FILE RECORDING MODE F.
005900 01  NEWSLETTER-PRINT-RECORD.
006000     05  NEWSLETTER-PRINT-LINE       PIC X(132).
006100*---------------------------------------------------------------*
006200 WORKING-STORAGE SECTION.
006300*---------------------------------------------------------------*
006400* SHOP-WIDE RUN-DATE WORK AREA, SHARED COPYBOOK.  THIS IS THE
006500* PROGRAM THAT FINALLY PUT THE HORIZON-DATE AND LOOKBACK-DATE
006600* FIELDS IN THAT COPY TO USE.
006700*---------------------------------------------------------------*
006800 COPY EVDATW.
006900*---------------------------------------------------------------*
007000* MASTER TABLE AREA -- LOADED HERE READ-ONLY, SAME CALL SHAPE
007100* THE ALERT SCAN AND THE NIGHTLY LOAD USE.
007200*---------------------------------------------------------------*
007300 COPY EVTABL.
007400*---------------------------------------------------------------*
007500* NEWSLETTER PRINT-LINE LAYOUTS AND PAGE CONTROL.
007600*---------------------------------------------------------------*
007700 COPY EVNWFMT.
007800 COPY EVPRTC.
007900*---------------------------------------------------------------*
008000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008100     05  WS-NONE-SELECTED-SW         PIC X(01) VALUE 'N'.
008200         88  WS-NO-EVENTS-SELECTED              VALUE 'Y'.
008300     05  WS-CAT-FOUND-SW             PIC X(01) VALUE 'N'.
008400         88  WS-CAT-WAS-FOUND                   VALUE 'Y'.
008500     05  FILLER                      PIC X(02).
008600*---------------------------------------------------------------*
008700 01  WS-CONTROL-COUNTERS.
008800     05  WS-MASTER-RECS-READ         PIC S9(07) COMP VALUE 0.
008900     05  WS-EVENTS-SELECTED          PIC S9(05) COMP VALUE 0.
009000     05  WS-PICKS-COUNT              PIC S9(05) COMP VALUE 0.
009100     05  WS-FAST-RENDERED            PIC S9(05) COMP VALUE 0.
009200     05  WS-ANNOUNCED-RENDERED       PIC S9(05) COMP VALUE 0.
009300     05  WS-CATEGORY-RENDERED        PIC S9(05) COMP VALUE 0.
009400     05  WS-FREE-RENDERED            PIC S9(05) COMP VALUE 0.
009500     05  WS-UNDER20-RENDERED         PIC S9(05) COMP VALUE 0.
009600     05  WS-PREMIUM-RENDERED         PIC S9(05) COMP VALUE 0.
009700     05  FILLER                      PIC X(02).
009800*---------------------------------------------------------------*
009900* DATE-INCREMENT WORK AREA -- STEPS A CCYYMMDD DATE ONE DAY AT A
010000* TIME THROUGH A STATIC DAYS-IN-MONTH TABLE.  USED TO BUILD THE
010100* 90-DAY HORIZON AND THE 7-DAY LOOKBACK WITHOUT AN INTRINSIC
010200* DATE FUNCTION -- THE SAME HOUSE RULE THE JULIAN-DAY-NUMBER
010300* FORMULA FOLLOWS ELSEWHERE IN THIS SHOP.
010400*---------------------------------------------------------------*
010500 01  WS-DAYS-IN-MONTH-LITERALS.
010600     05  FILLER                      PIC 9(02) VALUE 31.
010700     05  FILLER                      PIC 9(02) VALUE 28.
010800     05  FILLER                      PIC 9(02) VALUE 31.
010900     05  FILLER                      PIC 9(02) VALUE 30.
011000     05  FILLER                      PIC 9(02) VALUE 31.
011100     05  FILLER                      PIC 9(02) VALUE 30.
011200     05  FILLER                      PIC 9(02) VALUE 31.
011300     05  FILLER                      PIC 9(02) VALUE 31.
011400     05  FILLER                      PIC 9(02) VALUE 30.
011500     05  FILLER                      PIC 9(02) VALUE 31.
011600     05  FILLER                      PIC 9(02) VALUE 30.
011700     05  FILLER                      PIC 9(02) VALUE 31.
011800 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERALS.
011900     05  WS-MDT-DAYS OCCURS 12 TIMES PIC 9(02).
012000*---------------------------------------------------------------*
012100 01  WS-DATE-INCREMENT-WORK-AREA.
012200     05  WS-DI-DATE                  PIC 9(08).
012300     05  WS-DI-DATE-R REDEFINES WS-DI-DATE.
012400         10  WS-DI-CCYY               PIC 9(04).
012500         10  WS-DI-MM                 PIC 9(02).
012600         10  WS-DI-DD                 PIC 9(02).
012700     05  WS-DI-DAYS-IN-MONTH         PIC 9(02).
012800     05  WS-DI-LEAP-SW               PIC X(01).
012900         88  WS-DI-IS-LEAP-YEAR                 VALUE 'Y'.
013000     05  WS-DI-TEMP                  PIC S9(07) COMP.
013100     05  WS-DI-REM4                  PIC S9(03) COMP.
013200     05  WS-DI-REM100                PIC S9(03) COMP.
013300     05  WS-DI-REM400                PIC S9(03) COMP.
013400     05  FILLER                      PIC X(02).
013500*---------------------------------------------------------------*
013600* DAY-OF-WEEK WORK AREA -- THE SAME JULIAN-DAY-NUMBER FORMULA THE
013700* ALERT SCAN USES FOR DATE DIFFERENCES, TAKEN MOD 7 TO GET THE
013800* DAY NAME FOR AN EVENT CARD LINE.  1/1/2000 IS A KNOWN SATURDAY
013900* AND CHECKS OUT AGAINST THIS FORMULA AT MOD 7 = 5.
014000*---------------------------------------------------------------*
014100 01  WS-DOW-WORK-AREA.
014200     05  WS-DOW-DATE                 PIC 9(08).
014300     05  WS-DOW-DATE-R REDEFINES WS-DOW-DATE.
014400         10  WS-DOW-CCYY              PIC 9(04).
014500         10  WS-DOW-MM                PIC 9(02).
014600         10  WS-DOW-DD                PIC 9(02).
014700     05  WS-DOW-JDN                  PIC S9(09) COMP.
014800     05  WS-DOW-JDN-TERM             PIC S9(03) COMP.
014900     05  WS-DOW-Y                    PIC S9(09) COMP.
015000     05  WS-DOW-M                    PIC S9(09) COMP.
015100     05  WS-DOW-MOD7                 PIC S9(03) COMP.
015200     05  WS-DOW-TEXT                 PIC X(03).
015300     05  FILLER                      PIC X(02).
015400*---------------------------------------------------------------*
015500 01  WS-MONTH-NAME-WORK.
015600     05  WS-MONTH-NUM-IN             PIC 9(02).
015700     05  WS-MONTH-NAME-OUT           PIC X(09).
015800     05  FILLER                      PIC X(02).
015900*---------------------------------------------------------------*
016000* PRICE-DISPLAY WORK AREA -- SHARED BY EVERY CARD/DETAIL LINE.
016100*---------------------------------------------------------------*
016200 01  WS-PRICE-FORMAT-WORK-AREA.
016300     05  WS-PF-MIN                   PIC S9(05)V99.
016400     05  WS-PF-MAX                   PIC S9(05)V99.
016500     05  WS-PF-CURRENCY              PIC X(03).
016600     05  WS-PF-SYMBOL                PIC X(03).
016700     05  WS-PF-MIN-EDIT              PIC ZZZZ9.99.
016800     05  WS-PF-MAX-EDIT              PIC ZZZZ9.99.
016900     05  WS-PF-TEXT                  PIC X(20).
017000     05  WS-PF-MIN-KNOWN-SW          PIC X(01).
017100         88  WS-PF-MIN-IS-KNOWN                 VALUE 'Y'.
017200     05  WS-PF-MAX-KNOWN-SW          PIC X(01).
017300         88  WS-PF-MAX-IS-KNOWN                 VALUE 'Y'.
017400     05  FILLER                      PIC X(02).
017500*---------------------------------------------------------------*
017600* URGENCY-LINE WORK AREA -- REBUILT THROUGH THE SHARED DETECTOR
017700* RATHER THAN KEEPING A SECOND COPY OF THE WORDING RULES HERE.
017800*---------------------------------------------------------------*
017900 01  WS-URGENCY-WORK-AREA.
018000     05  WS-URG-STATUS               PIC X(01).
018100     05  WS-URG-TICKETS-AVAIL        PIC 9(06).
018200     05  WS-URG-TOTAL-TICKETS        PIC 9(06).
018300     05  WS-URG-TEXT-OUT             PIC X(48).
018400     05  FILLER                      PIC X(03).
018500*---------------------------------------------------------------*
018600* ONE ROW PER EVENT SELECTED INTO THE 90-DAY WINDOW, HELD SORTED
018700* ASCENDING ON START-DATE -- THIS IS THE ORDER EVERY SECTION
018800* EXCEPT EDITOR'S PICKS RENDERS FROM.
018900*---------------------------------------------------------------*
019000 01  WS-SELECTED-TABLE.
019100     05  WS-SEL-ENTRY OCCURS 500 TIMES INDEXED BY WS-SEL-NDX.
019200         10  WS-SEL-EVENT-ID          PIC 9(07).
019300         10  WS-SEL-TITLE             PIC X(60).
019400         10  WS-SEL-VENUE             PIC X(40).
019500         10  WS-SEL-START-DATE        PIC 9(08).
019600         10  WS-SEL-CATEGORY          PIC X(12).
019700         10  WS-SEL-PRICE-MIN         PIC S9(05)V99.
019800         10  WS-SEL-PRICE-MAX         PIC S9(05)V99.
019900         10  WS-SEL-CURRENCY          PIC X(03).
020000         10  WS-SEL-STATUS            PIC X(01).
020100         10  WS-SEL-TICKETS-AVAIL     PIC 9(06).
020200         10  WS-SEL-TOTAL-TICKETS     PIC 9(06).
020300         10  WS-SEL-FIRST-SEEN-DATE   PIC 9(08).
020400         10  WS-SEL-IS-FEATURED       PIC X(01).
020500         10  WS-SEL-POPULARITY        PIC 9(03)V99.
020600         10  WS-SEL-SCORE             PIC 9(05)V99.
020700 01  WS-SELECTED-ENTRY-SAVE.
020800     05  WS-SSV-EVENT-ID             PIC 9(07).
020900     05  WS-SSV-TITLE                PIC X(60).
021000     05  WS-SSV-VENUE                PIC X(40).
021100     05  WS-SSV-START-DATE           PIC 9(08).
021200     05  WS-SSV-CATEGORY             PIC X(12).
021300     05  WS-SSV-PRICE-MIN            PIC S9(05)V99.
021400     05  WS-SSV-PRICE-MAX            PIC S9(05)V99.
021500     05  WS-SSV-CURRENCY             PIC X(03).
021600     05  WS-SSV-STATUS               PIC X(01).
021700     05  WS-SSV-TICKETS-AVAIL        PIC 9(06).
021800     05  WS-SSV-TOTAL-TICKETS        PIC 9(06).
021900     05  WS-SSV-FIRST-SEEN-DATE      PIC 9(08).
022000     05  WS-SSV-IS-FEATURED          PIC X(01).
022100     05  WS-SSV-POPULARITY           PIC 9(03)V99.
022200     05  WS-SSV-SCORE                PIC 9(05)V99.
022300     05  FILLER                      PIC X(02).
022400*---------------------------------------------------------------*
022500* EDITOR'S-PICKS POINTER TABLE -- A LIGHT PAIR OF PARALLEL
022600* ARRAYS (SOURCE SUBSCRIPT AND SCORE) RATHER THAN A SECOND COPY
022700* OF THE WHOLE SELECTED-EVENT ROW, SORTED DESCENDING ON SCORE.
022800*---------------------------------------------------------------*
022900 01  WS-PICKS-POINTER-TABLE.
023000     05  WS-PICKS-ENTRY OCCURS 500 TIMES INDEXED BY WS-PICKS-NDX.
023100         10  WS-PK-SOURCE-NDX         PIC S9(05) COMP.
023200         10  WS-PK-SCORE              PIC 9(05)V99.
023300 01  WS-PICKS-ENTRY-SAVE.
023400     05  WS-PKS-SOURCE-NDX           PIC S9(05) COMP.
023500     05  WS-PKS-SCORE                PIC 9(05)V99.
023600     05  FILLER                      PIC X(02).
023700*---------------------------------------------------------------*
023800* CATEGORY LIST -- BUILT BY SCANNING THE SELECTED TABLE ONCE,
023900* BLANK CATEGORY FOLDED TO "OTHER", THEN SORTED ALPHABETICALLY.
024000*---------------------------------------------------------------*
024100 01  WS-CATEGORY-TABLE.
024200     05  WS-CATEGORY-COUNT           PIC S9(05) COMP VALUE 0.
024300     05  WS-CAT-ENTRY OCCURS 40 TIMES INDEXED BY WS-CAT-NDX.
024400         10  WS-CAT-NAME              PIC X(12).
024500 01  WS-CAT-NAME-SAVE                PIC X(12).
024600 01  WS-EFFECTIVE-CATEGORY           PIC X(12).
024700*---------------------------------------------------------------*
024800 01  WS-SORT-WORK-AREA.
024900     05  WS-SWAPPED-SW               PIC X(01).
025000         88  WS-A-SWAP-HAPPENED                 VALUE 'Y'.
025100     05  WS-SORT-NDX                 PIC S9(05) COMP.
025200     05  WS-SORT-LIMIT                PIC S9(05) COMP.
025300     05  FILLER                      PIC X(02).
025400*---------------------------------------------------------------*
025500 01  WS-HEADING-DATE-WORK.
025600     05  WS-HD-MONTH-NAME            PIC X(09).
025700     05  FILLER                      PIC X(02).
025800*---------------------------------------------------------------*
025900 LINKAGE SECTION.
026000 COPY EVDETL.
026100*===============================================================*
026200 PROCEDURE DIVISION.
026300*---------------------------------------------------------------*
026400 0000-MAIN-ROUTINE.
026500*---------------------------------------------------------------*
026600     PERFORM 1000-INITIALIZATION.
026700     PERFORM 2000-SELECT-AND-SORT-EVENTS.
026800     IF WS-NO-EVENTS-SELECTED
026900         PERFORM 2050-WRITE-NO-EVENTS-MESSAGE
027000     ELSE
027100         PERFORM 2500-SCORE-AND-RANK-PICKS
027200         PERFORM 3000-BUILD-CATEGORY-LIST
027300         PERFORM 9100-PRINT-HEADING-LINES
027400         PERFORM 4000-RENDER-EDITORS-PICKS
027500         PERFORM 4100-RENDER-SELLING-FAST
027600         PERFORM 4200-WRITE-PAYWALL-MARKER
027700         PERFORM 4300-RENDER-JUST-ANNOUNCED
027800         PERFORM 4400-RENDER-CATEGORY-SECTIONS
027900         PERFORM 4500-RENDER-PRICE-TIER-SECTIONS
028000         PERFORM 4900-RENDER-FOOTER
028100     END-IF.
028200     PERFORM 9800-PRINT-CONTROL-SUMMARY.
028300     PERFORM 6000-CLOSE-FILES.
028400     GOBACK.
028500*---------------------------------------------------------------*
028600 1000-INITIALIZATION.
028700*---------------------------------------------------------------*
028800     OPEN OUTPUT NEWSLETTER-PRINT-FILE.
028900     PERFORM 1100-ESTABLISH-RUN-DATE-AND-TIME.
029000     PERFORM 1250-BUILD-HORIZON-AND-LOOKBACK-DATES.
029100     MOVE 'LOD'                      TO PROGRAM-ACTION.
029200     CALL 'EVNTTBL' USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
029300         PROGRAM-ACTION, EVENT-MASTER-TABLE
029400     END-CALL.
029500*---------------------------------------------------------------*
029600 1100-ESTABLISH-RUN-DATE-AND-TIME.
029700*---------------------------------------------------------------*
029800     ACCEPT WS-RUN-DATE-6 FROM DATE.
029900     ACCEPT WS-RUN-TIME-6 FROM TIME.
030000     PERFORM 1200-APPLY-CENTURY-WINDOW.
030100     MOVE WS-RUN-CCYY-8              TO WS-RUN-CCYY.
030200     MOVE WS-RUN-MM-8                TO WS-RUN-MM.
030300     MOVE WS-RUN-DD-8                TO WS-RUN-DD.
030400     MOVE WS-RUN-TIME-6(1:2)         TO WS-RUN-HH.
030500     MOVE WS-RUN-TIME-6(3:2)         TO WS-RUN-MN.
030600     MOVE WS-RUN-TIME-6(5:2)         TO WS-RUN-SS.
030700*---------------------------------------------------------------*
030800 1200-APPLY-CENTURY-WINDOW.
030900*---------------------------------------------------------------*
031000     IF WS-RUN-YY < 50
031100         MOVE 20                     TO WS-RUN-CENTURY
031200     ELSE
031300         MOVE 19                     TO WS-RUN-CENTURY
031400     END-IF.
031500     COMPUTE WS-RUN-CCYY-8 = WS-RUN-CENTURY * 100 + WS-RUN-YY.
031600     MOVE WS-RUN-MM-6                TO WS-RUN-MM-8.
031700     MOVE WS-RUN-DD-6                TO WS-RUN-DD-8.
031800*---------------------------------------------------------------*
031900* BUILDS THE 90-DAY-AHEAD HORIZON AND THE 7-DAY-BACK LOOKBACK OFF
032000* THE RUN DATE, ONE DAY AT A TIME, SO EVERY OTHER PARAGRAPH CAN
032100* TEST A CCYYMMDD DATE WITH A PLAIN NUMERIC COMPARE.
032200*---------------------------------------------------------------*
032300 1250-BUILD-HORIZON-AND-LOOKBACK-DATES.
032400*---------------------------------------------------------------*
032500     MOVE WS-RUN-DATE-8              TO WS-DI-DATE.
032600     PERFORM 1260-ADD-ONE-DAY 90 TIMES.
032700     MOVE WS-DI-DATE                 TO WS-HORIZON-DATE-8.
032800     MOVE WS-RUN-DATE-8              TO WS-DI-DATE.
032900     PERFORM 1270-SUBTRACT-ONE-DAY 7 TIMES.
033000     MOVE WS-DI-DATE                 TO WS-LOOKBACK-DATE-8.
033100*---------------------------------------------------------------*
033200 1260-ADD-ONE-DAY.
033300*---------------------------------------------------------------*
033400     ADD 1                           TO WS-DI-DD.
033500     PERFORM 1265-SET-DAYS-IN-MONTH.
033600     IF WS-DI-DD > WS-DI-DAYS-IN-MONTH
033700         MOVE 1                      TO WS-DI-DD
033800         ADD 1                       TO WS-DI-MM
033900         IF WS-DI-MM > 12
034000             MOVE 1                  TO WS-DI-MM
034100             ADD 1                   TO WS-DI-CCYY
034200         END-IF
034300     END-IF.
034400*---------------------------------------------------------------*
034500 1265-SET-DAYS-IN-MONTH.
034600*---------------------------------------------------------------*
034700     PERFORM 1266-TEST-LEAP-YEAR.
034800     MOVE WS-MDT-DAYS (WS-DI-MM)     TO WS-DI-DAYS-IN-MONTH.
034900     IF WS-DI-MM = 2 AND WS-DI-IS-LEAP-YEAR
035000         MOVE 29                     TO WS-DI-DAYS-IN-MONTH
035100     END-IF.
035200*---------------------------------------------------------------*
035300 1266-TEST-LEAP-YEAR.
035400*---------------------------------------------------------------*
035500     MOVE 'N'                        TO WS-DI-LEAP-SW.
035600     DIVIDE WS-DI-CCYY BY 4 GIVING WS-DI-TEMP
035700         REMAINDER WS-DI-REM4.
035800     IF WS-DI-REM4 = 0
035900         DIVIDE WS-DI-CCYY BY 100 GIVING WS-DI-TEMP
036000             REMAINDER WS-DI-REM100
036100         IF WS-DI-REM100 NOT = 0
036200             MOVE 'Y'                TO WS-DI-LEAP-SW
036300         ELSE
036400             DIVIDE WS-DI-CCYY BY 400 GIVING WS-DI-TEMP
036500                 REMAINDER WS-DI-REM400
036600             IF WS-DI-REM400 = 0
036700                 MOVE 'Y'            TO WS-DI-LEAP-SW
036800             END-IF
036900         END-IF
037000     END-IF.
037100*---------------------------------------------------------------*
037200 1270-SUBTRACT-ONE-DAY.
037300*---------------------------------------------------------------*
037400     SUBTRACT 1 FROM WS-DI-DD.
037500     IF WS-DI-DD < 1
037600         SUBTRACT 1                  FROM WS-DI-MM
037700         IF WS-DI-MM < 1
037800             MOVE 12                 TO WS-DI-MM
037900             SUBTRACT 1              FROM WS-DI-CCYY
038000         END-IF
038100         PERFORM 1265-SET-DAYS-IN-MONTH
038200         MOVE WS-DI-DAYS-IN-MONTH    TO WS-DI-DD
038300     END-IF.
038400*---------------------------------------------------------------*
038500* SCANS THE WHOLE MASTER TABLE ONCE, KEEPS EVERY EVENT WHOSE
038600* START-DATE FALLS IN [RUN DATE, RUN DATE + 90], THEN SORTS THE
038700* KEPT ROWS ASCENDING ON START-DATE.
038800*---------------------------------------------------------------*
038900 2000-SELECT-AND-SORT-EVENTS.
039000*---------------------------------------------------------------*
039100     MOVE 0                          TO WS-EVENTS-SELECTED.
039200     MOVE 'N'                        TO WS-NONE-SELECTED-SW.
039300     MOVE EVENT-TABLE-SIZE           TO WS-MASTER-RECS-READ.
039400     IF EVENT-TABLE-SIZE > 0
039500         PERFORM 2100-TEST-ONE-MASTER-EVENT
039600             VARYING TBL-EVENT-NDX FROM 1 BY 1
039700             UNTIL TBL-EVENT-NDX > EVENT-TABLE-SIZE
039800     END-IF.
039900     IF WS-EVENTS-SELECTED = 0
040000         MOVE 'Y'                    TO WS-NONE-SELECTED-SW
040100     ELSE
040200         PERFORM 2400-SORT-SELECTED-TABLE
040300     END-IF.
040400*---------------------------------------------------------------*
040500 2100-TEST-ONE-MASTER-EVENT.
040600*---------------------------------------------------------------*
040700     IF START-DATE OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
040800         >= WS-RUN-DATE-8
040900       AND START-DATE OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
041000         <= WS-HORIZON-DATE-8
041100       AND WS-EVENTS-SELECTED < 500
041200         ADD 1                       TO WS-EVENTS-SELECTED
041300         SET WS-SEL-NDX              TO WS-EVENTS-SELECTED
041400         PERFORM 2150-COPY-MASTER-ROW-TO-SELECTED
041500     END-IF.
041600*---------------------------------------------------------------*
041700 2150-COPY-MASTER-ROW-TO-SELECTED.
041800*---------------------------------------------------------------*
041900     MOVE EVENT-ID OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
042000         TO WS-SEL-EVENT-ID (WS-SEL-NDX).
042100     MOVE TITLE OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
042200         TO WS-SEL-TITLE (WS-SEL-NDX).
042300     MOVE VENUE-NAME OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
042400         TO WS-SEL-VENUE (WS-SEL-NDX).
042500     MOVE START-DATE OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
042600         TO WS-SEL-START-DATE (WS-SEL-NDX).
042700     MOVE CATEGORY OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
042800         TO WS-SEL-CATEGORY (WS-SEL-NDX).
042900     MOVE PRICE-MIN OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
043000         TO WS-SEL-PRICE-MIN (WS-SEL-NDX).
043100     MOVE PRICE-MAX OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
043200         TO WS-SEL-PRICE-MAX (WS-SEL-NDX).
043300     MOVE CURRENCY OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
043400         TO WS-SEL-CURRENCY (WS-SEL-NDX).
043500     MOVE STATUS OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
043600         TO WS-SEL-STATUS (WS-SEL-NDX).
043700     MOVE TICKETS-AVAIL OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
043800         TO WS-SEL-TICKETS-AVAIL (WS-SEL-NDX).
043900     MOVE TOTAL-TICKETS OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
044000         TO WS-SEL-TOTAL-TICKETS (WS-SEL-NDX).
044100     MOVE FIRST-SEEN-DATE OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
044200         TO WS-SEL-FIRST-SEEN-DATE (WS-SEL-NDX).
044300     MOVE IS-FEATURED OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
044400         TO WS-SEL-IS-FEATURED (WS-SEL-NDX).
044500     MOVE POPULARITY OF TBL-EVENT-MASTER (TBL-EVENT-NDX)
044600         TO WS-SEL-POPULARITY (WS-SEL-NDX).
044700     MOVE 0                          TO WS-SEL-SCORE (WS-SEL-NDX).
044800*---------------------------------------------------------------*
044900 2400-SORT-SELECTED-TABLE.
045000*    BUBBLE SORT ASCENDING ON START-DATE -- SAME PATTERN AS THE
045100*    CANDIDATE-TABLE SORTS IN THE ALERT SCAN.
045200*---------------------------------------------------------------*
045300     MOVE WS-EVENTS-SELECTED         TO WS-SORT-LIMIT.
045400     MOVE 'Y'                        TO WS-SWAPPED-SW.
045500     PERFORM 2410-BUBBLE-PASS-SELECTED
045600         UNTIL NOT WS-A-SWAP-HAPPENED.
045700*---------------------------------------------------------------*
045800 2410-BUBBLE-PASS-SELECTED.
045900*---------------------------------------------------------------*
046000     MOVE 'N'                        TO WS-SWAPPED-SW.
046100     PERFORM 2420-COMPARE-AND-SWAP-SELECTED
046200         VARYING WS-SORT-NDX FROM 1 BY 1
046300         UNTIL WS-SORT-NDX >= WS-SORT-LIMIT.
046400*---------------------------------------------------------------*
046500 2420-COMPARE-AND-SWAP-SELECTED.
046600*---------------------------------------------------------------*
046700     IF WS-SEL-START-DATE (WS-SORT-NDX) >
046800        WS-SEL-START-DATE (WS-SORT-NDX + 1)
046900         MOVE WS-SEL-ENTRY (WS-SORT-NDX)       TO
047000             WS-SELECTED-ENTRY-SAVE
047100         MOVE WS-SEL-ENTRY (WS-SORT-NDX + 1)   TO
047200             WS-SEL-ENTRY (WS-SORT-NDX)
047300         MOVE WS-SELECTED-ENTRY-SAVE            TO
047400             WS-SEL-ENTRY (WS-SORT-NDX + 1)
047500         MOVE 'Y'                    TO WS-SWAPPED-SW
047600     END-IF.
047700*---------------------------------------------------------------*
047800 2050-WRITE-NO-EVENTS-MESSAGE.
047900*---------------------------------------------------------------*
048000     DISPLAY 'EVNTNWS -- NO EVENTS FOUND IN THE 90-DAY WINDOW, '
048100             'NEWSLETTER NOT GENERATED.'.
048200*---------------------------------------------------------------*
048300* EDITOR'S-PICKS FALLBACK SCORE -- POPULARITY (ZERO WHEN NOT SET
048400* ON THE FEED) PLUS 100 IF SELLING-FAST PLUS 50 IF FEATURED.
048500* SORTED DESCENDING, STABLE BY BUILDING THE POINTER TABLE IN
048600* START-DATE ORDER FIRST AND ONLY SWAPPING ON A STRICT LESS-THAN
048700* SO TIED SCORES NEVER CHANGE PLACES.
048800*---------------------------------------------------------------*
048900 2500-SCORE-AND-RANK-PICKS.
049000*---------------------------------------------------------------*
049100     PERFORM 2510-SCORE-ONE-EVENT
049200         VARYING WS-SEL-NDX FROM 1 BY 1
049300         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED.
049400     PERFORM 2520-COPY-ONE-POINTER
049500         VARYING WS-PICKS-NDX FROM 1 BY 1
049600         UNTIL WS-PICKS-NDX > WS-EVENTS-SELECTED.
049700     PERFORM 2530-SORT-PICKS-POINTERS.
049800     IF WS-EVENTS-SELECTED < 5
049900         MOVE WS-EVENTS-SELECTED     TO WS-PICKS-COUNT
050000     ELSE
050100         MOVE 5                      TO WS-PICKS-COUNT
050200     END-IF.
050300*---------------------------------------------------------------*
050400 2510-SCORE-ONE-EVENT.
050500*---------------------------------------------------------------*
050600     MOVE WS-SEL-POPULARITY (WS-SEL-NDX) TO WS-SEL-SCORE (WS-SEL-NDX).
050700     IF WS-SEL-STATUS (WS-SEL-NDX) = 'F'
050800         ADD 100                     TO WS-SEL-SCORE (WS-SEL-NDX)
050900     END-IF.
051000     IF WS-SEL-IS-FEATURED (WS-SEL-NDX) = 'Y'
051100         ADD 50                      TO WS-SEL-SCORE (WS-SEL-NDX)
051200     END-IF.
051300*---------------------------------------------------------------*
051400 2520-COPY-ONE-POINTER.
051500*---------------------------------------------------------------*
051600     SET WS-PK-SOURCE-NDX (WS-PICKS-NDX) TO WS-PICKS-NDX.
051700     MOVE WS-SEL-SCORE (WS-PICKS-NDX)    TO WS-PK-SCORE (WS-PICKS-NDX).
051800*---------------------------------------------------------------*
051900 2530-SORT-PICKS-POINTERS.
052000*---------------------------------------------------------------*
052100     MOVE WS-EVENTS-SELECTED         TO WS-SORT-LIMIT.
052200     MOVE 'Y'                        TO WS-SWAPPED-SW.
052300     PERFORM 2531-BUBBLE-PASS-PICKS
052400         UNTIL NOT WS-A-SWAP-HAPPENED.
052500*---------------------------------------------------------------*
052600 2531-BUBBLE-PASS-PICKS.
052700*---------------------------------------------------------------*
052800     MOVE 'N'                        TO WS-SWAPPED-SW.
052900     PERFORM 2532-COMPARE-AND-SWAP-PICKS
053000         VARYING WS-SORT-NDX FROM 1 BY 1
053100         UNTIL WS-SORT-NDX >= WS-SORT-LIMIT.
053200*---------------------------------------------------------------*
053300 2532-COMPARE-AND-SWAP-PICKS.
053400*---------------------------------------------------------------*
053500     IF WS-PK-SCORE (WS-SORT-NDX) <
053600        WS-PK-SCORE (WS-SORT-NDX + 1)
053700         MOVE WS-PICKS-ENTRY (WS-SORT-NDX)     TO
053800             WS-PICKS-ENTRY-SAVE
053900         MOVE WS-PICKS-ENTRY (WS-SORT-NDX + 1) TO
054000             WS-PICKS-ENTRY (WS-SORT-NDX)
054100         MOVE WS-PICKS-ENTRY-SAVE               TO
054200             WS-PICKS-ENTRY (WS-SORT-NDX + 1)
054300         MOVE 'Y'                    TO WS-SWAPPED-SW
054400     END-IF.
054500*---------------------------------------------------------------*
054600* BUILDS THE £ / CURRENCY-CODE PRICE TEXT SHOWN ON EVERY CARD AND
054700* DETAIL LINE.  WORKS FROM WS-PF-MIN/MAX/CURRENCY, SET BY THE
054800* CALLER BEFORE THIS IS PERFORMED.
054900*---------------------------------------------------------------*
055000 2600-FORMAT-PRICE-TEXT.
055100*---------------------------------------------------------------*
055200     MOVE 'N'                        TO WS-PF-MIN-KNOWN-SW.
055300     IF WS-PF-MIN NOT = 99999.99
055400         MOVE 'Y'                    TO WS-PF-MIN-KNOWN-SW
055500     END-IF.
055600     MOVE 'N'                        TO WS-PF-MAX-KNOWN-SW.
055700     IF WS-PF-MAX NOT = 99999.99
055800         MOVE 'Y'                    TO WS-PF-MAX-KNOWN-SW
055900     END-IF.
056000     IF WS-PF-CURRENCY = 'GBP'
056100         MOVE '£'                    TO WS-PF-SYMBOL
056200     ELSE
056300         MOVE WS-PF-CURRENCY         TO WS-PF-SYMBOL
056400     END-IF.
056500     MOVE SPACES                     TO WS-PF-TEXT.
056600     IF NOT WS-PF-MIN-IS-KNOWN AND NOT WS-PF-MAX-IS-KNOWN
056700         MOVE 'PRICE TBA'            TO WS-PF-TEXT
056800     ELSE
056900         IF WS-PF-MIN-IS-KNOWN AND WS-PF-MIN = 0
057000           AND (NOT WS-PF-MAX-IS-KNOWN OR WS-PF-MAX = 0)
057100             MOVE 'FREE'             TO WS-PF-TEXT
057200         ELSE
057300             IF WS-PF-MIN-IS-KNOWN AND WS-PF-MAX-IS-KNOWN
057400               AND WS-PF-MIN NOT = WS-PF-MAX
057500                 MOVE WS-PF-MIN       TO WS-PF-MIN-EDIT
057600                 MOVE WS-PF-MAX       TO WS-PF-MAX-EDIT
057700                 STRING
057800                     WS-PF-SYMBOL     DELIMITED BY SPACE
057900                     WS-PF-MIN-EDIT   DELIMITED BY SIZE
058000                     ' - '            DELIMITED BY SIZE
058100                     WS-PF-SYMBOL     DELIMITED BY SPACE
058200                     WS-PF-MAX-EDIT   DELIMITED BY SIZE
058300                     INTO WS-PF-TEXT
058400                 END-STRING
058500             ELSE
058600                 IF WS-PF-MIN-IS-KNOWN
058700                     MOVE WS-PF-MIN   TO WS-PF-MIN-EDIT
058800                     STRING
058900                         'FROM '      DELIMITED BY SIZE
059000                         WS-PF-SYMBOL DELIMITED BY SPACE
059100                         WS-PF-MIN-EDIT DELIMITED BY SIZE
059200                         INTO WS-PF-TEXT
059300                     END-STRING
059400                 ELSE
059500                     MOVE WS-PF-MAX   TO WS-PF-MAX-EDIT
059600                     STRING
059700                         'UP TO '     DELIMITED BY SIZE
059800                         WS-PF-SYMBOL DELIMITED BY SPACE
059900                         WS-PF-MAX-EDIT DELIMITED BY SIZE
060000                         INTO WS-PF-TEXT
060100                     END-STRING
060200                 END-IF
060300             END-IF
060400         END-IF
060500     END-IF.
060600*---------------------------------------------------------------*
060700* BUILDS THE CATEGORY LIST BY SCANNING THE SELECTED TABLE ONCE,
060800* FOLDING BLANK CATEGORY TO "OTHER", THEN SORTING ALPHABETICAL.
060900*---------------------------------------------------------------*
061000 3000-BUILD-CATEGORY-LIST.
061100*---------------------------------------------------------------*
061200     MOVE 0                          TO WS-CATEGORY-COUNT.
061300     PERFORM 3100-SCAN-FOR-CATEGORY
061400         VARYING WS-SEL-NDX FROM 1 BY 1
061500         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED.
061600     PERFORM 3400-SORT-CATEGORY-TABLE.
061700*---------------------------------------------------------------*
061800 3100-SCAN-FOR-CATEGORY.
061900*---------------------------------------------------------------*
062000     MOVE WS-SEL-CATEGORY (WS-SEL-NDX) TO WS-EFFECTIVE-CATEGORY.
062100     IF WS-EFFECTIVE-CATEGORY = SPACES
062200         MOVE 'OTHER'                TO WS-EFFECTIVE-CATEGORY
062300     END-IF.
062400     PERFORM 3200-FIND-OR-ADD-CATEGORY.
062500*---------------------------------------------------------------*
062600 3200-FIND-OR-ADD-CATEGORY.
062700*---------------------------------------------------------------*
062800     MOVE 'N'                        TO WS-CAT-FOUND-SW.
062900     IF WS-CATEGORY-COUNT > 0
063000         PERFORM 3210-TEST-ONE-CATEGORY
063100             VARYING WS-CAT-NDX FROM 1 BY 1
063200             UNTIL WS-CAT-NDX > WS-CATEGORY-COUNT
063300             OR WS-CAT-WAS-FOUND
063400     END-IF.
063500     IF NOT WS-CAT-WAS-FOUND AND WS-CATEGORY-COUNT < 40
063600         ADD 1                       TO WS-CATEGORY-COUNT
063700         SET WS-CAT-NDX              TO WS-CATEGORY-COUNT
063800         MOVE WS-EFFECTIVE-CATEGORY  TO WS-CAT-NAME (WS-CAT-NDX)
063900     END-IF.
064000*---------------------------------------------------------------*
064100 3210-TEST-ONE-CATEGORY.
064200*---------------------------------------------------------------*
064300     IF WS-CAT-NAME (WS-CAT-NDX) = WS-EFFECTIVE-CATEGORY
064400         MOVE 'Y'                    TO WS-CAT-FOUND-SW
064500     END-IF.
064600*---------------------------------------------------------------*
064700 3400-SORT-CATEGORY-TABLE.
064800*    BUBBLE SORT ASCENDING ALPHABETICAL -- THE LIST NEVER HOLDS
064900*    MORE THAN 40 NAMES SO ONE BUBBLE PASS SET IS PLENTY.
065000*---------------------------------------------------------------*
065100     MOVE WS-CATEGORY-COUNT          TO WS-SORT-LIMIT.
065200     MOVE 'Y'                        TO WS-SWAPPED-SW.
065300     PERFORM 3410-BUBBLE-PASS-CATEGORY
065400         UNTIL NOT WS-A-SWAP-HAPPENED.
065500*---------------------------------------------------------------*
065600 3410-BUBBLE-PASS-CATEGORY.
065700*---------------------------------------------------------------*
065800     MOVE 'N'                        TO WS-SWAPPED-SW.
065900     PERFORM 3420-COMPARE-AND-SWAP-CATEGORY
066000         VARYING WS-SORT-NDX FROM 1 BY 1
066100         UNTIL WS-SORT-NDX >= WS-SORT-LIMIT.
066200*---------------------------------------------------------------*
066300 3420-COMPARE-AND-SWAP-CATEGORY.
066400*---------------------------------------------------------------*
066500     IF WS-CAT-NAME (WS-SORT-NDX) > WS-CAT-NAME (WS-SORT-NDX + 1)
066600         MOVE WS-CAT-NAME (WS-SORT-NDX)     TO WS-CAT-NAME-SAVE
066700         MOVE WS-CAT-NAME (WS-SORT-NDX + 1) TO
066800             WS-CAT-NAME (WS-SORT-NDX)
066900         MOVE WS-CAT-NAME-SAVE               TO
067000             WS-CAT-NAME (WS-SORT-NDX + 1)
067100         MOVE 'Y'                    TO WS-SWAPPED-SW
067200     END-IF.
067300*---------------------------------------------------------------*
067400 4000-RENDER-EDITORS-PICKS.
067500*---------------------------------------------------------------*
067600     MOVE 'EDITOR''S PICKS'          TO NW-SECTION-TITLE.
067700     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
067800     PERFORM 9000-PRINT-REPORT-LINE.
067900     IF WS-PICKS-COUNT > 0
068000         PERFORM 4010-RENDER-ONE-PICK
068100             VARYING WS-PICKS-NDX FROM 1 BY 1
068200             UNTIL WS-PICKS-NDX > WS-PICKS-COUNT
068300     END-IF.
068400*---------------------------------------------------------------*
068500 4010-RENDER-ONE-PICK.
068600*---------------------------------------------------------------*
068700     SET WS-SEL-NDX TO WS-PK-SOURCE-NDX (WS-PICKS-NDX).
068800     MOVE WS-SEL-TITLE (WS-SEL-NDX)  TO NW-CT-TITLE.
068900     MOVE NW-CARD-TITLE-LINE         TO NEWSLETTER-PRINT-LINE.
069000     PERFORM 9000-PRINT-REPORT-LINE.
069100     PERFORM 4600-BUILD-DETAIL-LINE-FOR-SELECTED.
069200     MOVE NW-CARD-DETAIL-LINE        TO NEWSLETTER-PRINT-LINE.
069300     PERFORM 9000-PRINT-REPORT-LINE.
069400     PERFORM 4700-BUILD-URGENCY-FOR-SELECTED.
069500     IF WS-URG-TEXT-OUT NOT = SPACES
069600         MOVE WS-URG-TEXT-OUT        TO NW-UL-TEXT
069700         MOVE NW-URGENCY-LINE        TO NEWSLETTER-PRINT-LINE
069800         PERFORM 9000-PRINT-REPORT-LINE
069900     END-IF.
070000*---------------------------------------------------------------*
070100 4100-RENDER-SELLING-FAST.
070200*---------------------------------------------------------------*
070300     MOVE 'SELLING FAST'             TO NW-SECTION-TITLE.
070400     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
070500     PERFORM 9000-PRINT-REPORT-LINE.
070600     MOVE 0                          TO WS-FAST-RENDERED.
070700     PERFORM 4110-RENDER-ONE-FAST-EVENT
070800         VARYING WS-SEL-NDX FROM 1 BY 1
070900         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED
071000         OR WS-FAST-RENDERED >= 10.
071100*---------------------------------------------------------------*
071200 4110-RENDER-ONE-FAST-EVENT.
071300*---------------------------------------------------------------*
071400     IF WS-SEL-STATUS (WS-SEL-NDX) = 'F'
071500         PERFORM 4610-RENDER-STANDARD-CARD
071600         PERFORM 4700-BUILD-URGENCY-FOR-SELECTED
071700         IF WS-URG-TEXT-OUT NOT = SPACES
071800             MOVE WS-URG-TEXT-OUT    TO NW-UL-TEXT
071900             MOVE NW-URGENCY-LINE    TO NEWSLETTER-PRINT-LINE
072000             PERFORM 9000-PRINT-REPORT-LINE
072100         END-IF
072200         ADD 1                       TO WS-FAST-RENDERED
072300     END-IF.
072400*---------------------------------------------------------------*
072500 4200-WRITE-PAYWALL-MARKER.
072600*---------------------------------------------------------------*
072700     MOVE NW-PAYWALL-LINE            TO NEWSLETTER-PRINT-LINE.
072800     PERFORM 9000-PRINT-REPORT-LINE.
072900*---------------------------------------------------------------*
073000 4300-RENDER-JUST-ANNOUNCED.
073100*---------------------------------------------------------------*
073200     MOVE 'JUST ANNOUNCED'           TO NW-SECTION-TITLE.
073300     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
073400     PERFORM 9000-PRINT-REPORT-LINE.
073500     MOVE 0                          TO WS-ANNOUNCED-RENDERED.
073600     PERFORM 4310-RENDER-ONE-ANNOUNCED-EVENT
073700         VARYING WS-SEL-NDX FROM 1 BY 1
073800         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED
073900         OR WS-ANNOUNCED-RENDERED >= 15.
074000*---------------------------------------------------------------*
074100 4310-RENDER-ONE-ANNOUNCED-EVENT.
074200*---------------------------------------------------------------*
074300     IF WS-SEL-FIRST-SEEN-DATE (WS-SEL-NDX) >= WS-LOOKBACK-DATE-8
074400       AND WS-SEL-FIRST-SEEN-DATE (WS-SEL-NDX) <= WS-RUN-DATE-8
074500         PERFORM 4610-RENDER-STANDARD-CARD
074600         ADD 1                       TO WS-ANNOUNCED-RENDERED
074700     END-IF.
074800*---------------------------------------------------------------*
074900 4400-RENDER-CATEGORY-SECTIONS.
075000*---------------------------------------------------------------*
075100     IF WS-CATEGORY-COUNT > 0
075200         PERFORM 4410-RENDER-ONE-CATEGORY-SECTION
075300             VARYING WS-CAT-NDX FROM 1 BY 1
075400             UNTIL WS-CAT-NDX > WS-CATEGORY-COUNT
075500     END-IF.
075600*---------------------------------------------------------------*
075700 4410-RENDER-ONE-CATEGORY-SECTION.
075800*---------------------------------------------------------------*
075900     MOVE WS-CAT-NAME (WS-CAT-NDX)   TO NW-SECTION-TITLE.
076000     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
076100     PERFORM 9000-PRINT-REPORT-LINE.
076200     MOVE 0                          TO WS-CATEGORY-RENDERED.
076300     PERFORM 4420-RENDER-ONE-CATEGORY-EVENT
076400         VARYING WS-SEL-NDX FROM 1 BY 1
076500         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED
076600         OR WS-CATEGORY-RENDERED >= 20.
076700*---------------------------------------------------------------*
076800 4420-RENDER-ONE-CATEGORY-EVENT.
076900*---------------------------------------------------------------*
077000     MOVE WS-SEL-CATEGORY (WS-SEL-NDX) TO WS-EFFECTIVE-CATEGORY.
077100     IF WS-EFFECTIVE-CATEGORY = SPACES
077200         MOVE 'OTHER'                TO WS-EFFECTIVE-CATEGORY
077300     END-IF.
077400     IF WS-EFFECTIVE-CATEGORY = WS-CAT-NAME (WS-CAT-NDX)
077500         PERFORM 4610-RENDER-STANDARD-CARD
077600         ADD 1                       TO WS-CATEGORY-RENDERED
077700     END-IF.
077800*---------------------------------------------------------------*
077900 4500-RENDER-PRICE-TIER-SECTIONS.
078000*---------------------------------------------------------------*
078100     MOVE 'FREE EVENTS'              TO NW-SECTION-TITLE.
078200     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
078300     PERFORM 9000-PRINT-REPORT-LINE.
078400     MOVE 0                          TO WS-FREE-RENDERED.
078500     PERFORM 4510-RENDER-ONE-FREE-EVENT
078600         VARYING WS-SEL-NDX FROM 1 BY 1
078700         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED
078800         OR WS-FREE-RENDERED >= 15.
078900     MOVE 'UNDER £20'                TO NW-SECTION-TITLE.
079000     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
079100     PERFORM 9000-PRINT-REPORT-LINE.
079200     MOVE 0                          TO WS-UNDER20-RENDERED.
079300     PERFORM 4520-RENDER-ONE-UNDER20-EVENT
079400         VARYING WS-SEL-NDX FROM 1 BY 1
079500         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED
079600         OR WS-UNDER20-RENDERED >= 15.
079700     MOVE 'PREMIUM EXPERIENCES'      TO NW-SECTION-TITLE.
079800     MOVE NW-SECTION-LINE            TO NEWSLETTER-PRINT-LINE.
079900     PERFORM 9000-PRINT-REPORT-LINE.
080000     MOVE 0                          TO WS-PREMIUM-RENDERED.
080100     PERFORM 4530-RENDER-ONE-PREMIUM-EVENT
080200         VARYING WS-SEL-NDX FROM 1 BY 1
080300         UNTIL WS-SEL-NDX > WS-EVENTS-SELECTED
080400         OR WS-PREMIUM-RENDERED >= 15.
080500*---------------------------------------------------------------*
080600 4510-RENDER-ONE-FREE-EVENT.
080700*---------------------------------------------------------------*
080800     IF WS-SEL-PRICE-MIN (WS-SEL-NDX) NOT = 99999.99
080900       AND WS-SEL-PRICE-MIN (WS-SEL-NDX) = 0
081000         PERFORM 4610-RENDER-STANDARD-CARD
081100         ADD 1                       TO WS-FREE-RENDERED
081200     END-IF.
081300*---------------------------------------------------------------*
081400 4520-RENDER-ONE-UNDER20-EVENT.
081500*---------------------------------------------------------------*
081600     IF WS-SEL-PRICE-MIN (WS-SEL-NDX) NOT = 99999.99
081700       AND WS-SEL-PRICE-MIN (WS-SEL-NDX) > 0
081800       AND WS-SEL-PRICE-MIN (WS-SEL-NDX) <= 20
081900         PERFORM 4610-RENDER-STANDARD-CARD
082000         ADD 1                       TO WS-UNDER20-RENDERED
082100     END-IF.
082200*---------------------------------------------------------------*
082300 4530-RENDER-ONE-PREMIUM-EVENT.
082400*---------------------------------------------------------------*
082500     IF WS-SEL-PRICE-MIN (WS-SEL-NDX) NOT = 99999.99
082600       AND WS-SEL-PRICE-MIN (WS-SEL-NDX) > 20
082700         PERFORM 4610-RENDER-STANDARD-CARD
082800         ADD 1                       TO WS-PREMIUM-RENDERED
082900     END-IF.
083000*---------------------------------------------------------------*
083100* COMMON EVENT-CARD RENDER -- TITLE LINE THEN DETAIL LINE, NO
083200* URGENCY (THAT ONLY APPEARS ON EDITOR'S PICKS AND SELLING FAST
083300* PER THE CONTENT DESK'S LAYOUT).
083400*---------------------------------------------------------------*
083500 4610-RENDER-STANDARD-CARD.
083600*---------------------------------------------------------------*
083700     MOVE WS-SEL-TITLE (WS-SEL-NDX)  TO NW-CT-TITLE.
083800     MOVE NW-CARD-TITLE-LINE         TO NEWSLETTER-PRINT-LINE.
083900     PERFORM 9000-PRINT-REPORT-LINE.
084000     PERFORM 4600-BUILD-DETAIL-LINE-FOR-SELECTED.
084100     MOVE NW-CARD-DETAIL-LINE        TO NEWSLETTER-PRINT-LINE.
084200     PERFORM 9000-PRINT-REPORT-LINE.
084300*---------------------------------------------------------------*
084400 4600-BUILD-DETAIL-LINE-FOR-SELECTED.
084500*---------------------------------------------------------------*
084600     IF WS-SEL-VENUE (WS-SEL-NDX) = SPACES
084700         MOVE 'VENUE TBA'            TO NW-CD-VENUE
084800     ELSE
084900         MOVE WS-SEL-VENUE (WS-SEL-NDX) TO NW-CD-VENUE
085000     END-IF.
085100     MOVE WS-SEL-START-DATE (WS-SEL-NDX) TO WS-DOW-DATE.
085200     PERFORM 7000-COMPUTE-DAY-OF-WEEK.
085300     MOVE WS-DOW-TEXT                TO NW-CD-DOW.
085400     MOVE WS-DOW-DD                  TO NW-CD-DD.
085500     MOVE WS-DOW-MM                  TO WS-MONTH-NUM-IN.
085600     PERFORM 9130-DETERMINE-MONTH-NAME.
085700     MOVE WS-MONTH-NAME-OUT          TO NW-CD-MONTH.
085800     MOVE WS-SEL-PRICE-MIN (WS-SEL-NDX) TO WS-PF-MIN.
085900     MOVE WS-SEL-PRICE-MAX (WS-SEL-NDX) TO WS-PF-MAX.
086000     MOVE WS-SEL-CURRENCY (WS-SEL-NDX)  TO WS-PF-CURRENCY.
086100     PERFORM 2600-FORMAT-PRICE-TEXT.
086200     MOVE WS-PF-TEXT                 TO NW-CD-PRICE.
086300*---------------------------------------------------------------*
086400 4700-BUILD-URGENCY-FOR-SELECTED.
086500*---------------------------------------------------------------*
086600     MOVE WS-SEL-STATUS (WS-SEL-NDX)        TO WS-URG-STATUS.
086700     MOVE WS-SEL-TICKETS-AVAIL (WS-SEL-NDX) TO WS-URG-TICKETS-AVAIL.
086800     MOVE WS-SEL-TOTAL-TICKETS (WS-SEL-NDX) TO WS-URG-TOTAL-TICKETS.
086900     MOVE 'URG'                      TO LK-FUNCTION.
087000     MOVE WS-URG-STATUS              TO LK-STATUS-OUT.
087100     MOVE WS-URG-TICKETS-AVAIL       TO LK-TICKETS-AVAIL.
087200     MOVE 999.99                     TO LK-AVAIL-PCT-OUT.
087300     IF WS-URG-TOTAL-TICKETS > ZERO
087400         COMPUTE LK-AVAIL-PCT-OUT ROUNDED =
087500             (WS-URG-TICKETS-AVAIL / WS-URG-TOTAL-TICKETS) * 100
087600     END-IF.
087700     CALL 'EVNTDET' USING LK-FUNCTION, LK-DETECTOR-PARMS,
087800         LK-DATE-PARSE-PARMS
087900     END-CALL.
088000     MOVE LK-URGENCY-OUT             TO WS-URG-TEXT-OUT.
088100*---------------------------------------------------------------*
088200 4900-RENDER-FOOTER.
088300*---------------------------------------------------------------*
088400     MOVE NW-FOOTER-LINE-1           TO NEWSLETTER-PRINT-LINE.
088500     PERFORM 9000-PRINT-REPORT-LINE.
088600     MOVE WS-RUN-CCYY                TO NW-FL2-CCYY.
088700     MOVE WS-RUN-MM                  TO NW-FL2-MM.
088800     MOVE WS-RUN-DD                  TO NW-FL2-DD.
088900     MOVE NW-FOOTER-LINE-2           TO NEWSLETTER-PRINT-LINE.
089000     PERFORM 9000-PRINT-REPORT-LINE.
089100     MOVE NW-FOOTER-LINE-3           TO NEWSLETTER-PRINT-LINE.
089200     PERFORM 9000-PRINT-REPORT-LINE.
089300*---------------------------------------------------------------*
089400 6000-CLOSE-FILES.
089500*---------------------------------------------------------------*
089600     CLOSE NEWSLETTER-PRINT-FILE.
089700*---------------------------------------------------------------*
089800* DAY-OF-WEEK HELPER.  CONVERTS WS-DOW-DATE (CCYYMMDD) TO A
089900* JULIAN DAY NUMBER AND TAKES IT MOD 7 FOR THE DAY NAME.
090000*---------------------------------------------------------------*
090100 7000-COMPUTE-DAY-OF-WEEK.
090200*---------------------------------------------------------------*
090300     MOVE WS-DOW-CCYY                TO WS-DOW-Y.
090400     MOVE WS-DOW-MM                  TO WS-DOW-M.
090500     COMPUTE WS-DOW-JDN-TERM = (14 - WS-DOW-M) / 12.
090600     COMPUTE WS-DOW-Y = WS-DOW-Y + 4800 - WS-DOW-JDN-TERM.
090700     COMPUTE WS-DOW-M = WS-DOW-M + (12 * WS-DOW-JDN-TERM) - 3.
090800     COMPUTE WS-DOW-JDN =
090900         WS-DOW-DD
091000         + ((153 * WS-DOW-M) + 2) / 5
091100         + (365 * WS-DOW-Y)
091200         + (WS-DOW-Y / 4)
091300         - (WS-DOW-Y / 100)
091400         + (WS-DOW-Y / 400)
091500         - 32045.
091600     COMPUTE WS-DOW-MOD7 = WS-DOW-JDN - (7 * (WS-DOW-JDN / 7)).
091700     EVALUATE WS-DOW-MOD7
091800         WHEN 0     MOVE 'MON'       TO WS-DOW-TEXT
091900         WHEN 1     MOVE 'TUE'       TO WS-DOW-TEXT
092000         WHEN 2     MOVE 'WED'       TO WS-DOW-TEXT
092100         WHEN 3     MOVE 'THU'       TO WS-DOW-TEXT
092200         WHEN 4     MOVE 'FRI'       TO WS-DOW-TEXT
092300         WHEN 5     MOVE 'SAT'       TO WS-DOW-TEXT
092400         WHEN OTHER MOVE 'SUN'       TO WS-DOW-TEXT
092500     END-EVALUATE.
092600*---------------------------------------------------------------*
092700* PAGE-BREAK-AWARE LINE WRITE -- SAME SHAPE AS THE OLD CLAIMS
092800* QUEUE LISTING'S HEADING REPEAT, CARRIED OVER WHEN THIS PROGRAM
092900* BECAME THE NEWSLETTER, SINCE A FULL WEEK'S LISTINGS RUN WELL
093000* PAST ONE PAGE.
093100*---------------------------------------------------------------*
093200 9000-PRINT-REPORT-LINE.
093300*---------------------------------------------------------------*
093400     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
093500         PERFORM 9105-REPRINT-PAGE-HEADING
093600     END-IF.
093700     PERFORM 9120-WRITE-PRINT-LINE.
093800*---------------------------------------------------------------*
093900 9100-PRINT-HEADING-LINES.
094000*---------------------------------------------------------------*
094100     MOVE WS-RUN-MM                  TO WS-MONTH-NUM-IN.
094200     PERFORM 9130-DETERMINE-MONTH-NAME.
094300     MOVE WS-RUN-DD                  TO NW-H1-DD.
094400     MOVE WS-MONTH-NAME-OUT          TO NW-H1-MONTH.
094500     MOVE WS-RUN-CCYY                TO NW-H1-CCYY.
094600     MOVE NW-HEADING-1               TO NEWSLETTER-PRINT-LINE.
094700     PERFORM 9110-WRITE-TOP-OF-PAGE.
094800     MOVE WS-EVENTS-SELECTED         TO NW-H2-COUNT.
094900     MOVE NW-HEADING-2               TO NEWSLETTER-PRINT-LINE.
095000     PERFORM 9120-WRITE-PRINT-LINE.
095100     STRING
095200         'THIS WEEK''S ROUNDUP FEATURES ' DELIMITED BY SIZE
095300         NW-H2-COUNT                      DELIMITED BY SIZE
095400         ' EVENTS ACROSS LONDON THIS '     DELIMITED BY SIZE
095500         WS-MONTH-NAME-OUT                 DELIMITED BY SPACE
095600         '.'                               DELIMITED BY SIZE
095700         INTO NW-INTRO-TEXT
095800     END-STRING.
095900     MOVE NW-INTRO-LINE              TO NEWSLETTER-PRINT-LINE.
096000     PERFORM 9120-WRITE-PRINT-LINE.
096100*---------------------------------------------------------------*
096200 9105-REPRINT-PAGE-HEADING.
096300*---------------------------------------------------------------*
096400     MOVE NW-HEADING-1               TO NEWSLETTER-PRINT-LINE.
096500     PERFORM 9110-WRITE-TOP-OF-PAGE.
096600     MOVE NW-HEADING-2               TO NEWSLETTER-PRINT-LINE.
096700     PERFORM 9120-WRITE-PRINT-LINE.
096800*---------------------------------------------------------------*
096900 9110-WRITE-TOP-OF-PAGE.
097000*---------------------------------------------------------------*
097100     WRITE NEWSLETTER-PRINT-RECORD
097200         AFTER ADVANCING PAGE.
097300     MOVE SPACE                      TO NEWSLETTER-PRINT-LINE.
097400     ADD 1                           TO PAGE-COUNT.
097500     MOVE 5                          TO LINE-COUNT.
097600*---------------------------------------------------------------*
097700 9120-WRITE-PRINT-LINE.
097800*---------------------------------------------------------------*
097900     WRITE NEWSLETTER-PRINT-RECORD
098000         AFTER ADVANCING LINE-SPACEING.
098100     MOVE SPACE                      TO NEWSLETTER-PRINT-LINE.
098200     ADD 1                           TO LINE-COUNT.
098300*---------------------------------------------------------------*
098400 9130-DETERMINE-MONTH-NAME.
098500*---------------------------------------------------------------*
098600     EVALUATE WS-MONTH-NUM-IN
098700         WHEN 01  MOVE 'JANUARY'     TO WS-MONTH-NAME-OUT
098800         WHEN 02  MOVE 'FEBRUARY'    TO WS-MONTH-NAME-OUT
098900         WHEN 03  MOVE 'MARCH'       TO WS-MONTH-NAME-OUT
099000         WHEN 04  MOVE 'APRIL'       TO WS-MONTH-NAME-OUT
099100         WHEN 05  MOVE 'MAY'         TO WS-MONTH-NAME-OUT
099200         WHEN 06  MOVE 'JUNE'        TO WS-MONTH-NAME-OUT
099300         WHEN 07  MOVE 'JULY'        TO WS-MONTH-NAME-OUT
099400         WHEN 08  MOVE 'AUGUST'      TO WS-MONTH-NAME-OUT
099500         WHEN 09  MOVE 'SEPTEMBER'   TO WS-MONTH-NAME-OUT
099600         WHEN 10  MOVE 'OCTOBER'     TO WS-MONTH-NAME-OUT
099700         WHEN 11  MOVE 'NOVEMBER'    TO WS-MONTH-NAME-OUT
099800         WHEN 12  MOVE 'DECEMBER'    TO WS-MONTH-NAME-OUT
099900         WHEN OTHER MOVE SPACES      TO WS-MONTH-NAME-OUT
100000     END-EVALUATE.
100100*---------------------------------------------------------------*
100200* CONTROL SUMMARY -- PRINTED AS TRAILER LINES ON THE NEWSLETTER
100300* ITSELF RATHER THAN JUST DISPLAYED, THE SAME WAY THE NIGHTLY
100400* LOAD'S OWN CONTROL SUMMARY GOES TO A REAL PRINT FILE.
100500*---------------------------------------------------------------*
100600 9800-PRINT-CONTROL-SUMMARY.
100700*---------------------------------------------------------------*
100800     MOVE SPACE                      TO NEWSLETTER-PRINT-LINE.
100900     PERFORM 9000-PRINT-REPORT-LINE.
101000     MOVE 'MASTER RECORDS READ      ' TO NW-CTL-LABEL.
101100     MOVE WS-MASTER-RECS-READ        TO NW-CTL-COUNT.
101200     MOVE SPACE                      TO NW-CTL-TEXT.
101300     MOVE NW-CONTROL-LINE            TO NEWSLETTER-PRINT-LINE.
101400     PERFORM 9000-PRINT-REPORT-LINE.
101500     IF WS-NO-EVENTS-SELECTED
101600         MOVE 'EVENTS SELECTED          ' TO NW-CTL-LABEL
101700         MOVE ZERO                   TO NW-CTL-COUNT
101800         MOVE 'NOT GENERATED'        TO NW-CTL-TEXT
101900         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
102000         PERFORM 9000-PRINT-REPORT-LINE
102100     ELSE
102200         MOVE 'EVENTS SELECTED          ' TO NW-CTL-LABEL
102300         MOVE WS-EVENTS-SELECTED     TO NW-CTL-COUNT
102400         MOVE 'GENERATED'            TO NW-CTL-TEXT
102500         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
102600         PERFORM 9000-PRINT-REPORT-LINE
102700         MOVE 'EDITORS PICKS RENDERED   ' TO NW-CTL-LABEL
102800         MOVE WS-PICKS-COUNT         TO NW-CTL-COUNT
102900         MOVE SPACE                  TO NW-CTL-TEXT
103000         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
103100         PERFORM 9000-PRINT-REPORT-LINE
103200         MOVE 'SELLING FAST RENDERED    ' TO NW-CTL-LABEL
103300         MOVE WS-FAST-RENDERED       TO NW-CTL-COUNT
103400         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
103500         PERFORM 9000-PRINT-REPORT-LINE
103600         MOVE 'JUST ANNOUNCED RENDERED  ' TO NW-CTL-LABEL
103700         MOVE WS-ANNOUNCED-RENDERED  TO NW-CTL-COUNT
103800         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
103900         PERFORM 9000-PRINT-REPORT-LINE
104000         MOVE 'CATEGORIES RENDERED      ' TO NW-CTL-LABEL
104100         MOVE WS-CATEGORY-COUNT      TO NW-CTL-COUNT
104200         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
104300         PERFORM 9000-PRINT-REPORT-LINE
104400         MOVE 'FREE EVENTS RENDERED     ' TO NW-CTL-LABEL
104500         MOVE WS-FREE-RENDERED       TO NW-CTL-COUNT
104600         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
104700         PERFORM 9000-PRINT-REPORT-LINE
104800         MOVE 'UNDER £20 RENDERED       ' TO NW-CTL-LABEL
104900         MOVE WS-UNDER20-RENDERED    TO NW-CTL-COUNT
105000         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
105100         PERFORM 9000-PRINT-REPORT-LINE
105200         MOVE 'PREMIUM RENDERED         ' TO NW-CTL-LABEL
105300         MOVE WS-PREMIUM-RENDERED    TO NW-CTL-COUNT
105400         MOVE NW-CONTROL-LINE        TO NEWSLETTER-PRINT-LINE
105500         PERFORM 9000-PRINT-REPORT-LINE
105600     END-IF.
