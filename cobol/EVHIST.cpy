000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVHIST                                          *
000300*    PURPOSE :  AVAILABILITY-HISTORY RECORD -- ONE STATUS       *
000400*               TRANSITION FOR ONE EVENT, APPENDED BY THE       *
000500*               NIGHTLY INGEST AND SCANNED BY THE SELLING-FAST  *
000600*               ALERT MONITOR.                                 *
000700*    MAINT   :  11/02/21 D.OSEI     CREATED WITH THE MASTER     *
000800*               CONVERSION.                                    *
000900*               03/14/22 R.OKONKWO  RECORDED-TS REDEFINES ADDED *
001000*               SO THE ALERT SCAN CAN WINDOW ON THE LAST 25     *
001100*               HOURS WITHOUT A SEPARATE DATE ROUTINE.          *
001200*---------------------------------------------------------------*
001300 01  AVAILABILITY-HISTORY-RECORD.
001400     05  AH-EVENT-ID                 PIC 9(07).
001500     05  AH-RECORDED-TS              PIC 9(14).
001600     05  AH-RECORDED-TS-R REDEFINES AH-RECORDED-TS.
001700         10  AH-REC-CCYY             PIC 9(04).
001800         10  AH-REC-MM               PIC 9(02).
001900         10  AH-REC-DD               PIC 9(02).
002000         10  AH-REC-HH               PIC 9(02).
002100         10  AH-REC-MN               PIC 9(02).
002200         10  AH-REC-SS               PIC 9(02).
002300     05  AH-OLD-STATUS               PIC X(01).
002400     05  AH-NEW-STATUS               PIC X(01).
002500         88  AH-NEW-SELLING-FAST               VALUE 'F'.
002600         88  AH-NEW-SOLD-OUT                    VALUE 'S'.
002700     05  AH-TICKETS-AVAIL            PIC 9(06).
002800     05  FILLER                      PIC X(01).
