000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVTABL                                          *
000300*    PURPOSE :  LINKAGE PARAMETERS FOR THE EVNTTBL SUBPROGRAM:  *
000400*               THE IN-MEMORY EVENT-MASTER TABLE, ITS CURRENT   *
000500*               SIZE/INDEX, AND THE LOAD-OR-WRITE ACTION SWITCH.*
000600*    MAINT   :  09/20/21 D.OSEI     CREATED WITH THE MASTER     *
000700*               CONVERSION, MODELLED ON THE OLD UNEMT LINKAGE.  *
000800*---------------------------------------------------------------*
000900 01  EVENT-TABLE-SIZE    PIC S9(05) USAGE IS COMP.
001000 01  EVENT-TABLE-INDEX   PIC S9(05) USAGE IS COMP.
001100*
001200 01  PROGRAM-ACTION      PIC X(03).
001300     88  LOAD-TABLE      VALUE 'LOD'.
001400     88  WRITE-TABLE     VALUE 'WRT'.
001500*
001600 01  EVENT-MASTER-TABLE.
001700 02  TBL-EVENT-MASTER OCCURS 1 TO 20000 TIMES
001800      DEPENDING ON EVENT-TABLE-SIZE
001900      INDEXED BY TBL-EVENT-NDX.
002000     05 EVENT-ID                            PIC 9(07).
002100     05 TITLE                               PIC X(60).
002200     05 VENUE-NAME                          PIC X(40).
002300     05 START-DATE                          PIC 9(08).
002400     05 CATEGORY                            PIC X(12).
002500     05 PRICE-MIN                           PIC S9(05)V99.
002600     05 PRICE-MAX                           PIC S9(05)V99.
002700     05 CURRENCY                            PIC X(03).
002800     05 STATUS                              PIC X(01).
002900     05 TICKETS-AVAIL                       PIC 9(06).
003000     05 TOTAL-TICKETS                       PIC 9(06).
003100     05 AVAIL-PCT                           PIC 9(03)V99.
003200     05 SOURCE-NAME                         PIC X(16).
003300     05 SOURCE-ID                           PIC X(24).
003400     05 FIRST-SEEN-DATE                     PIC 9(08).
003500     05 LAST-CHECK-TS                       PIC 9(14).
003600     05 IS-FEATURED                         PIC X(01).
003700     05 POPULARITY                          PIC 9(03)V99.
