000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVSRCT                                          *
000300*    PURPOSE :  SOURCE-TRACKING RECORD -- CUMULATIVE FETCH      *
000400*               STATISTICS FOR ONE TICKETING SOURCE.  MAINTAINED*
000500*               BY THE NIGHTLY INGEST AT END-OF-SOURCE.         *
000600*    MAINT   :  11/02/21 D.OSEI     CREATED WITH THE MASTER     *
000700*               CONVERSION.                                    *
000800*               07/19/24 M.PRICE    LAST-SUCCESS-TS REDEFINES   *
000900*               ADDED FOR THE OPERATIONS DASHBOARD FEED.        *
001000*               07/24/25 M.PRICE    RENAMED AVG-FETCH-SECS TO   *
001100*               AVG-VALID-PER-RUN -- THE INGEST NEVER TIMED THE *
001200*               FETCH, IT WAS AVERAGING THE VALID-RECORD COUNT  *
001300*               INTO A FIELD NAMED FOR SECONDS.  NO ELAPSED-    *
001400*               TIME SOURCE EXISTS IN THIS RUN TO CLOCK IT      *
001500*               HONESTLY, SO THE FIELD NOW SAYS WHAT IT HOLDS.  *
001600*---------------------------------------------------------------*
001700 01  SOURCE-TRACKING-RECORD.
001800     05  ST-SOURCE-NAME              PIC X(16).
001900     05  ST-SOURCE-TYPE              PIC X(08).
002000     05  ST-ENABLED                  PIC X(01).
002100         88  ST-SOURCE-ENABLED                 VALUE 'Y'.
002200     05  ST-LAST-ATTEMPT-TS          PIC 9(14).
002300     05  ST-LAST-SUCCESS-TS          PIC 9(14).
002400     05  ST-LAST-SUCCESS-TS-R REDEFINES ST-LAST-SUCCESS-TS.
002500         10  ST-LS-CCYY              PIC 9(04).
002600         10  ST-LS-MM                PIC 9(02).
002700         10  ST-LS-DD                PIC 9(02).
002800         10  ST-LS-HH                PIC 9(02).
002900         10  ST-LS-MN                PIC 9(02).
003000         10  ST-LS-SS                PIC 9(02).
003100     05  ST-EVENTS-FETCHED           PIC 9(07).
003200     05  ST-AVG-VALID-PER-RUN        PIC 9(04)V99.
003300     05  ST-LAST-ERROR               PIC X(60).
003400     05  FILLER                      PIC X(02).
