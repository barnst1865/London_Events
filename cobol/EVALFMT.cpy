000100*---------------------------------------------------------------*
000200*    COPYBOOK:  EVALFMT                                         *
000300*    PURPOSE :  PRINT-LINE LAYOUTS FOR THE SELLING-FAST ALERT   *
000400*               REPORT (EVNTALR).                               *
000500*    MAINT   :  12/14/21 D.OSEI     CREATED WITH THE MASTER     *
000600*               CONVERSION.                                    *
000700*               07/22/25 M.PRICE    ADDED THE CONTROL-LINE      *
000800*               RECORD SO THE RUN TOTALS PRINT AS TRAILER LINES *
000900*               ON THE ALERT REPORT INSTEAD OF JUST GOING TO    *
001000*               THE CONSOLE.                                    *
001100*---------------------------------------------------------------*
001200 01  AL-HEADING-1.
001300     05  FILLER                      PIC X(21) VALUE
001400         'SELLING FAST ALERT --'.
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  AL-H1-DD                    PIC Z9.
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  AL-H1-MONTH                 PIC X(09).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  AL-H1-CCYY                  PIC 9(04).
002100     05  FILLER                      PIC X(95).
002200*---------------------------------------------------------------*
002300 01  AL-LEADIN-LINE.
002400     05  AL-LL-COUNT                 PIC ZZ9.
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  FILLER                      PIC X(40) VALUE
002700         'LONDON EVENTS ARE SELLING OUT FAST.'.
002800     05  FILLER                      PIC X(87).
002900*---------------------------------------------------------------*
003000 01  AL-CARD-LINE.
003100     05  AL-CL-TITLE                 PIC X(50).
003200     05  FILLER                      PIC X(03) VALUE ' - '.
003300     05  AL-CL-VENUE                 PIC X(30).
003400     05  FILLER                      PIC X(03) VALUE ' - '.
003500     05  AL-CL-URGENCY               PIC X(42).
003600*---------------------------------------------------------------*
003700 01  AL-CLOSING-LINE.
003800     05  FILLER                      PIC X(63) VALUE
003900         'FULL LISTINGS AND EDITOR''S PICKS IN THE WEEKLY EDITION.'.
004000     05  FILLER                      PIC X(69).
004100*---------------------------------------------------------------*
004200 01  AL-CONTROL-LINE.
004300     05  AL-CTL-LABEL                PIC X(25).
004400     05  AL-CTL-COUNT                PIC ZZZ,ZZ9.
004500     05  FILLER                      PIC X(01) VALUE SPACE.
004600     05  AL-CTL-TEXT                 PIC X(15).
004700     05  FILLER                      PIC X(85).
